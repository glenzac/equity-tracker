000100******************************************************************
000200* EPTBND      -  SPLIT/BONUS RATIO-BAND TABLE                    *
000300*               FIXED TABLE OF DETECTION BANDS, ONE ENTRY PER      *
000400*               COMMON SPLIT RATIO N (2,3,4,5,10,20,25,50,100).    *
000500*               SHARED BY CAC.TIP03 (PRICE-PATTERN DETECTION) AND  *
000600*               RCN.TIP04 (COMMON-RATIO TEST).  MIN/MAX ARE        *
000700*               CARRIED X1000 SO THE WHOLE TABLE STAYS COMP        *
000800*               BINARY - THE PARAGRAPH THAT LOADS IT DIVIDES BACK  *
000900*               DOWN TO THREE DECIMALS AT COMPARE TIME.            *
001000*                                                                 *
001100*  MAINTENANCE LOG                                                *
001200*   04/01/88  RSK   REQ EPT-0142 - NEW WORKING AREA.  TABLE VALUES*
001300*                   LIFTED FROM THE DETECTION-BAND WRITE-UP IN    *
001400*                   THE CORPORATE-ACTION REQUIREMENTS NOTE.       *
001500*   04/03/88  RSK   ADDED EPT-BND-LOADED-SW SO THE LOAD PARAGRAPH *
001600*                   ONLY RUNS ONCE PER PROGRAM EXECUTION.          *
001700******************************************************************
001800   05  EPT-BND-LOADED-SW                 PIC X(1)  VALUE 'N'.
001900       88  EPT-BND-TABLE-LOADED              VALUE 'Y'.
002000   05  EPT-BND-COUNT                     PIC 9(2) COMP VALUE 9.
002100   05  EPT-BND-ENTRY OCCURS 9 TIMES
002200               INDEXED BY EPT-BND-IDX.
002300       10  EPT-BND-RATIO-N               PIC 9(3) COMP.
002400       10  EPT-BND-MIN-X1000             PIC 9(5) COMP.
002500       10  EPT-BND-MAX-X1000             PIC 9(5) COMP.
