000100******************************************************************
000200* EPTRCN      -  RECONCILIATION-RESULT-RECORD LAYOUT             *
000300*               ONE LINE PER TAX P&L ENTRY EXAMINED BY            *
000400*               EPT-RECONCILE, WRITTEN TO RECONOUT.               *
000500*                                                                 *
000600* MAINTENANCE LOG                                                 *
000700*   10/05/09  DST   NEW LAYOUT FOR THE RECONCILE RESULT - FRESH.  *
000800*   MODIFIED BY SHREENI                                           *
000900*   03/25/24  RSK   REQ EPT-0138 - RECAST AS RECONCILIATION-      *
001000*                   RESULT-RECORD.  KEPT THE HEADER/DETAIL        *
001100*                   REDEFINES AND ADDED THE STATUS 88-LEVELS.     *
001200*   12/20/24  PDJ   REQ EPT-0213 - RR-TRADE-ID MOVED AHEAD OF THE *
001300*                   QUANTITY/VALUE PAIR TO MATCH THE NEW SCREEN   *
001400*                   TAB ORDER; OLD LENGTH HELD WITH FILLER.        *
001500******************************************************************
001600   05  RR-SYMBOL                         PIC X(20).
001700   05  RR-ENTRY-DATE                     PIC 9(8).
001800   05  RR-ENTRY-DATE-GRP REDEFINES RR-ENTRY-DATE.
001900       10  RR-ENTRY-DATE-CCYY            PIC 9(4).
002000       10  RR-ENTRY-DATE-MM              PIC 9(2).
002100       10  RR-ENTRY-DATE-DD              PIC 9(2).
002200   05  RR-STATUS                         PIC X(12).
002300       88  RR-STATUS-MATCHED                 VALUE 'MATCHED     '.
002400       88  RR-STATUS-SPLIT                   VALUE 'SPLIT       '.
002500       88  RR-STATUS-BONUS                   VALUE 'BONUS       '.
002600       88  RR-STATUS-QTY-MISMATCH            VALUE 'QTY-MISMATCH'.
002700       88  RR-STATUS-PRC-MISMATCH            VALUE 'PRC-MISMATCH'.
002800       88  RR-STATUS-MISSING                 VALUE 'MISSING     '.
002900       88  RR-STATUS-PRE-TRADEBK             VALUE 'PRE-TRADEBK '.
003000   05  RR-TRADE-ID                       PIC X(20).
003100   05  RR-QUANTITY                       PIC 9(9).
003200   05  RR-BUY-VALUE                      PIC S9(13)V9(2)
003300                                          SIGN TRAILING SEPARATE.
003400   05  FILLER                            PIC X(06).
