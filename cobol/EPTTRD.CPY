000100******************************************************************
000200* EPTTRD      -  TRADE-RECORD LAYOUT                              *
000300*               TRADEBOOK DETAIL - ONE ENTRY PER EXECUTED TRADE   *
000400*               (BUY OR SELL) REPORTED BY THE BROKER.             *
000500*                                                                 *
000600* MAINTENANCE LOG                                                 *
000700*   07/14/09  DST   NEW LAYOUT FOR THE TRADE FEED, BUILT FRESH.   *
000800*   MODIFIED BY SHREENI                                           *
000900*   03/02/24  RSK   REQ EPT-0118 - RECAST AS TRADE-RECORD FOR THE *
001000*                   EQUITY PORTFOLIO TRACKER BATCH.  DROPPED THE  *
001100*                   MUTUAL-FUND SETTLEMENT FIELDS, KEPT THE       *
001200*                   RECORD-TYPE/SEQUENCE-NUMBER HEADER HABIT.     *
001300*   03/02/24  RSK   ADDED TR-TRADE-DATE-GRP REDEFINES FOR THE     *
001400*                   SORT KEY (SYMBOL/ACCOUNT/DATE) USED BY HLD.   *
001500*   11/19/24  PDJ   REQ EPT-0204 - ADDED TR-ACCOUNT-ID TO THE END *
001600*                   OF THE RECORD, KEPT OLD LENGTH VIA FILLER.    *
001700******************************************************************
001800   05  TR-SYMBOL                         PIC X(20).
001900   05  TR-ISIN                           PIC X(12).
002000   05  TR-TRADE-DATE                     PIC 9(8).
002100   05  TR-TRADE-DATE-GRP REDEFINES TR-TRADE-DATE.
002200       10  TR-TRADE-DATE-CCYY            PIC 9(4).
002300       10  TR-TRADE-DATE-MM              PIC 9(2).
002400       10  TR-TRADE-DATE-DD              PIC 9(2).
002500   05  TR-TRADE-TIME                     PIC 9(6).
002600   05  TR-TRADE-TIME-GRP REDEFINES TR-TRADE-TIME.
002700       10  TR-TRADE-TIME-HH              PIC 9(2).
002800       10  TR-TRADE-TIME-MM              PIC 9(2).
002900       10  TR-TRADE-TIME-SS              PIC 9(2).
003000   05  TR-EXCHANGE                       PIC X(3).
003100       88  TR-EXCHANGE-NSE                   VALUE 'NSE'.
003200       88  TR-EXCHANGE-BSE                   VALUE 'BSE'.
003300   05  TR-TRADE-TYPE                     PIC X(4).
003400       88  TR-TRADE-TYPE-BUY                 VALUE 'BUY '.
003500       88  TR-TRADE-TYPE-SELL                VALUE 'SELL'.
003600   05  TR-QUANTITY                       PIC 9(9).
003700   05  TR-PRICE                          PIC S9(11)V9(4)
003800                                          SIGN TRAILING SEPARATE.
003900   05  TR-TRADE-ID                       PIC X(20).
004000   05  TR-ORDER-ID                       PIC X(20).
004100   05  TR-ACCOUNT-ID                     PIC X(10).
004200   05  TR-VALIDATION-AREA.
004300       10  TR-ERROR-CODE                 PIC X(2)  VALUE SPACES.
004400           88  TR-ERROR-NONE                 VALUE '  '.
004500           88  TR-ERROR-SYMBOL-BLANK         VALUE '01'.
004600           88  TR-ERROR-TRADE-ID-BLANK       VALUE '02'.
004700           88  TR-ERROR-DATE-INVALID         VALUE '03'.
004800           88  TR-ERROR-TYPE-INVALID         VALUE '04'.
004900           88  TR-ERROR-QUANTITY-INVALID     VALUE '05'.
005000           88  TR-ERROR-PRICE-INVALID        VALUE '06'.
005100       10  FILLER                        PIC X(03).
005200   05  FILLER                            PIC X(04).
