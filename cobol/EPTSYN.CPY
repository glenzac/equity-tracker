000100******************************************************************
000200* EPTSYN      -  ALLOCATION-SYNC TABLE WORKING AREA               *
000300*               ONE ENTRY PER EXISTING ALLOCATION FOR A SINGLE     *
000400*               STOCK/ACCOUNT, PASSED INTO ALM.TIP05 ALREADY       *
000500*               SORTED OLDEST-BUY-DATE-FIRST BY THE DRIVER.         *
000600*               5000-SYNC-HOLDINGS MARKS EACH ENTRY'S DISPOSITION   *
000700*               WITHOUT MOVING THE ROWS - THE DRIVER WRITES         *
000800*               ALLOCOUT FROM WHATEVER IS LEFT AFTER THE CALL.      *
000900*                                                                 *
001000*  MAINTENANCE LOG                                                *
001100*   04/28/89  RSK   REQ EPT-0147 - NEW WORKING AREA FOR THE         *
001200*                   SYNC-WITH-HOLDINGS STEP OF THE ALLOCATION       *
001300*                   MANAGER.  SAME OCCURS-TABLE SHAPE AS EPTLOT.    *
001400*   01/11/25  PDJ   REQ EPT-0219 - SY-DISPOSITION 88-LEVELS ADDED   *
001500*                   SO THE DRIVER DOESN'T COMPARE LITERALS.         *
001600******************************************************************
001700   05  SY-ENTRY-COUNT                    PIC 9(4) COMP.
001800   05  SY-ENTRY-MAX                      PIC 9(4) COMP VALUE 200.
001900   05  FILLER                            PIC X(04).
002000   05  SY-ENTRY OCCURS 200 TIMES
002100               INDEXED BY SY-IDX.
002200       10  SY-OWNER                      PIC X(20).
002300       10  SY-GOAL                       PIC X(20).
002400       10  SY-QUANTITY                   PIC 9(9).
002500       10  SY-BUY-PRICE                  PIC S9(11)V9(4)
002600                                          SIGN TRAILING SEPARATE.
002700       10  SY-BUY-DATE                   PIC 9(8).
002800       10  SY-BUY-DATE-GRP REDEFINES SY-BUY-DATE.
002900           15  SY-BUY-DATE-CCYY          PIC 9(4).
003000           15  SY-BUY-DATE-MM            PIC 9(2).
003100           15  SY-BUY-DATE-DD            PIC 9(2).
003200       10  SY-DISPOSITION                PIC X(1).
003300           88  SY-KEEP                       VALUE 'K'.
003400           88  SY-REDUCE                     VALUE 'R'.
003500           88  SY-DELETE                     VALUE 'D'.
003600       10  FILLER                        PIC X(05).
