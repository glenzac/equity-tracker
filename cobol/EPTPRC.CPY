000100******************************************************************
000200* EPTPRC      -  PRICE-RECORD LAYOUT                              *
000300*               CACHED CURRENT-MARKET-PRICE PER SYMBOL, LOADED    *
000400*               INTO THE DRIVER'S IN-MEMORY PRICE TABLE AND       *
000500*               BINARY-SEARCHED BY SYMBOL (NO KEYED FILE USED).   *
000600*                                                                 *
000700* MAINTENANCE LOG                                                 *
000800*   03/11/88  RSK   REQ EPT-0125 - NEW LAYOUT.  NO EXISTING        *
000900*                   RECORD TO BASE THIS ON, SO IT IS BUILT IN      *
001000*                   THE SHOP'S USUAL SMALL-RECORD STYLE (HEADER    *
001100*                   GROUP + FILLER PAD, NO REDEFINES NEEDED FOR    *
001200*                   A ONE-PRICE-PER-SYMBOL ROW).                   *
001300*   05/06/88  RSK   ADDED PC-CHANGE-PCT FOR THE DAY-CHANGE FIGURE  *
001400*                   USED ON THE HOLDINGS SCREEN UPSTREAM.          *
001500******************************************************************
001600   05  PC-SYMBOL                         PIC X(20).
001700   05  PC-CURRENT-PRICE                  PIC S9(11)V9(4)
001800                                          SIGN TRAILING SEPARATE.
001900   05  PC-CHANGE-PCT                      PIC S9(4)V9(4)
002000                                          SIGN TRAILING SEPARATE.
002100   05  PC-SECTOR                         PIC X(30).
002200   05  FILLER                            PIC X(04).
