000100******************************************************************
000200* EPTRPL      -  REALIZED-PNL-RECORD LAYOUT                      *
000300*               ONE LINE PER FIFO LOT MATCHED BY EPT-FIFO-ENGINE, *
000400*               WRITTEN TO RLZDOUT AND SUMMARIZED ON THE          *
000500*               REALIZED P&L SECTION OF THE PORTFOLIO REPORT.     *
000600*                                                                 *
000700* MAINTENANCE LOG                                                 *
000800*   03/16/88  RSK   REQ EPT-0130 - NEW LAYOUT.  NO EXISTING        *
000900*                   RECORD CARRIED A LOT-MATCH AREA, SO THIS IS    *
001000*                   BUILT FROM THE SAME FIELD-GROUPING HABIT AS    *
001100*                   EPTTAX (BUY/SELL VALUE PAIR, THEN A SECTION/   *
001200*                   TERM CODE, THEN AN FY STAMP).                  *
001300*   04/09/88  RSK   ADDED RP-TAX-TERM-GRP REDEFINES SO THE REPORT  *
001400*                   CONTROL-BREAK PARAGRAPH CAN TEST STCG VS LTCG  *
001500*                   AS A ONE-BYTE CODE INSTEAD OF THE FULL WORD.   *
001600******************************************************************
001700   05  RP-SYMBOL                         PIC X(20).
001800   05  RP-ACCOUNT-ID                     PIC X(10).
001900   05  RP-ENTRY-DATE                     PIC 9(8).
002000   05  RP-EXIT-DATE                      PIC 9(8).
002100   05  RP-QUANTITY                       PIC 9(9).
002200   05  RP-BUY-PRICE                      PIC S9(11)V9(4)
002300                                          SIGN TRAILING SEPARATE.
002400   05  RP-SELL-PRICE                     PIC S9(11)V9(4)
002500                                          SIGN TRAILING SEPARATE.
002600   05  RP-BUY-VALUE                      PIC S9(13)V9(2)
002700                                          SIGN TRAILING SEPARATE.
002800   05  RP-SELL-VALUE                     PIC S9(13)V9(2)
002900                                          SIGN TRAILING SEPARATE.
003000   05  RP-PROFIT                         PIC S9(13)V9(2)
003100                                          SIGN TRAILING SEPARATE.
003200   05  RP-HOLDING-DAYS                   PIC 9(5).
003300   05  RP-TAX-TERM                       PIC X(4).
003400       88  RP-TAX-TERM-STCG                  VALUE 'STCG'.
003500       88  RP-TAX-TERM-LTCG                  VALUE 'LTCG'.
003600   05  RP-TAX-TERM-GRP REDEFINES RP-TAX-TERM.
003700       10  RP-TAX-TERM-CODE              PIC X(1).
003800           88  RP-TAX-TERM-CODE-SHORT        VALUE 'S'.
003900           88  RP-TAX-TERM-CODE-LONG         VALUE 'L'.
004000       10  FILLER                        PIC X(3).
004100   05  RP-FIN-YEAR                       PIC X(9).
004200   05  RP-BUY-TRADE-ID                   PIC X(20).
004300   05  RP-SELL-TRADE-ID                  PIC X(20).
004400   05  FILLER                            PIC X(07).
