000100******************************************************************
000200* EPTLOT      -  FIFO-LOT-TABLE WORKING AREA                     *
000300*               ORDERED TABLE OF OPEN BUY LOTS FOR ONE STOCK/     *
000400*               ACCOUNT, SHARED BETWEEN PBD.TIP01 AND THE         *
000500*               FFO.TIP02 SUBPROGRAM VIA LINKAGE.  OLDEST LOT IS  *
000600*               ALWAYS SUBSCRIPT 1; SELL PROCESSING DROPS          *
000700*               EXHAUSTED LOTS FROM THE FRONT AND SHIFTS THE      *
000800*               TABLE UP (NO GAPS ARE LEFT MID-TABLE).            *
000900*                                                                 *
001000*  MAINTENANCE LOG                                                *
001100*   03/28/88  RSK   REQ EPT-0140 - NEW WORKING AREA.  TABLE SHAPE *
001200*                   FOLLOWS THE SAME DATE-GROUP REDEFINES HABIT   *
001300*                   USED ON EVERY OTHER RECORD IN THIS SHOP,      *
001400*                   RESTATED HERE AS AN OCCURS TABLE SINCE A LOT  *
001500*                   QUEUE NEEDS A VARIABLE COUNT OF ENTRIES.      *
001600*   04/15/88  RSK   RAISED EPT-LOT-MAX FROM 200 TO 500 AFTER A    *
001700*                   HIGH-FREQUENCY TEST ACCOUNT OVERFLOWED THE    *
001800*                   TABLE ON A SINGLE SYMBOL.                     *
001900******************************************************************
002000   05  EPT-LOT-COUNT                     PIC 9(4) COMP.
002100   05  EPT-LOT-MAX                       PIC 9(4) COMP VALUE 500.
002200   05  EPT-LOT-ENTRY OCCURS 500 TIMES
002300               INDEXED BY EPT-LOT-IDX.
002400       10  EPT-LOT-TRADE-DATE            PIC 9(8).
002500       10  EPT-LOT-TRADE-DATE-GRP REDEFINES EPT-LOT-TRADE-DATE.
002600           15  EPT-LOT-TRADE-DATE-CCYY   PIC 9(4).
002700           15  EPT-LOT-TRADE-DATE-MM     PIC 9(2).
002800           15  EPT-LOT-TRADE-DATE-DD     PIC 9(2).
002900       10  EPT-LOT-TRADE-TIME            PIC 9(6).
003000       10  EPT-LOT-SEQUENCE              PIC 9(5) COMP.
003100       10  EPT-LOT-QUANTITY              PIC 9(9).
003200       10  EPT-LOT-REMAINING-QTY         PIC 9(9).
003300       10  EPT-LOT-PRICE                 PIC S9(11)V9(4)
003400                                          SIGN TRAILING SEPARATE.
003500       10  EPT-LOT-TRADE-ID              PIC X(20).
003600       10  FILLER                        PIC X(03).
