000100******************************************************************
000200* EPTTAX      -  TAXPNL-RECORD LAYOUT                             *
000300*               BROKER-REPORTED REALIZED PROFIT-AND-LOSS LINE,    *
000400*               ONE PER MATCHED SELL (TAX P&L STATEMENT).         *
000500*                                                                 *
000600* MAINTENANCE LOG                                                 *
000700*   07/01/09  DST   NEW LAYOUT FOR THE TAXPNL IMPORT - FRESH.     *
000800*   MODIFIED BY SHREENI                                           *
000900*   03/09/24  RSK   REQ EPT-0121 - RECAST AS TAXPNL-RECORD.  KEPT *
001000*                   THE HEADER/DETAIL REDEFINES LADDER AND THE    *
001100*                   CHARGE-FIELD GROUPING HABIT FROM THE OLD      *
001200*                   DEALER-COMMISSION AREA.                      *
001300*   04/02/24  RSK   ADDED TP-OTHER-CHARGES-GRP REDEFINES SO THE   *
001400*                   SEVEN MINOR CHARGE FIELDS CAN BE SUMMED AS A  *
001500*                   TABLE IN THE IMPORT SERVICE (PBD.TIP01 SUMS   *
001550*                   THE TABLE AT 1720-SUM-OTHER-CHARGES).          *
001600*   12/04/24  PDJ   REQ EPT-0207 - TP-SECTION WIDENED TO X(12) TO *
001700*                   HOLD 'SHORT TERM'/'LONG TERM' IN FULL.        *
001750*   02-11-25  PDJ   REQ EPT-0226 - CARVED TP-VALIDATION-AREA OUT   *
001760*                   OF THE TRAILING FILLER SO THE IMPORT SERVICE  *
001770*                   HAS SOMEWHERE TO PARK THE REJECT REASON, THE  *
001780*                   SAME WAY TR-VALIDATION-AREA WORKS ON EPTTRD.  *
001800******************************************************************
001900   05  TP-SYMBOL                         PIC X(20).
002000   05  TP-ISIN                           PIC X(12).
002100   05  TP-ENTRY-DATE                     PIC 9(8).
002200   05  TP-EXIT-DATE                      PIC 9(8).
002300   05  TP-EXIT-DATE-GRP REDEFINES TP-EXIT-DATE.
002400       10  TP-EXIT-DATE-CCYY             PIC 9(4).
002500       10  TP-EXIT-DATE-MM               PIC 9(2).
002600       10  TP-EXIT-DATE-DD               PIC 9(2).
002700   05  TP-QUANTITY                       PIC 9(9).
002800   05  TP-BUY-VALUE                      PIC S9(13)V9(2)
002900                                          SIGN TRAILING SEPARATE.
003000   05  TP-SELL-VALUE                     PIC S9(13)V9(2)
003100                                          SIGN TRAILING SEPARATE.
003200   05  TP-PROFIT                         PIC S9(13)V9(2)
003300                                          SIGN TRAILING SEPARATE.
003400   05  TP-HOLDING-DAYS                   PIC 9(5).
003500   05  TP-SECTION                        PIC X(12).
003600       88  TP-SECTION-INTRADAY               VALUE 'INTRADAY    '.
003700       88  TP-SECTION-SHORT-TERM             VALUE 'SHORT TERM  '.
003800       88  TP-SECTION-LONG-TERM              VALUE 'LONG TERM   '.
003900       88  TP-SECTION-BUYBACK                VALUE 'BUYBACK     '.
004000   05  TP-CHARGE-AREA.
004100       10  TP-BROKERAGE                  PIC S9(9)V9(4)
004200                                          SIGN TRAILING SEPARATE.
004300       10  TP-STT                        PIC S9(9)V9(4)
004400                                          SIGN TRAILING SEPARATE.
004500       10  TP-OTHER-CHARGES-GRP.
004600           15  TP-CHG-EXCH               PIC S9(9)V9(4)
004700                                          SIGN TRAILING SEPARATE.
004800           15  TP-CHG-IPFT               PIC S9(9)V9(4)
004900                                          SIGN TRAILING SEPARATE.
005000           15  TP-CHG-SEBI               PIC S9(9)V9(4)
005100                                          SIGN TRAILING SEPARATE.
005200           15  TP-CHG-CGST               PIC S9(9)V9(4)
005300                                          SIGN TRAILING SEPARATE.
005400           15  TP-CHG-SGST               PIC S9(9)V9(4)
005500                                          SIGN TRAILING SEPARATE.
005600           15  TP-CHG-IGST               PIC S9(9)V9(4)
005700                                          SIGN TRAILING SEPARATE.
005800           15  TP-CHG-STAMP              PIC S9(9)V9(4)
005900                                          SIGN TRAILING SEPARATE.
006000       10  TP-OTHER-CHARGE-TAB REDEFINES TP-OTHER-CHARGES-GRP.
006100           15  TP-OTHER-CHARGE OCCURS 7  PIC S9(9)V9(4)
006200                                          SIGN TRAILING SEPARATE.
006300   05  TP-VALIDATION-AREA.
006400       10  TP-ERROR-CODE                 PIC X(2).
006500           88  TP-ERROR-NONE                 VALUE '00'.
006600           88  TP-ERROR-SYMBOL-BLANK         VALUE '01'.
006700           88  TP-ERROR-DATE-INVALID         VALUE '02'.
006800           88  TP-ERROR-QUANTITY-INVALID     VALUE '03'.
006900           88  TP-ERROR-VALUE-ABSENT         VALUE '04'.
007000       10  FILLER                        PIC X(04).
