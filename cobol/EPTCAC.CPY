000100******************************************************************
000200* EPTCAC      -  CORPORATE-ACTION-RECORD LAYOUT                  *
000300*               ONE LINE PER SPLIT OR BONUS DETECTED BY           *
000400*               EPT-CORP-ACTION, WRITTEN TO CORPOUT.              *
000500*                                                                 *
000600* MAINTENANCE LOG                                                 *
000700*   09/02/09  DST   NEW LAYOUT - HEADER PLUS DETAIL AREA          *
000800*                   REDEFINES, BUILT FRESH FOR CORP ACTIONS.      *
000900*   MODIFIED BY SHREENI                                           *
001000*   03/21/24  RSK   REQ EPT-0135 - RECAST AS CORPORATE-ACTION-    *
001100*                   RECORD.  KEPT THE TWO-AREA REDEFINES - THE    *
001200*                   RATIO AREA NOW DOUBLES AS A PACKED N:1 VIEW    *
001300*                   FOR THE LOT-ADJUSTMENT PARAGRAPH IN CAC.       *
001400*   03/22/24  RSK   ADDED 88-LEVELS ON CA-ACTION-TYPE AND          *
001500*                   CA-CONFIDENCE.                                 *
001600******************************************************************
001700   05  CA-SYMBOL                         PIC X(20).
001800   05  CA-ACTION-TYPE                    PIC X(6).
001900       88  CA-ACTION-IS-SPLIT                VALUE 'SPLIT '.
002000       88  CA-ACTION-IS-BONUS                VALUE 'BONUS '.
002100   05  CA-RATIO-AREA.
002200       10  CA-RATIO-FROM                 PIC 9(3).
002300       10  CA-RATIO-TO                   PIC 9(3).
002400   05  CA-RATIO-DECIMAL REDEFINES CA-RATIO-AREA.
002500       10  CA-RATIO-DECML-VALUE          PIC 9(4)V9(2).
002600   05  CA-OLD-PRICE                      PIC S9(11)V9(4)
002700                                          SIGN TRAILING SEPARATE.
002800   05  CA-NEW-PRICE                      PIC S9(11)V9(4)
002900                                          SIGN TRAILING SEPARATE.
003000   05  CA-RECORD-DATE                    PIC 9(8).
003100   05  CA-RECORD-DATE-GRP REDEFINES CA-RECORD-DATE.
003200       10  CA-RECORD-DATE-CCYY           PIC 9(4).
003300       10  CA-RECORD-DATE-MM             PIC 9(2).
003400       10  CA-RECORD-DATE-DD             PIC 9(2).
003500   05  CA-CONFIDENCE                     PIC X(6).
003600       88  CA-CONFIDENCE-HIGH                 VALUE 'HIGH  '.
003700       88  CA-CONFIDENCE-MEDIUM               VALUE 'MEDIUM'.
003800   05  FILLER                            PIC X(05).
