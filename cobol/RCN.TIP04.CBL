000100 IDENTIFICATION DIVISION.                                        RCN00010
000200 PROGRAM-ID.    EPT-RECONCILE.                                    RCN00020
000300 AUTHOR.        R S KAMATH.                                      RCN00030
000400 INSTALLATION.  EQUITY PORTFOLIO TRACKER - BATCH.                RCN00040
000500 DATE-WRITTEN.  04-10-1988.                                       RCN00050
000600 DATE-COMPILED.                                                  RCN00060
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        RCN00070
000800******************************************************************RCN00080
000900*                                                                 RCN00090
001000*    EPT-RECONCILE                                                RCN00100
001100*                                                                 RCN00110
001200*    CROSS-CHECKS EACH BROKER TAX P&L ENTRY AGAINST THE TRADEBOOKRCN00120
001300*    BUY IT SHOULD TIE BACK TO.  CLASSIFIES EVERY ENTRY AS        RCN00130
001400*    MATCHED, SPLIT, BONUS, A QUANTITY OR PRICE MISMATCH,         RCN00140
001500*    MISSING (NO BUY FOUND) OR PRE-TRADEBK (OLDER THAN THE        RCN00150
001600*    EARLIEST TRADE ON FILE).  CALLED ONCE PER TAX P&L ENTRY BY   RCN00160
001700*    PBD.TIP01; THE DRIVER HOLDS THE TRADE TABLE IN MEMORY AND    RCN00170
001800*    PASSES THE CANDIDATE BUY (IF ANY) IN ON EACH CALL.           RCN00180
001900*                                                                 RCN00190
002000*    CHANGE LOG                                                   RCN00200
002100*    ----------                                                   RCN00210
002200*    04-10-88  RSK  EPT-0150  ORIGINAL PROGRAM.  STEPS 1-7 OF     RCN00220
002300*                             THE RECONCILE-ENTRY PARAGRAPH.      RCN00230
002400*    04-22-88  RSK  EPT-0153  ISIN-PREFERRED MATCH FLAG ADDED TO  RCN00240
002500*                             THE LINKAGE AREA - THE DRIVER NOW   RCN00250
002600*                             TELLS US WHICH CANDIDATE WON.       RCN00260
002700*    07-03-91  RSK  EPT-0158  BONUS RATIO TABLE WIDENED TO COVER  RCN00270
002800*                             3:1 AFTER A REAL BONUS CAME BACK     RCN00280
002900*                             PRC-MISMATCH INSTEAD OF BONUS.       RCN00290
002950*    03-22-99  RSK  Y2K-0013  TRADE/TAXPNL DATE FIELDS CONFIRMED  RCN00295
002960*                             FULL CCYYMMDD - NO CENTURY WINDOW   RCN00296
002970*                             NEEDED, SIGNED OFF FOR THE YEAR-    RCN00297
002980*                             2000 AUDIT.                         RCN00298
003000*    01-15-25  PDJ  EPT-0221  SUMMARY COUNTS MOVED INTO THIS      RCN00300
003100*                             PROGRAM (8000-SUMMARIZE) SO THE     RCN00310
003200*                             DRIVER JUST PRINTS WHAT WE HAND BACK.RCN00320
003300******************************************************************RCN00330
003400 ENVIRONMENT DIVISION.                                            RCN00340
003500 CONFIGURATION SECTION.                                           RCN00350
003600 SOURCE-COMPUTER.  IBM-370.                                       RCN00360
003700 OBJECT-COMPUTER.  IBM-370.                                       RCN00370
003800 SPECIAL-NAMES.                                                   RCN00380
003900     C01 IS TOP-OF-FORM.                                          RCN00390
004000 DATA DIVISION.                                                   RCN00400
004100 WORKING-STORAGE SECTION.                                         RCN00410
004200 77  FN-VAL1                           PIC S9(15)V9(4)            RCN00420
004300                                        SIGN TRAILING SEPARATE.   RCN00430
004400 77  FN-VAL2                           PIC S9(15)V9(4)            RCN00440
004500                                        SIGN TRAILING SEPARATE.   RCN00450
004600 77  FN-PCT-DIFF                       PIC 9(5)V9(4)  COMP.       RCN00460
004700 77  FN-RATIO                          PIC 9(5)V9(4)  COMP.       RCN00470
004800 77  FN-TOLERANCE-PCT                  PIC 9(3)       COMP.       RCN00475
004900 77  FN-TOL-SW                        PIC X(1).                  RCN00480
005000     88  FN-VALUES-MATCH                   VALUE 'Y'.            RCN00490
005100 77  FN-TABLE-INIT-SW                  PIC X(1)  VALUE 'N'.       RCN00495
005200     88  FN-TABLE-ALREADY-INIT             VALUE 'Y'.            RCN00497
005300 77  FN-RATIO-SUB                      PIC 9(2)  COMP.            RCN00500
005400 01  FN-COMMON-RATIO-TABLE.                                       RCN00505
005500     05  FN-COMMON-RATIO  OCCURS 9 TIMES PIC 9(3) COMP.           RCN00508
005600 01  FN-BONUS-RATIO-TABLE.                                        RCN00510
005700     05  FN-BONUS-ENTRY OCCURS 4 TIMES.                           RCN00520
005800         10  FN-BONUS-RATIO            PIC 9(1)V9(1).             RCN00530
005900         10  FN-BONUS-FROM             PIC 9(1)  COMP.            RCN00540
006000         10  FN-BONUS-TO               PIC 9(1)  COMP.            RCN00550
006100 01  FN-SUMMARY-COUNTERS.                                         RCN00560
006200     05  FN-TOTAL-ENTRIES              PIC 9(7)  COMP.            RCN00570
006300     05  FN-MATCHED-COUNT               PIC 9(7)  COMP.            RCN00580
006400     05  FN-DISCREPANCY-COUNT           PIC 9(7)  COMP.            RCN00590
006500     05  FN-ACTION-COUNT                PIC 9(7)  COMP.            RCN00600
006600     05  FN-MISSING-COUNT               PIC 9(7)  COMP.            RCN00610
006700     05  FN-MATCH-RATE                  PIC 9(3)V9(2).             RCN00620
006800     05  FILLER                         PIC X(08).                RCN00630
006900 LINKAGE SECTION.                                                 RCN00640
007000 01  LK-FUNCTION-CODE                  PIC X(1).                  RCN00650
007100     88  LK-FUNC-RECONCILE-ENTRY            VALUE '1'.            RCN00660
007200     88  LK-FUNC-SUMMARIZE                   VALUE '2'.           RCN00670
007300 01  LK-EARLIEST-TRADE-DATE             PIC 9(8).                 RCN00680
007400 01  LK-PNL-ENTRY.                                                RCN00690
007500     COPY EPTTAX.                                                 RCN00700
007600 01  LK-CANDIDATE-TRADE.                                          RCN00710
007700     05  LK-CT-FOUND-SW                PIC X(1).                 RCN00720
007800         88  LK-CT-CANDIDATE-FOUND          VALUE 'Y'.            RCN00730
007900         88  LK-CT-CANDIDATE-NONE           VALUE 'N'.            RCN00740
008000     05  LK-CT-TRADE-ID                PIC X(20).                RCN00750
008100     05  LK-CT-QUANTITY                PIC 9(9).                  RCN00760
008200     05  LK-CT-PRICE                    PIC S9(11)V9(4)           RCN00770
008300                                        SIGN TRAILING SEPARATE.   RCN00780
008400 01  LK-RESULT.                                                   RCN00790
008500     COPY EPTRCN.                                                 RCN00800
008600 01  LK-ACTION-OUT.                                               RCN00805
008700     05  LK-ACTION-FOUND-SW            PIC X(1).                  RCN00807
008800         88  LK-ACTION-WAS-FOUND            VALUE 'Y'.            RCN00809
008900     05  LK-ACTION-REC.                                           RCN00811
009000         COPY EPTCAC.                                             RCN00813
009100 01  LK-SUMMARY.                                                  RCN00810
009200     05  LK-SUM-TOTAL                   PIC 9(7).                 RCN00820
009300     05  LK-SUM-MATCHED                 PIC 9(7).                 RCN00830
009400     05  LK-SUM-DISCREPANCY             PIC 9(7).                 RCN00840
009500     05  LK-SUM-ACTIONS                 PIC 9(7).                 RCN00850
009600     05  LK-SUM-MISSING                 PIC 9(7).                 RCN00860
009700     05  LK-SUM-MATCH-RATE              PIC 9(3)V9(2).            RCN00870
009800 01  LK-RETURN-CODE                     PIC 9(2).                 RCN00880
009900 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-EARLIEST-TRADE-    RCN00890
010000         DATE, LK-PNL-ENTRY, LK-CANDIDATE-TRADE, LK-RESULT,       RCN00900
010100         LK-ACTION-OUT, LK-SUMMARY, LK-RETURN-CODE.               RCN00910
010200******************************************************************RCN00920
010300* 0000-MAINLINE                                                   RCN00930
010400******************************************************************RCN00940
010500 0000-MAINLINE.                                                   RCN00950
010600     MOVE 0 TO LK-RETURN-CODE                                     RCN00960
010700     MOVE 'N' TO LK-ACTION-FOUND-SW                               RCN00965
010800     IF NOT FN-TABLE-ALREADY-INIT                                 RCN00970
010900         PERFORM 0100-INIT-TABLES THRU 0100-EXIT                  RCN00980
011000     END-IF                                                        RCN00990
011100     EVALUATE TRUE                                                 RCN01000
011200         WHEN LK-FUNC-RECONCILE-ENTRY                             RCN01010
011300             PERFORM 2000-RECONCILE-ENTRY THRU 2000-EXIT          RCN01020
011400         WHEN LK-FUNC-SUMMARIZE                                   RCN01030
011500             PERFORM 8000-SUMMARIZE THRU 8000-EXIT                RCN01040
011600     END-EVALUATE                                                 RCN01050
011700     GOBACK.                                                       RCN01060
011800******************************************************************RCN01065
011900* 0100-INIT-TABLES - LOADS THE COMMON SPLIT RATIOS AND THE FOUR  RCN01066
012000* BONUS RATIOS ONCE PER RUN.                                      RCN01067
012100******************************************************************RCN01068
012200 0100-INIT-TABLES.                                                 RCN01070
012300     MOVE 2   TO FN-COMMON-RATIO(1)                                RCN01071
012400     MOVE 3   TO FN-COMMON-RATIO(2)                                RCN01072
012500     MOVE 4   TO FN-COMMON-RATIO(3)                                RCN01073
012600     MOVE 5   TO FN-COMMON-RATIO(4)                                RCN01074
012700     MOVE 10  TO FN-COMMON-RATIO(5)                                RCN01075
012800     MOVE 20  TO FN-COMMON-RATIO(6)                                RCN01076
012900     MOVE 25  TO FN-COMMON-RATIO(7)                                RCN01077
013000     MOVE 50  TO FN-COMMON-RATIO(8)                                RCN01078
013100     MOVE 100 TO FN-COMMON-RATIO(9)                                RCN01079
013200     MOVE 2.0 TO FN-BONUS-RATIO(1)                                RCN01080
013300     MOVE 1 TO FN-BONUS-FROM(1)                                   RCN01090
013400     MOVE 1 TO FN-BONUS-TO(1)                                     RCN01100
013500     MOVE 1.5 TO FN-BONUS-RATIO(2)                                RCN01110
013600     MOVE 1 TO FN-BONUS-FROM(2)                                   RCN01120
013700     MOVE 2 TO FN-BONUS-TO(2)                                     RCN01130
013800     MOVE 3.0 TO FN-BONUS-RATIO(3)                                RCN01140
013900     MOVE 2 TO FN-BONUS-FROM(3)                                   RCN01150
014000     MOVE 1 TO FN-BONUS-TO(3)                                     RCN01160
014100     MOVE 4.0 TO FN-BONUS-RATIO(4)                                RCN01170
014200     MOVE 3 TO FN-BONUS-FROM(4)                                   RCN01180
014300     MOVE 1 TO FN-BONUS-TO(4)                                     RCN01190
014400     SET FN-TABLE-ALREADY-INIT TO TRUE                            RCN01195
014500 0100-EXIT.                                                        RCN01200
014600     EXIT.                                                         RCN01210
014700******************************************************************RCN01220
014800* 2000-RECONCILE-ENTRY - STEPS 1-7 OF THE RECONCILIATION FLOW.    RCN01230
014900* THE DRIVER HAS ALREADY PICKED THE BEST CANDIDATE BUY (ISIN-     RCN01240
015000* PREFERRED, EXACT DATE ELSE PLUS-OR-MINUS ONE DAY, WITHIN 1% OF  RCN01250
015100* VALUE) AND PASSES LK-CT-FOUND-SW = 'N' WHEN NONE QUALIFIED.     RCN01260
015200******************************************************************RCN01270
015300 2000-RECONCILE-ENTRY.                                             RCN01280
015400     ADD 1 TO FN-TOTAL-ENTRIES                                    RCN01285
015500     MOVE TP-SYMBOL TO RR-SYMBOL                                  RCN01290
015600     MOVE TP-EXIT-DATE TO RR-ENTRY-DATE                           RCN01300
015700     MOVE SPACES TO RR-TRADE-ID                                   RCN01310
015800     MOVE TP-QUANTITY TO RR-QUANTITY                              RCN01320
015900     MOVE TP-BUY-VALUE TO RR-BUY-VALUE                            RCN01330
016000     IF TP-EXIT-DATE < LK-EARLIEST-TRADE-DATE                      RCN01340
016100         SET RR-STATUS-PRE-TRADEBK TO TRUE                        RCN01350
016200         ADD 1 TO FN-MISSING-COUNT                                RCN01355
016300         GO TO 2000-EXIT                                           RCN01360
016400     END-IF                                                        RCN01370
016500     IF LK-CT-CANDIDATE-NONE                                       RCN01380
016600         SET RR-STATUS-MISSING TO TRUE                             RCN01390
016700         ADD 1 TO FN-MISSING-COUNT                                RCN01395
016800         GO TO 2000-EXIT                                           RCN01400
016900     END-IF                                                        RCN01410
017000     MOVE LK-CT-TRADE-ID TO RR-TRADE-ID                           RCN01420
017100     COMPUTE FN-VAL1 = LK-CT-QUANTITY * LK-CT-PRICE                RCN01450
017200     MOVE TP-BUY-VALUE TO FN-VAL2                                  RCN01460
017300     MOVE 1 TO FN-TOLERANCE-PCT                                    RCN01465
017400     PERFORM 2100-VALUE-MATCH THRU 2100-EXIT                       RCN01470
017500     IF FN-VALUES-MATCH AND LK-CT-QUANTITY = TP-QUANTITY           RCN01490
017600         SET RR-STATUS-MATCHED TO TRUE                            RCN01500
017700         ADD 1 TO FN-MATCHED-COUNT                                RCN01505
017800         GO TO 2000-EXIT                                           RCN01510
017900     END-IF                                                        RCN01520
018000     MOVE 2 TO FN-TOLERANCE-PCT                                    RCN01525
018100     PERFORM 2100-VALUE-MATCH THRU 2100-EXIT                       RCN01530
018200     IF NOT FN-VALUES-MATCH                                        RCN01550
018300         PERFORM 2300-CLASSIFY-PLAIN-MISMATCH THRU 2300-EXIT      RCN01560
018400         GO TO 2000-EXIT                                           RCN01570
018500     END-IF                                                        RCN01580
018600     IF LK-CT-QUANTITY = 0                                         RCN01590
018700         PERFORM 2300-CLASSIFY-PLAIN-MISMATCH THRU 2300-EXIT      RCN01600
018800         GO TO 2000-EXIT                                           RCN01610
018900     END-IF                                                        RCN01620
019000     COMPUTE FN-RATIO ROUNDED =                                    RCN01630
019100             TP-QUANTITY / LK-CT-QUANTITY                         RCN01640
019200     PERFORM 2200-TEST-SPLIT THRU 2200-EXIT                        RCN01650
019300     IF RR-STATUS-SPLIT                                            RCN01660
019400         ADD 1 TO FN-ACTION-COUNT                                  RCN01665
019500         GO TO 2000-EXIT                                           RCN01670
019600     END-IF                                                        RCN01680
019700     IF TP-QUANTITY > LK-CT-QUANTITY                               RCN01690
019800         PERFORM 2400-TEST-BONUS THRU 2400-EXIT                    RCN01700
019900         IF RR-STATUS-BONUS                                        RCN01710
020000             ADD 1 TO FN-ACTION-COUNT                              RCN01715
020100             GO TO 2000-EXIT                                       RCN01720
020200         END-IF                                                    RCN01730
020300     END-IF                                                        RCN01740
020400     PERFORM 2300-CLASSIFY-PLAIN-MISMATCH THRU 2300-EXIT          RCN01750
020500 2000-EXIT.                                                        RCN01760
020600     EXIT.                                                         RCN01770
020700******************************************************************RCN01780
020800* 2100-VALUE-MATCH - COMPARES FN-VAL1/FN-VAL2 WITHIN A TOLERANCE  RCN01790
020900* OF FN-TOLERANCE-PCT OF THE LARGER ABSOLUTE VALUE.  THE CALLER   RCN01800
021000* SETS FN-TOLERANCE-PCT TO 1 OR 2 BEFORE EACH PERFORM.  ZERO/ZERORCN01810
021100* MATCHES; ZERO/NONZERO NEVER MATCHES.                            RCN01815
021200******************************************************************RCN01820
021300 2100-VALUE-MATCH.                                                 RCN01830
021400     MOVE 'N' TO FN-TOL-SW                                         RCN01840
021500     IF FN-VAL1 = 0 AND FN-VAL2 = 0                                RCN01850
021600         MOVE 'Y' TO FN-TOL-SW                                     RCN01860
021700         GO TO 2100-EXIT                                           RCN01870
021800     END-IF                                                        RCN01880
021900     IF FN-VAL1 = 0 OR FN-VAL2 = 0                                 RCN01890
022000         GO TO 2100-EXIT                                           RCN01900
022100     END-IF                                                        RCN01910
022200     IF FN-VAL1 > FN-VAL2                                          RCN01920
022300         COMPUTE FN-PCT-DIFF ROUNDED =                             RCN01930
022400                 ((FN-VAL1 - FN-VAL2) / FN-VAL1) * 100             RCN01940
022500     ELSE                                                          RCN01950
022600         COMPUTE FN-PCT-DIFF ROUNDED =                             RCN01960
022700                 ((FN-VAL2 - FN-VAL1) / FN-VAL2) * 100             RCN01970
022800     END-IF                                                        RCN01980
022900     IF FN-PCT-DIFF NOT > FN-TOLERANCE-PCT                         RCN01990
023000         MOVE 'Y' TO FN-TOL-SW                                     RCN02000
023100     END-IF                                                        RCN02010
023200 2100-EXIT.                                                        RCN02020
023300     EXIT.                                                         RCN02030
023400******************************************************************RCN02040
023500* 2200-TEST-SPLIT - QTY RATIO MUST BE WITHIN 0.01 OF A COMMON     RCN02050
023600* RATIO N (2,3,4,5,10,20,25,50,100) AND THE IMPLIED PER-UNIT      RCN02070
023700* PNL PRICE WITHIN 2% OF TRADE PRICE / N.  FIRST RATIO TO PASS    RCN02075
023800* BOTH TESTS WINS; A HIT ALSO FILLS IN THE ACTION RECORD.         RCN02078
023900******************************************************************RCN02080
024000 2200-TEST-SPLIT.                                                  RCN02090
024100     MOVE 'N' TO FN-TOL-SW                                         RCN02100
024200     COMPUTE FN-VAL1 ROUNDED = TP-BUY-VALUE / TP-QUANTITY          RCN02105
024300     PERFORM 2210-TEST-ONE-RATIO THRU 2210-EXIT                    RCN02110
024400             VARYING FN-RATIO-SUB FROM 1 BY 1                      RCN02120
024500             UNTIL FN-RATIO-SUB > 9 OR FN-VALUES-MATCH             RCN02130
024600     IF FN-VALUES-MATCH                                            RCN02135
024700         SET RR-STATUS-SPLIT TO TRUE                               RCN02140
024800         MOVE TP-SYMBOL TO CA-SYMBOL                               RCN02145
024900         SET CA-ACTION-IS-SPLIT TO TRUE                            RCN02146
025000         MOVE 0 TO CA-OLD-PRICE CA-NEW-PRICE CA-RECORD-DATE        RCN02147
025100         IF FN-RATIO-SUB - 1 <= 1                                  RCN02148
025200             SET CA-CONFIDENCE-HIGH TO TRUE                        RCN02149
025300         ELSE                                                      RCN02150
025400             SET CA-CONFIDENCE-MEDIUM TO TRUE                      RCN02151
025500         END-IF                                                    RCN02152
025600         SET LK-ACTION-WAS-FOUND TO TRUE                           RCN02153
025700     END-IF                                                        RCN02154
025800 2200-EXIT.                                                        RCN02160
025900     EXIT.                                                         RCN02170
026000******************************************************************RCN02175
026100* 2210-TEST-ONE-RATIO - FN-RATIO-SUB INDEXES THE NINE COMMON      RCN02178
026200* SPLIT RATIOS HELD IN FN-COMMON-RATIO-TABLE.                     RCN02182
026300******************************************************************RCN02185
026400 2210-TEST-ONE-RATIO.                                              RCN02190
026500     COMPUTE FN-PCT-DIFF = FN-RATIO - FN-COMMON-RATIO(FN-RATIO-SUB)RCN02195
026600     IF FN-PCT-DIFF < 0                                            RCN02200
026700         COMPUTE FN-PCT-DIFF = 0 - FN-PCT-DIFF                     RCN02205
026800     END-IF                                                        RCN02210
026900     IF FN-PCT-DIFF NOT > 0.01                                     RCN02215
027000         COMPUTE FN-VAL2 ROUNDED =                                 RCN02220
027100                 LK-CT-PRICE / FN-COMMON-RATIO(FN-RATIO-SUB)       RCN02225
027200         COMPUTE FN-PCT-DIFF = FN-VAL1 - FN-VAL2                   RCN02230
027300         IF FN-PCT-DIFF < 0                                        RCN02235
027400             COMPUTE FN-PCT-DIFF = 0 - FN-PCT-DIFF                 RCN02240
027500         END-IF                                                    RCN02245
027600         COMPUTE FN-PCT-DIFF ROUNDED = (FN-PCT-DIFF / LK-CT-PRICE) RCN02250
027700         IF FN-PCT-DIFF < 0.02                                     RCN02255
027800             MOVE 'Y' TO FN-TOL-SW                                 RCN02260
027900             MOVE FN-COMMON-RATIO(FN-RATIO-SUB) TO CA-RATIO-TO     RCN02265
028000             MOVE 1 TO CA-RATIO-FROM                               RCN02270
028100         END-IF                                                    RCN02275
028200     END-IF                                                        RCN02280
028300 2210-EXIT.                                                        RCN02290
028400     EXIT.                                                         RCN02300
028500******************************************************************RCN02310
028600* 2300-CLASSIFY-PLAIN-MISMATCH - NO SPLIT/BONUS EXPLAINED THE     RCN02320
028700* DIFFERENCE; CALL IT A QUANTITY MISMATCH WHEN THE QUANTITIES     RCN02330
028800* THEMSELVES DIFFER, ELSE A PRICE MISMATCH.                       RCN02340
028900******************************************************************RCN02350
029000 2300-CLASSIFY-PLAIN-MISMATCH.                                     RCN02360
029100     IF TP-QUANTITY NOT = LK-CT-QUANTITY                           RCN02370
029200         SET RR-STATUS-QTY-MISMATCH TO TRUE                        RCN02380
029300     ELSE                                                          RCN02390
029400         SET RR-STATUS-PRC-MISMATCH TO TRUE                        RCN02400
029500     END-IF                                                        RCN02410
029600     ADD 1 TO FN-DISCREPANCY-COUNT                                 RCN02415
029700 2300-EXIT.                                                        RCN02420
029800     EXIT.                                                         RCN02430
029900******************************************************************RCN02440
030000* 2400-TEST-BONUS - QTY RATIO (PNL QTY OVER TRADE QTY) WITHIN     RCN02450
030100* 0.01 OF ONE OF THE FOUR COMMON BONUS RATIOS.                    RCN02460
030200******************************************************************RCN02470
030300 2400-TEST-BONUS.                                                  RCN02480
030400     MOVE 'N' TO FN-TOL-SW                                         RCN02490
030500     PERFORM 2410-TEST-ONE-BONUS THRU 2410-EXIT                    RCN02500
030600             VARYING FN-RATIO-SUB FROM 1 BY 1                      RCN02510
030700             UNTIL FN-RATIO-SUB > 4 OR FN-VALUES-MATCH             RCN02520
030800     IF FN-VALUES-MATCH                                            RCN02530
030900         SET RR-STATUS-BONUS TO TRUE                               RCN02540
031000         MOVE TP-SYMBOL TO CA-SYMBOL                               RCN02545
031100         SET CA-ACTION-IS-BONUS TO TRUE                            RCN02546
031200         MOVE 0 TO CA-OLD-PRICE CA-NEW-PRICE CA-RECORD-DATE        RCN02547
031300         SET CA-CONFIDENCE-MEDIUM TO TRUE                          RCN02548
031400         SET LK-ACTION-WAS-FOUND TO TRUE                           RCN02549
031500     END-IF                                                        RCN02550
031600 2400-EXIT.                                                        RCN02560
031700     EXIT.                                                         RCN02570
031800 2410-TEST-ONE-BONUS.                                              RCN02580
031900     COMPUTE FN-PCT-DIFF = FN-RATIO - FN-BONUS-RATIO(FN-RATIO-SUB)RCN02590
032000     IF FN-PCT-DIFF < 0                                            RCN02600
032100         COMPUTE FN-PCT-DIFF = 0 - FN-PCT-DIFF                     RCN02610
032200     END-IF                                                        RCN02620
032300     IF FN-PCT-DIFF NOT > 0.01                                     RCN02630
032400         MOVE 'Y' TO FN-TOL-SW                                     RCN02640
032500         MOVE FN-BONUS-FROM(FN-RATIO-SUB) TO CA-RATIO-FROM         RCN02650
032600         MOVE FN-BONUS-TO(FN-RATIO-SUB) TO CA-RATIO-TO             RCN02660
032700     END-IF                                                        RCN02670
032800 2410-EXIT.                                                        RCN02680
032900     EXIT.                                                         RCN02690
033000******************************************************************RCN02700
033100* 8000-SUMMARIZE - TOTALS ACCUMULATED ACROSS ALL 2000-RECONCILE-  RCN02710
033200* ENTRY CALLS THIS RUN; THE DRIVER CALLS THIS ONCE AFTER THE      RCN02720
033300* LAST TAX P&L ENTRY.                                             RCN02730
033400******************************************************************RCN02740
033500 8000-SUMMARIZE.                                                   RCN02750
033600     MOVE FN-TOTAL-ENTRIES TO LK-SUM-TOTAL                         RCN02760
033700     MOVE FN-MATCHED-COUNT TO LK-SUM-MATCHED                       RCN02770
033800     MOVE FN-DISCREPANCY-COUNT TO LK-SUM-DISCREPANCY               RCN02780
033900     MOVE FN-ACTION-COUNT TO LK-SUM-ACTIONS                        RCN02790
034000     MOVE FN-MISSING-COUNT TO LK-SUM-MISSING                       RCN02800
034100     MOVE 0 TO FN-MATCH-RATE                                       RCN02810
034200     IF FN-TOTAL-ENTRIES > 0                                       RCN02820
034300         COMPUTE FN-MATCH-RATE ROUNDED =                           RCN02830
034400                 (FN-MATCHED-COUNT / FN-TOTAL-ENTRIES) * 100       RCN02840
034500     END-IF                                                        RCN02850
034600     MOVE FN-MATCH-RATE TO LK-SUM-MATCH-RATE                       RCN02860
034700 8000-EXIT.                                                        RCN02870
034800     EXIT.                                                         RCN02880
