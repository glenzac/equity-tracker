000100******************************************************************
000200* EPTHLD      -  HOLDING-RECORD LAYOUT                           *
000300*               ONE LINE PER STOCK/ACCOUNT WITH REMAINING         *
000400*               QUANTITY GREATER THAN ZERO, WRITTEN TO HOLDOUT    *
000500*               BY THE HOLDINGS CALCULATOR AND RE-READ FOR THE    *
000600*               HOLDINGS SECTION OF THE PORTFOLIO REPORT.         *
000700*                                                                 *
000800* MAINTENANCE LOG                                                 *
000900*   07/22/09  DST   NEW LAYOUT FOR THE HOLDOUT EXTRACT - FRESH.   *
001000*   MODIFIED BY SHREENI                                           *
001100*   03/18/24  RSK   REQ EPT-0132 - RECAST AS HOLDING-RECORD, BUY  *
001200*                   AND CURRENT VALUE FIELDS NOW CARRIED SIDE BY  *
001300*                   SIDE SINCE BOTH PRINT ON THE SAME REPORT LINE.*
001400*   12/18/24  PDJ   REQ EPT-0211 - HD-UNRLZD-PNL-PCT WIDENED TO    *
001500*                   S9(5)V9(2) AFTER A SMALL-CAP HOLDING OVERFLOWED*
001600*                   THE OLD S9(3)V9(2) PERCENT FIELD.              *
001700******************************************************************
001800   05  HD-SYMBOL                         PIC X(20).
001900   05  HD-ACCOUNT-ID                     PIC X(10).
002000   05  HD-SECTOR                         PIC X(30).
002100   05  HD-QUANTITY                       PIC 9(9).
002200   05  HD-AVG-BUY-PRICE                  PIC S9(11)V9(4)
002300                                          SIGN TRAILING SEPARATE.
002400   05  HD-TOTAL-BUY-VALUE                PIC S9(13)V9(2)
002500                                          SIGN TRAILING SEPARATE.
002600   05  HD-CURRENT-PRICE                  PIC S9(11)V9(4)
002700                                          SIGN TRAILING SEPARATE.
002800   05  HD-CURRENT-VALUE                  PIC S9(13)V9(2)
002900                                          SIGN TRAILING SEPARATE.
003000   05  HD-UNREALIZED-PNL                 PIC S9(13)V9(2)
003100                                          SIGN TRAILING SEPARATE.
003200   05  HD-UNRLZD-PNL-PCT                 PIC S9(5)V9(2)
003300                                          SIGN TRAILING SEPARATE.
003400   05  FILLER                            PIC X(05).
