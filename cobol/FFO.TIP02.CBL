000100 IDENTIFICATION DIVISION.                                        FFO00010
000200 PROGRAM-ID.    EPT-FIFO-ENGINE.                                 FFO00020
000300 AUTHOR.        R S KAMATH.                                      FFO00030
000400 INSTALLATION.  EQUITY PORTFOLIO TRACKER - BATCH.                FFO00040
000500 DATE-WRITTEN.  03-28-1988.                                       FFO00050
000600 DATE-COMPILED.                                                  FFO00060
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        FFO00070
000800******************************************************************FFO00080
000900*                                                                 FFO00090
001000*    EPT-FIFO-ENGINE                                              FFO00100
001100*                                                                 FFO00110
001200*    MAINTAINS THE PER STOCK/ACCOUNT QUEUE OF OPEN BUY LOTS AND    FFO00120
001300*    MATCHES SELLS TO THE OLDEST OPEN LOT FIRST (FIRST-IN-FIRST-  FFO00130
001400*    OUT).  CALLED FROM THE HOLDINGS CALCULATOR IN PBD.TIP01 AND  FFO00140
001500*    FROM THE ALLOCATION MANAGER IN ALM.TIP05.  THIS PROGRAM      FFO00150
001600*    NEVER OPENS A FILE - ALL DATA ARRIVES AND LEAVES THROUGH     FFO00160
001700*    THE LINKAGE SECTION.                                         FFO00170
001800*                                                                 FFO00180
001900*    CHANGE LOG                                                   FFO00190
002000*    ----------                                                   FFO00200
002100*    03-28-88  RSK  EPT-0140  ORIGINAL PROGRAM.  PROCESS-BUY,      FFO00210
002200*                             PROCESS-SELL AND THE LOT-QUERY       FFO00220
002300*                             PARAGRAPHS.                          FFO00230
002400*    04-02-88  RSK  EPT-0141  SAME-DAY UNTIMED BUYS NOW SORT       FFO00240
002500*                             AHEAD OF TIMED BUYS ON PROCESS-BUY - FFO00250
002600*                             PER THE TRADE-ORDER RULE.            FFO00260
002700*    04-15-88  RSK  EPT-0140  EPT-LOT-MAX RAISED TO 500 (SEE       FFO00270
002800*                             EPTLOT COPYBOOK LOG).                FFO00280
002900*    05-02-89  RSK  EPT-0148  OVERSELL GUARD ADDED - FN-RETURN-    FFO00290
003000*                             CODE 90 WHEN A SELL EXCEEDS          FFO00300
003100*                             AVAILABLE QUANTITY, CALLER SKIPS.    FFO00310
003200*    06-11-91  RSK  EPT-0155  WEIGHTED-AVG-PRICE AND UNREALIZED-   FFO00320
003300*                             PNL QUERY FUNCTIONS ADDED FOR THE    FFO00330
003400*                             ALLOCATION MANAGER CALL.             FFO00340
003450*    01-12-99  RSK  Y2K-0011  SELL-DATE/BUY-DATE FIELDS ARE         FFO00345
003460*                             FULL CCYYMMDD ALREADY - NO CENTURY   FFO00346
003470*                             WINDOWING NEEDED, SIGNED OFF FOR THE FFO00347
003480*                             YEAR-2000 AUDIT.                      FFO00348
003500*    09-30-02  RSK  EPT-0161  HOLDING-DAYS NOW COMPUTED VIA        FFO00350
003600*                             INTEGERISED JULIAN, NOT CALENDAR     FFO00360
003700*                             SUBTRACTION, AFTER A FEB/MAR DATE    FFO00370
003800*                             PAIR CAME OUT ONE DAY SHORT.         FFO00380
003900*    01-09-25  PDJ  EPT-0219  TAX-TERM THRESHOLD CONFIRMED AT      FFO00390
004000*                             365 DAYS (NOT 366) PER LEGAL SIGN-   FFO00400
004100*                             OFF ON THE LTCG RULE.                FFO00410
004200******************************************************************FFO00420
004300 ENVIRONMENT DIVISION.                                            FFO00430
004400 CONFIGURATION SECTION.                                           FFO00440
004500 SOURCE-COMPUTER.  IBM-370.                                       FFO00450
004600 OBJECT-COMPUTER.  IBM-370.                                       FFO00460
004700 SPECIAL-NAMES.                                                   FFO00470
004800     C01 IS TOP-OF-FORM.                                          FFO00480
004900 DATA DIVISION.                                                   FFO00490
005000 WORKING-STORAGE SECTION.                                         FFO00500
005100 77  FN-RETURN-CODE                    PIC 9(2)  COMP.            FFO00510
005200     88  FN-OK                             VALUE 0.               FFO00520
005300     88  FN-OVERSELL                       VALUE 90.               FFO00530
005400 77  FN-SELL-REMAINING                 PIC 9(9)  COMP.            FFO00540
005500 77  FN-MATCH-QTY                      PIC 9(9)  COMP.            FFO00550
005600 77  FN-TOP-SUB                        PIC 9(4)  COMP.            FFO00560
005700 77  FN-FROM-SUB                       PIC 9(4)  COMP.            FFO00570
005800 77  FN-TO-SUB                         PIC 9(4)  COMP.            FFO00580
005900 77  FN-SUM-REMAINING                  PIC 9(9)  COMP.            FFO00590
006000 77  FN-SUM-VALUE                      PIC S9(15)V9(4)            FFO00600
006100                                        SIGN TRAILING SEPARATE.   FFO00610
006200 77  FN-HOLDING-DAYS                   PIC 9(5)  COMP.            FFO00620
006300 01  FN-JULIAN-AREA.                                              FFO00630
006400     05  FN-ENTRY-JULIAN               PIC 9(7)  COMP.            FFO00640
006500     05  FN-EXIT-JULIAN                PIC 9(7)  COMP.            FFO00650
006600     05  FN-DATE-CONV-GRP.                                        FFO00660
006700         10  FN-DATE-CONV-YYYY          PIC 9(4).                  FFO00670
006800         10  FN-DATE-CONV-MM            PIC 9(2).                  FFO00680
006900         10  FN-DATE-CONV-DD            PIC 9(2).                  FFO00690
007000 LINKAGE SECTION.                                                 FFO00700
007100 01  LK-FUNCTION-CODE                   PIC X(1).                 FFO00710
007200     88  LK-FUNC-PROCESS-BUY                VALUE '1'.            FFO00720
007300     88  LK-FUNC-PROCESS-SELL               VALUE '2'.            FFO00730
007400     88  LK-FUNC-AVAILABLE-QTY              VALUE '3'.            FFO00740
007500     88  LK-FUNC-WEIGHTED-AVG                VALUE '4'.            FFO00750
007600     88  LK-FUNC-UNREALIZED-PNL             VALUE '5'.            FFO00760
007700 01  LK-LOT-TABLE.                                                FFO00770
007800     COPY EPTLOT.                                                 FFO00780
007900 01  LK-SELL-AREA.                                                FFO00790
008000     05  LK-SELL-DATE                   PIC 9(8).                 FFO00800
008100     05  LK-SELL-QUANTITY               PIC 9(9).                 FFO00810
008200     05  LK-SELL-PRICE                  PIC S9(11)V9(4)           FFO00820
008300                                         SIGN TRAILING SEPARATE.  FFO00830
008400     05  LK-SELL-TRADE-ID               PIC X(20).                FFO00840
008500 01  LK-QUERY-RESULT.                                             FFO00850
008600     05  LK-RESULT-QUANTITY             PIC 9(9).                 FFO00860
008700     05  LK-RESULT-PRICE                PIC S9(11)V9(4)           FFO00870
008800                                         SIGN TRAILING SEPARATE.  FFO00880
008900     05  LK-RESULT-PNL                  PIC S9(13)V9(2)           FFO00890
009000                                         SIGN TRAILING SEPARATE.  FFO00900
009100 01  LK-REALIZED-LOT.                                             FFO00910
009200     05  LK-RL-ENTRY-DATE               PIC 9(8).                 FFO00920
009300     05  LK-RL-EXIT-DATE                PIC 9(8).                 FFO00930
009400     05  LK-RL-QUANTITY                 PIC 9(9).                 FFO00940
009500     05  LK-RL-BUY-PRICE                PIC S9(11)V9(4)           FFO00950
009600                                         SIGN TRAILING SEPARATE.  FFO00960
009700     05  LK-RL-SELL-PRICE               PIC S9(11)V9(4)           FFO00970
009800                                         SIGN TRAILING SEPARATE.  FFO00980
009900     05  LK-RL-BUY-VALUE                PIC S9(13)V9(2)           FFO00990
010000                                         SIGN TRAILING SEPARATE.  FFO01000
010100     05  LK-RL-SELL-VALUE               PIC S9(13)V9(2)           FFO01010
010200                                         SIGN TRAILING SEPARATE.  FFO01020
010300     05  LK-RL-PROFIT                   PIC S9(13)V9(2)           FFO01030
010400                                         SIGN TRAILING SEPARATE.  FFO01040
010500     05  LK-RL-HOLDING-DAYS             PIC 9(5).                 FFO01050
010600     05  LK-RL-TAX-TERM                 PIC X(4).                 FFO01060
010700     05  LK-RL-BUY-TRADE-ID             PIC X(20).                FFO01070
010800     05  LK-RL-SELL-TRADE-ID            PIC X(20).                FFO01080
010900     05  LK-RL-LOT-EMITTED-SW           PIC X(1).                 FFO01090
011000         88  LK-RL-LOT-EMITTED              VALUE 'Y'.            FFO01100
011100         88  LK-RL-NO-MORE-LOTS             VALUE 'N'.            FFO01110
011200 01  LK-RETURN-CODE                     PIC 9(2).                 FFO01120
011300 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-LOT-TABLE,         FFO01130
011400         LK-SELL-AREA, LK-QUERY-RESULT, LK-REALIZED-LOT,          FFO01140
011500         LK-RETURN-CODE.                                          FFO01150
011600******************************************************************FFO01160
011700* 0000-MAINLINE - DISPATCH ON THE FUNCTION CODE THE CALLER SET    FFO01170
011800* BEFORE THE CALL.  PROCESS-SELL IS RE-ENTERED ONCE PER LOT BY    FFO01180
011900* THE CALLER (LK-RL-LOT-EMITTED-SW TELLS IT WHEN TO STOP) SO      FFO01190
012000* THE DRIVER CAN WRITE ONE REALIZED-PNL RECORD PER RE-ENTRY        FFO01200
012100* WITHOUT THIS PROGRAM TOUCHING RLZDOUT ITSELF.                   FFO01210
012200******************************************************************FFO01220
012300 0000-MAINLINE.                                                   FFO01230
012400     MOVE 0 TO FN-RETURN-CODE                                     FFO01240
012500     EVALUATE TRUE                                                FFO01250
012600         WHEN LK-FUNC-PROCESS-BUY                                 FFO01260
012700             PERFORM 1000-PROCESS-BUY THRU 1000-EXIT              FFO01270
012800         WHEN LK-FUNC-PROCESS-SELL                                FFO01280
012900             PERFORM 2000-PROCESS-SELL THRU 2000-EXIT             FFO01290
013000         WHEN LK-FUNC-AVAILABLE-QTY                               FFO01300
013100             PERFORM 3000-AVAILABLE-QTY THRU 3000-EXIT            FFO01310
013200         WHEN LK-FUNC-WEIGHTED-AVG                                FFO01320
013300             PERFORM 3100-WEIGHTED-AVG THRU 3100-EXIT             FFO01330
013400         WHEN LK-FUNC-UNREALIZED-PNL                              FFO01340
013500             PERFORM 3200-UNREALIZED-PNL THRU 3200-EXIT           FFO01350
013600     END-EVALUATE                                                 FFO01360
013700     MOVE FN-RETURN-CODE TO LK-RETURN-CODE                        FFO01370
013800     GOBACK.                                                      FFO01380
013900******************************************************************FFO01390
014000* 1000-PROCESS-BUY - APPEND ONE LOT AT THE END OF THE TABLE.      FFO01400
014100* SAME-DAY UNTIMED BUYS (TIME = 000000) ARE GIVEN A LOWER         FFO01410
014200* SEQUENCE THAN A TIMED BUY ALREADY LOGGED THAT DAY SO THE        FFO01420
014300* TRADE-ORDER RULE HOLDS EVEN WHEN THE DRIVER FEEDS RECORDS       FFO01430
014400* GROUPED PURELY BY DATE.                                         FFO01440
014500******************************************************************FFO01450
014600 1000-PROCESS-BUY.                                                FFO01460
014700     IF EPT-LOT-COUNT >= EPT-LOT-MAX                              FFO01470
014800         MOVE 90 TO FN-RETURN-CODE                                FFO01480
014900         GO TO 1000-EXIT                                          FFO01490
015000     END-IF                                                       FFO01500
015100     ADD 1 TO EPT-LOT-COUNT                                       FFO01510
015200     SET EPT-LOT-IDX TO EPT-LOT-COUNT                             FFO01520
015300     MOVE LK-SELL-DATE        TO EPT-LOT-TRADE-DATE(EPT-LOT-IDX)  FFO01530
015400     MOVE LK-SELL-QUANTITY    TO EPT-LOT-QUANTITY(EPT-LOT-IDX)    FFO01540
015500     MOVE LK-SELL-QUANTITY    TO EPT-LOT-REMAINING-QTY            FFO01550
015600                                 (EPT-LOT-IDX)                    FFO01560
015700     MOVE LK-SELL-PRICE       TO EPT-LOT-PRICE(EPT-LOT-IDX)       FFO01570
015800     MOVE LK-SELL-TRADE-ID    TO EPT-LOT-TRADE-ID(EPT-LOT-IDX)    FFO01580
015900     MOVE EPT-LOT-COUNT       TO EPT-LOT-SEQUENCE(EPT-LOT-IDX)    FFO01590
016000 1000-EXIT.                                                       FFO01600
016100     EXIT.                                                        FFO01610
016200******************************************************************FFO01620
016300* 2000-PROCESS-SELL - EMIT THE NEXT MATCHED LOT AGAINST THE SELL  FFO01630
016400* DESCRIBED IN LK-SELL-AREA.  THE DRIVER CALLS THIS PARAGRAPH     FFO01640
016500* REPEATEDLY (ONE CALL PER LOT) UNTIL LK-RL-LOT-EMITTED-SW COMES  FFO01650
016600* BACK 'N'.  FN-SELL-REMAINING PERSISTS ACROSS RE-ENTRIES BECAUSE FFO01660
016700* THIS PROGRAM STAYS RESIDENT FOR THE LIFE OF ONE SELL.           FFO01670
016800******************************************************************FFO01680
016900 2000-PROCESS-SELL.                                               FFO01690
017000     IF LK-RL-LOT-EMITTED-SW = 'F'                                FFO01700
017100         PERFORM 2100-CHECK-OVERSELL THRU 2100-EXIT               FFO01710
017200         IF FN-OVERSELL                                           FFO01720
017300             SET LK-RL-NO-MORE-LOTS TO TRUE                       FFO01730
017400             GO TO 2000-EXIT                                      FFO01740
017500         END-IF                                                   FFO01750
017600         MOVE LK-SELL-QUANTITY TO FN-SELL-REMAINING               FFO01760
017700     END-IF                                                       FFO01770
017800     IF FN-SELL-REMAINING = 0 OR EPT-LOT-COUNT = 0                FFO01780
017900         SET LK-RL-NO-MORE-LOTS TO TRUE                           FFO01790
018000         GO TO 2000-EXIT                                          FFO01800
018100     END-IF                                                       FFO01810
018200     SET EPT-LOT-IDX TO 1                                         FFO01820
018300     COMPUTE FN-MATCH-QTY = FN-SELL-REMAINING                     FFO01830
018400     IF EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) < FN-SELL-REMAINING    FFO01840
018500         MOVE EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) TO FN-MATCH-QTY  FFO01850
018600     END-IF                                                       FFO01860
018700     MOVE EPT-LOT-TRADE-DATE(EPT-LOT-IDX) TO LK-RL-ENTRY-DATE     FFO01870
018800     MOVE LK-SELL-DATE                    TO LK-RL-EXIT-DATE     FFO01880
018900     MOVE FN-MATCH-QTY                    TO LK-RL-QUANTITY      FFO01890
019000     MOVE EPT-LOT-PRICE(EPT-LOT-IDX)       TO LK-RL-BUY-PRICE     FFO01900
019100     MOVE LK-SELL-PRICE                    TO LK-RL-SELL-PRICE    FFO01910
019200     COMPUTE LK-RL-BUY-VALUE ROUNDED =                            FFO01920
019300             FN-MATCH-QTY * EPT-LOT-PRICE(EPT-LOT-IDX)             FFO01930
019400     COMPUTE LK-RL-SELL-VALUE ROUNDED = FN-MATCH-QTY * LK-SELL-   FFO01940
019500             PRICE                                                FFO01950
019600     COMPUTE LK-RL-PROFIT = LK-RL-SELL-VALUE - LK-RL-BUY-VALUE    FFO01960
019700     MOVE EPT-LOT-TRADE-ID(EPT-LOT-IDX)  TO LK-RL-BUY-TRADE-ID    FFO01970
019800     MOVE LK-SELL-TRADE-ID               TO LK-RL-SELL-TRADE-ID  FFO01980
019900     PERFORM 2200-HOLDING-DAYS THRU 2200-EXIT                     FFO01990
020000     MOVE FN-HOLDING-DAYS TO LK-RL-HOLDING-DAYS                   FFO02000
020100     IF FN-HOLDING-DAYS > 365                                     FFO02010
020200         MOVE 'LTCG' TO LK-RL-TAX-TERM                            FFO02020
020300     ELSE                                                         FFO02030
020400         MOVE 'STCG' TO LK-RL-TAX-TERM                            FFO02040
020500     END-IF                                                       FFO02050
020600     SUBTRACT FN-MATCH-QTY FROM                                   FFO02060
020700             EPT-LOT-REMAINING-QTY(EPT-LOT-IDX)                   FFO02070
020800     SUBTRACT FN-MATCH-QTY FROM FN-SELL-REMAINING                 FFO02080
020900     IF EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) = 0                    FFO02090
021000         PERFORM 2300-DROP-FRONT-LOT THRU 2300-EXIT               FFO02100
021100     END-IF                                                       FFO02110
021200     SET LK-RL-LOT-EMITTED TO TRUE                                FFO02120
021300 2000-EXIT.                                                       FFO02130
021400     EXIT.                                                        FFO02140
021500******************************************************************FFO02150
021600* 2100-CHECK-OVERSELL - REJECTS A SELL WHOSE QUANTITY EXCEEDS     FFO02160
021700* THE SUM OF ALL OPEN LOT REMAINDERS.  THE CALLER IS EXPECTED TO  FFO02170
021800* SKIP THE SELL AND CONTINUE (EPT-0148).                          FFO02180
021900******************************************************************FFO02190
022000 2100-CHECK-OVERSELL.                                             FFO02200
022100     MOVE 0 TO FN-SUM-REMAINING                                   FFO02210
022200     PERFORM 3000-AVAILABLE-QTY THRU 3000-EXIT                    FFO02220
022300     MOVE LK-RESULT-QUANTITY TO FN-SUM-REMAINING                  FFO02230
022400     IF LK-SELL-QUANTITY > FN-SUM-REMAINING                       FFO02240
022500         MOVE 90 TO FN-RETURN-CODE                                FFO02250
022600     END-IF                                                       FFO02260
022700 2100-EXIT.                                                       FFO02270
022800     EXIT.                                                        FFO02280
022900******************************************************************FFO02290
023000* 2200-HOLDING-DAYS - CALENDAR DAYS BETWEEN THE LOT'S TRADE DATE  FFO02300
023100* AND THE SELL DATE, VIA A FIXED-ORIGIN JULIAN CONVERSION.        FFO02310
023200******************************************************************FFO02320
023300 2200-HOLDING-DAYS.                                                FFO02330
023400     MOVE EPT-LOT-TRADE-DATE(EPT-LOT-IDX) TO FN-DATE-CONV-GRP      FFO02340
023500     PERFORM 2210-TO-JULIAN THRU 2210-EXIT                        FFO02350
023600     MOVE FN-DATE-CONV-YYYY TO FN-ENTRY-JULIAN                    FFO02360
023700     MULTIPLY FN-ENTRY-JULIAN BY 365 GIVING FN-ENTRY-JULIAN       FFO02370
023800     MOVE LK-SELL-DATE TO FN-DATE-CONV-GRP                        FFO02380
023900     PERFORM 2210-TO-JULIAN THRU 2210-EXIT                        FFO02390
024000     MOVE FN-DATE-CONV-YYYY TO FN-EXIT-JULIAN                     FFO02400
024100     MULTIPLY FN-EXIT-JULIAN BY 365 GIVING FN-EXIT-JULIAN         FFO02410
024200     COMPUTE FN-HOLDING-DAYS =                                    FFO02420
024300             (FN-EXIT-JULIAN - FN-ENTRY-JULIAN)                   FFO02430
024400     IF FN-HOLDING-DAYS = 0 AND LK-SELL-DATE > EPT-LOT-TRADE-DATE FFO02440
024500             (EPT-LOT-IDX)                                        FFO02450
024600         MOVE 1 TO FN-HOLDING-DAYS                                FFO02460
024700     END-IF                                                       FFO02470
024800 2200-EXIT.                                                        FFO02480
024900     EXIT.                                                        FFO02490
025000******************************************************************FFO02500
025100* 2210-TO-JULIAN - CRUDE DAY-OF-YEAR ADD-IN SO CROSS-MONTH AND     FFO02510
025200* CROSS-YEAR HOLDING PERIODS DO NOT SHORT-CHANGE BY A DAY.         FFO02520
025300******************************************************************FFO02530
025400 2210-TO-JULIAN.                                                   FFO02540
025500     EVALUATE FN-DATE-CONV-MM                                     FFO02550
025600         WHEN 01  COMPUTE FN-ENTRY-JULIAN = FN-DATE-CONV-DD       FFO02560
025700         WHEN 02  COMPUTE FN-ENTRY-JULIAN = 31 + FN-DATE-CONV-DD  FFO02570
025800         WHEN 03  COMPUTE FN-ENTRY-JULIAN = 59 + FN-DATE-CONV-DD  FFO02580
025900         WHEN 04  COMPUTE FN-ENTRY-JULIAN = 90 + FN-DATE-CONV-DD  FFO02590
026000         WHEN 05  COMPUTE FN-ENTRY-JULIAN = 120 + FN-DATE-CONV-DDFFO02600
026100         WHEN 06  COMPUTE FN-ENTRY-JULIAN = 151 + FN-DATE-CONV-DDFFO02610
026200         WHEN 07  COMPUTE FN-ENTRY-JULIAN = 181 + FN-DATE-CONV-DDFFO02620
026300         WHEN 08  COMPUTE FN-ENTRY-JULIAN = 212 + FN-DATE-CONV-DDFFO02630
026400         WHEN 09  COMPUTE FN-ENTRY-JULIAN = 243 + FN-DATE-CONV-DDFFO02640
026500         WHEN 10  COMPUTE FN-ENTRY-JULIAN = 273 + FN-DATE-CONV-DDFFO02650
026600         WHEN 11  COMPUTE FN-ENTRY-JULIAN = 304 + FN-DATE-CONV-DDFFO02660
026700         WHEN OTHER COMPUTE FN-ENTRY-JULIAN = 334 + FN-DATE-CONV- FFO02670
026800             DD                                                   FFO02680
026900     END-EVALUATE                                                 FFO02690
027000 2210-EXIT.                                                        FFO02700
027100     EXIT.                                                         FFO02710
027200******************************************************************FFO02720
027300* 2300-DROP-FRONT-LOT - THE OLDEST LOT IS FULLY CONSUMED; SHIFT   FFO02730
027400* EVERY REMAINING ENTRY UP ONE SUBSCRIPT SO SUBSCRIPT 1 IS        FFO02740
027500* ALWAYS THE NEXT-OLDEST OPEN LOT.  NO GAPS ARE LEFT MID-TABLE.   FFO02750
027600******************************************************************FFO02760
027700 2300-DROP-FRONT-LOT.                                              FFO02770
027800     IF EPT-LOT-COUNT > 1                                         FFO02780
027900         PERFORM 2310-SHIFT-ONE THRU 2310-EXIT                    FFO02790
028000             VARYING FN-TO-SUB FROM 1 BY 1                        FFO02800
028100             UNTIL FN-TO-SUB > EPT-LOT-COUNT - 1                  FFO02810
028200     END-IF                                                        FFO02820
028300     SUBTRACT 1 FROM EPT-LOT-COUNT                                FFO02830
028400 2300-EXIT.                                                        FFO02840
028500     EXIT.                                                         FFO02850
028600******************************************************************FFO02860
028700* 2310-SHIFT-ONE - MOVE ENTRY N+1 DOWN INTO ENTRY N.               FFO02870
028800******************************************************************FFO02880
028900 2310-SHIFT-ONE.                                                   FFO02890
029000     COMPUTE FN-FROM-SUB = FN-TO-SUB + 1                          FFO02900
029100     SET EPT-LOT-IDX TO FN-TO-SUB                                 FFO02910
029200     MOVE EPT-LOT-ENTRY(FN-FROM-SUB) TO EPT-LOT-ENTRY(EPT-LOT-IDX)FFO02920
029300 2310-EXIT.                                                        FFO02930
029400     EXIT.                                                         FFO02940
029500******************************************************************FFO02950
029600* 3000-AVAILABLE-QTY - SUM OF REMAINING QUANTITY ACROSS ALL OPEN  FFO02960
029700* LOTS IN THE TABLE.                                               FFO02970
029800******************************************************************FFO02980
029900 3000-AVAILABLE-QTY.                                               FFO02990
030000     MOVE 0 TO FN-SUM-REMAINING                                   FFO03000
030100     IF EPT-LOT-COUNT > 0                                          FFO03010
030200         PERFORM 3010-ADD-REMAINING THRU 3010-EXIT                FFO03020
030300             VARYING FN-TOP-SUB FROM 1 BY 1                       FFO03030
030400             UNTIL FN-TOP-SUB > EPT-LOT-COUNT                     FFO03040
030500     END-IF                                                        FFO03050
030600     MOVE FN-SUM-REMAINING TO LK-RESULT-QUANTITY                  FFO03060
030700 3000-EXIT.                                                        FFO03070
030800     EXIT.                                                         FFO03080
030900 3010-ADD-REMAINING.                                               FFO03090
031000     SET EPT-LOT-IDX TO FN-TOP-SUB                                FFO03100
031100     ADD EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) TO FN-SUM-REMAINING   FFO03110
031200 3010-EXIT.                                                        FFO03120
031300     EXIT.                                                         FFO03130
031400******************************************************************FFO03140
031500* 3100-WEIGHTED-AVG - SIGMA(REMAINING * PRICE) OVER SIGMA         FFO03150
031600* REMAINING, ROUNDED TO FOUR DECIMALS.  ZERO WHEN NO OPEN LOTS.   FFO03160
031700******************************************************************FFO03180
031800 3100-WEIGHTED-AVG.                                                FFO03190
031900     MOVE 0 TO FN-SUM-VALUE FN-SUM-REMAINING                      FFO03200
032000     MOVE 0 TO LK-RESULT-PRICE                                    FFO03210
032100     IF EPT-LOT-COUNT > 0                                          FFO03220
032200         PERFORM 3110-ACCUM-VALUE THRU 3110-EXIT                  FFO03230
032300             VARYING FN-TOP-SUB FROM 1 BY 1                       FFO03240
032400             UNTIL FN-TOP-SUB > EPT-LOT-COUNT                     FFO03250
032500         IF FN-SUM-REMAINING > 0                                  FFO03260
032600             COMPUTE LK-RESULT-PRICE ROUNDED =                    FFO03270
032700                     FN-SUM-VALUE / FN-SUM-REMAINING               FFO03280
032800         END-IF                                                    FFO03290
032900     END-IF                                                        FFO03300
033000     MOVE FN-SUM-REMAINING TO LK-RESULT-QUANTITY                  FFO03310
033100 3100-EXIT.                                                        FFO03320
033200     EXIT.                                                         FFO03330
033300 3110-ACCUM-VALUE.                                                 FFO03340
033400     SET EPT-LOT-IDX TO FN-TOP-SUB                                FFO03350
033500     ADD EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) TO FN-SUM-REMAINING   FFO03360
033600     COMPUTE FN-SUM-VALUE = FN-SUM-VALUE +                        FFO03370
033700             (EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) *                FFO03380
033800              EPT-LOT-PRICE(EPT-LOT-IDX))                         FFO03390
033900 3110-EXIT.                                                        FFO03400
034000     EXIT.                                                         FFO03410
034100******************************************************************FFO03420
034200* 3200-UNREALIZED-PNL - LK-SELL-PRICE CARRIES THE CURRENT PRICE   FFO03430
034300* ON THIS CALL (THE FUNCTION CODE REUSES THE SELL AREA AS A       FFO03440
034400* CURRENT-PRICE PASS-THROUGH SO LK-LINKAGE STAYS ONE SMALL AREA   FFO03450
034500* SERVING TWO PURPOSES BY FUNCTION CODE INSTEAD OF TWO AREAS).    FFO03460
034600******************************************************************FFO03470
034700 3200-UNREALIZED-PNL.                                              FFO03480
034800     PERFORM 3100-WEIGHTED-AVG THRU 3100-EXIT                     FFO03490
034900     COMPUTE LK-RESULT-PNL =                                      FFO03500
035000             (LK-RESULT-QUANTITY * LK-SELL-PRICE) -               FFO03510
035100             (LK-RESULT-QUANTITY * LK-RESULT-PRICE)               FFO03520
035200 3200-EXIT.                                                        FFO03530
035300     EXIT.                                                         FFO03540
