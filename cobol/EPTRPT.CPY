000100******************************************************************
000200* EPTRPT      -  PORTFOLIO REPORT PRINT-LINE LAYOUTS             *
000300*               ONE GROUP PER RPTFILE LINE TYPE (132 COLUMNS),   *
000400*               REDEFINING A SINGLE PRINT-LINE AREA THE SAME WAY   *
000500*               EVERY OTHER MULTI-SECTION REPORT IN THIS SHOP      *
000600*               REDEFINES ONE DETAIL AREA FOUR OR FIVE WAYS.       *
000700*               PBD.TIP01 MOVES SPACES TO EPT-PRINT-LINE, BUILDS   *
000750*               THE WANTED VIEW, WRITES IT.                        *
000800*                                                                 *
000900*  MAINTENANCE LOG                                                *
001000*   04/05/89  RSK   REQ EPT-0145 - NEW LAYOUT.  REDEFINES LADDER   *
001100*                   COPIES THE HEADER/DETAIL-n HABIT USED ON THE   *
001200*                   OTHER OUTPUT COPYBOOKS IN THIS SYSTEM.         *
001300*   04/20/89  RSK   ADDED THE RECON-SUMMARY VIEW (5TH AREA) AFTER  *
001400*                   THE RECONCILE PROGRAM WAS ADDED TO THE RUN.    *
001500*   01/06/25  PDJ   REQ EPT-0218 - HEADING VIEW CARRIES A RUN-DATE *
001600*                   STAMP NOW THAT REPORTS ARE KEPT FOR AUDIT.     *
001700******************************************************************
001800   05  EPT-PRINT-LINE                    PIC X(132).
001900   05  EPT-HEADING-VIEW REDEFINES EPT-PRINT-LINE.
002000       10  EPT-HDG-TITLE                 PIC X(40).
002100       10  FILLER                        PIC X(10).
002200       10  EPT-HDG-RUN-DATE              PIC X(10).
002300       10  FILLER                        PIC X(72).
002400   05  EPT-HOLDING-VIEW REDEFINES EPT-PRINT-LINE.
002500       10  EPT-HV-SYMBOL                 PIC X(20).
002600       10  EPT-HV-ACCOUNT-ID             PIC X(10).
002700       10  FILLER                        PIC X(02).
002800       10  EPT-HV-QUANTITY               PIC ZZZZZZZZ9.
002900       10  FILLER                        PIC X(02).
003000       10  EPT-HV-AVG-BUY-PRICE          PIC Z,ZZZ,ZZ9.9999.
003100       10  FILLER                        PIC X(02).
003200       10  EPT-HV-BUY-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
003300       10  FILLER                        PIC X(02).
003400       10  EPT-HV-CURRENT-PRICE          PIC Z,ZZZ,ZZ9.9999.
003500       10  FILLER                        PIC X(02).
003600       10  EPT-HV-CURRENT-VALUE          PIC Z,ZZZ,ZZZ,ZZ9.99.
003700       10  FILLER                        PIC X(02).
003800       10  EPT-HV-UNREALIZED-PNL         PIC -Z,ZZZ,ZZZ,ZZ9.99.
003900       10  FILLER                        PIC X(02).
004000       10  EPT-HV-PNL-PCT                PIC -ZZ9.99.
004100   05  EPT-SECTOR-VIEW REDEFINES EPT-PRINT-LINE.
004200       10  EPT-SV-SECTOR                 PIC X(30).
004300       10  FILLER                        PIC X(04).
004400       10  EPT-SV-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99.
004500       10  FILLER                        PIC X(04).
004600       10  EPT-SV-COUNT                  PIC ZZZ9.
004700       10  FILLER                        PIC X(04).
004800       10  EPT-SV-PCT                    PIC ZZ9.99.
004900   05  EPT-REALIZED-VIEW REDEFINES EPT-PRINT-LINE.
005000       10  EPT-RV-FIN-YEAR               PIC X(9).
005100       10  FILLER                        PIC X(04).
005200       10  EPT-RV-TAX-TERM               PIC X(4).
005300       10  FILLER                        PIC X(04).
005400       10  EPT-RV-LOT-COUNT              PIC ZZZZ9.
005500       10  FILLER                        PIC X(04).
005600       10  EPT-RV-PROFIT                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
005700   05  EPT-RECON-VIEW REDEFINES EPT-PRINT-LINE.
005800       10  EPT-RC-STATUS                 PIC X(12).
005900       10  FILLER                        PIC X(04).
006000       10  EPT-RC-COUNT                  PIC ZZZZ9.
006100       10  FILLER                        PIC X(04).
006200       10  EPT-RC-MATCH-RATE             PIC ZZ9.99.
