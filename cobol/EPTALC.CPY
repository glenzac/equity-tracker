000100******************************************************************
000200* EPTALC      -  ALLOCATION-RECORD LAYOUT                         *
000300*               UNIT-LEVEL ASSIGNMENT OF HELD SHARES TO AN        *
000400*               OWNER/GOAL PAIR.  SHARED BY ALLOCIN (EXISTING     *
000500*               ALLOCATIONS) AND ALLOCOUT (POST-SYNC RESULT).      *
000600*                                                                 *
000700* MAINTENANCE LOG                                                 *
000800*   08/03/09  DST   NEW LAYOUT - HEADER AND DETAIL-n REDEFINES    *
000900*                   LADDER, BUILT FRESH FOR THE ALLOCATION FILES. *
001000*   MODIFIED BY SHREENI                                           *
001100*   03/14/24  RSK   REQ EPT-0128 - RECAST AS ALLOCATION-RECORD.   *
001200*                   KEPT THE PACKED-DATE REDEFINES HABIT FROM     *
001300*                   THE OLD DETAIL AREA.                          *
001400*   03/15/24  RSK   ADDED 88-LEVELS FOR THE #DEFAULT/#UNASSIGNED  *
001500*                   MARKERS SO THE SYNC PARAGRAPHS CAN TEST THEM  *
001600*                   WITHOUT A LITERAL COMPARE EVERYWHERE.         *
001700*   12/11/24  PDJ   REQ EPT-0209 - AL-BUY-DATE-GRP ADDED FOR THE   *
001800*                   OLDEST-FIRST SYNC SORT.                       *
001900******************************************************************
002000   05  AL-SYMBOL                         PIC X(20).
002100   05  AL-ACCOUNT-ID                     PIC X(10).
002200   05  AL-OWNER                          PIC X(20).
002300       88  AL-OWNER-IS-DEFAULT               VALUE '#DEFAULT            '.
002400   05  AL-GOAL                           PIC X(20).
002500       88  AL-GOAL-IS-UNASSIGNED             VALUE '#UNASSIGNED         '.
002600   05  AL-QUANTITY                       PIC 9(9).
002700   05  AL-BUY-PRICE                      PIC S9(11)V9(4)
002800                                          SIGN TRAILING SEPARATE.
002900   05  AL-BUY-DATE                       PIC 9(8).
003000   05  AL-BUY-DATE-GRP REDEFINES AL-BUY-DATE.
003100       10  AL-BUY-DATE-CCYY              PIC 9(4).
003200       10  AL-BUY-DATE-MM                PIC 9(2).
003300       10  AL-BUY-DATE-DD                PIC 9(2).
003400   05  FILLER                            PIC X(12).
