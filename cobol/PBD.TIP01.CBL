000100 IDENTIFICATION DIVISION.                                        PBD00010
000200 PROGRAM-ID.    EPT-PORTFOLIO-DRIVER.                             PBD00020
000300 AUTHOR.        R S KAMATH.                                      PBD00030
000400 INSTALLATION.  EQUITY PORTFOLIO TRACKER - BATCH.                PBD00040
000500 DATE-WRITTEN.  02-20-1988.                                       PBD00050
000600 DATE-COMPILED.                                                  PBD00060
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        PBD00070
000800******************************************************************PBD00080
000900*                                                                 PBD00090
001000*    EPT-PORTFOLIO-DRIVER                                        PBD00100
001100*                                                                 PBD00110
001200*    NIGHTLY BATCH DRIVER FOR THE EQUITY PORTFOLIO TRACKER.       PBD00120
001300*    OWNS EVERY FILE IN THE RUN - THE FOUR SUBPROGRAMS (FIFO      PBD00130
001400*    ENGINE, CORP ACTION SERVICE, RECONCILE SERVICE, ALLOCATION   PBD00140
001500*    MANAGER) NEVER OPEN A FILE, THEY ONLY SEE WHAT WE HAND THEM  PBD00150
001600*    IN LINKAGE.  RUN ORDER IS FIXED: LOAD TRADEBOOK, LOAD TAX    PBD00160
001700*    P&L, RECONCILE (ONLY IF BOTH LOADED SOMETHING), REPLAY FIFO  PBD00170
001800*    AND BUILD HOLDINGS, SYNC/DEFAULT ALLOCATIONS, PRINT REPORT.  PBD00180
001900*    A FAILURE IN ONE STEP IS LOGGED AND THE REST OF THE RUN      PBD00190
002000*    STILL GOES - THIS IS AN OVERNIGHT JOB AND NOBODY WANTS TO    PBD00200
002100*    RERUN THE WHOLE THING BECAUSE ONE INPUT FILE WAS MISSING.    PBD00210
002200*                                                                 PBD00220
002300*    CHANGE LOG                                                   PBD00230
002400*    ----------                                                   PBD00240
002500*    02-20-88  RSK  EPT-0101  ORIGINAL PROGRAM - TRADEBOOK LOAD   PBD00250
002600*                             AND HOLDINGS CALCULATOR ONLY.       PBD00260
002700*    03-09-88  RSK  EPT-0121  TAX P&L LOAD ADDED, FEEDS THE NEW   PBD00270
002800*                             EPT-RECONCILE SUBPROGRAM.           PBD00280
002900*    04-02-88  RSK  EPT-0137  CORPORATE ACTION DETECTION WIRED    PBD00290
003000*                             IN AHEAD OF THE FIFO REPLAY - A     PBD00300
003100*                             2-FOR-1 SPLIT WAS BLOWING UP        PBD00310
003200*                             REALIZED GAINS BY A FACTOR OF TWO.  PBD00320
003300*    04-28-89  RSK  EPT-0147  ALLOCATION SYNC/DEFAULT STEP ADDED  PBD00330
003400*                             AFTER HOLDINGS CALC, CALLING THE    PBD00340
003500*                             NEW EPT-ALLOC-MGR SUBPROGRAM.       PBD00350
003600*    05-14-91  RSK  EPT-0151  FOUR-SECTION RPTFILE WRITER ADDED.  PBD00360
003700*    09-20-94  RSK  EPT-0190  SWEEP PASS ADDED AFTER THE MAIN     PBD00370
003800*                             GROUP LOOP FOR STOCK/ACCOUNT PAIRS  PBD00380
003900*                             THAT HAVE AN OLD ALLOCATION BUT NO  PBD00390
004000*                             TRADES THIS RUN - THEY WERE BEING   PBD00400
004100*                             DROPPED FROM ALLOCOUT SILENTLY.     PBD00410
004200*    11-02-97  PDJ  REQ EPT-0198 - TP-VALIDATION-AREA HOOKED UP   PBD00420
004300*                             ONCE EPTTAX GOT ONE.                PBD00430
004400*    01-15-99  RSK  Y2K-0004  TRADE-DATE/EXIT-DATE/BUY-DATE ARE   PBD00440
004500*                             ALREADY FULL CCYYMMDD, NO CENTURY   PBD00450
004600*                             WINDOW NEEDED HERE - CONFIRMED AND  PBD00460
004700*                             SIGNED OFF FOR THE YEAR-2000 AUDIT. PBD00470
004800*    02-11-06  PDJ  REQ EPT-0226 - RECORD VALIDATION NOW SETS     PBD00480
004900*                             TP-ERROR-CODE ON REJECTED TAX P&L   PBD00490
005000*                             ROWS INSTEAD OF JUST COUNTING THEM. PBD00500
005100*    04-30-24  PDJ  REQ EPT-0231 - OWNER/GOAL ALLOCATION TOTALS   PBD00510
005200*                             NOW GO TO THE CONSOLE - THERE IS NO PBD00520
005300*                             RPTFILE SECTION FOR THEM AND THE    PBD00530
005400*                             DASHBOARD PEOPLE JUST WANT THE      PBD00540
005500*                             NUMBERS IN THE JOB LOG FOR NOW.      PBD00550
005600******************************************************************PBD00560
005700 ENVIRONMENT DIVISION.                                            PBD00570
005800 CONFIGURATION SECTION.                                           PBD00580
005900 SOURCE-COMPUTER.  IBM-370.                                       PBD00590
006000 OBJECT-COMPUTER.  IBM-370.                                       PBD00600
006100 SPECIAL-NAMES.                                                   PBD00610
006200     C01 IS TOP-OF-FORM.                                          PBD00620
006300 INPUT-OUTPUT SECTION.                                            PBD00630
006400 FILE-CONTROL.                                                    PBD00640
006500     SELECT TRADES-FILE     ASSIGN TO TRADES                      PBD00650
006600         ORGANIZATION IS LINE SEQUENTIAL                          PBD00660
006700         FILE STATUS IS WS-TRADES-FILE-STATUS.                    PBD00670
006800     SELECT TAXPNL-FILE     ASSIGN TO TAXPNL                      PBD00680
006900         ORGANIZATION IS LINE SEQUENTIAL                          PBD00690
007000         FILE STATUS IS WS-TAXPNL-FILE-STATUS.                    PBD00700
007100     SELECT PRICES-FILE     ASSIGN TO PRICES                      PBD00710
007200         ORGANIZATION IS LINE SEQUENTIAL                          PBD00720
007300         FILE STATUS IS WS-PRICES-FILE-STATUS.                    PBD00730
007400     SELECT ALLOCIN-FILE    ASSIGN TO ALLOCIN                     PBD00740
007500         ORGANIZATION IS LINE SEQUENTIAL                          PBD00750
007600         FILE STATUS IS WS-ALLOCIN-FILE-STATUS.                   PBD00760
007700     SELECT HOLDOUT-FILE    ASSIGN TO HOLDOUT                     PBD00770
007800         ORGANIZATION IS LINE SEQUENTIAL                          PBD00780
007900         FILE STATUS IS WS-HOLDOUT-FILE-STATUS.                   PBD00790
008000     SELECT RLZDOUT-FILE    ASSIGN TO RLZDOUT                     PBD00800
008100         ORGANIZATION IS LINE SEQUENTIAL                          PBD00810
008200         FILE STATUS IS WS-RLZDOUT-FILE-STATUS.                   PBD00820
008300     SELECT CORPOUT-FILE    ASSIGN TO CORPOUT                     PBD00830
008400         ORGANIZATION IS LINE SEQUENTIAL                          PBD00840
008500         FILE STATUS IS WS-CORPOUT-FILE-STATUS.                   PBD00850
008600     SELECT RECONOUT-FILE   ASSIGN TO RECONOUT                    PBD00860
008700         ORGANIZATION IS LINE SEQUENTIAL                          PBD00870
008800         FILE STATUS IS WS-RECONOUT-FILE-STATUS.                  PBD00880
008900     SELECT ALLOCOUT-FILE   ASSIGN TO ALLOCOUT                    PBD00890
009000         ORGANIZATION IS LINE SEQUENTIAL                          PBD00900
009100         FILE STATUS IS WS-ALLOCOUT-FILE-STATUS.                  PBD00910
009200     SELECT RPTFILE-FILE    ASSIGN TO RPTFILE                     PBD00920
009300         ORGANIZATION IS LINE SEQUENTIAL                          PBD00930
009400         FILE STATUS IS WS-RPTFILE-FILE-STATUS.                   PBD00940
009500 DATA DIVISION.                                                   PBD00950
009600 FILE SECTION.                                                    PBD00960
009700 FD  TRADES-FILE                                                  PBD00970
009800     RECORD CONTAINS 137 CHARACTERS                               PBD00980
009900     BLOCK CONTAINS 0 RECORDS                                     PBD00990
010000     RECORDING MODE IS F                                          PBD01000
010100     LABEL RECORDS ARE OMITTED                                    PBD01010
010200     DATA RECORD IS TRADES-RECORD-IN.                             PBD01020
010300 01  TRADES-RECORD-IN.                                            PBD01030
010400     COPY EPTTRD.                                                 PBD01040
010500 FD  TAXPNL-FILE                                                  PBD01050
010600     RECORD CONTAINS 254 CHARACTERS                               PBD01060
010700     BLOCK CONTAINS 0 RECORDS                                     PBD01070
010800     RECORDING MODE IS F                                          PBD01080
010900     LABEL RECORDS ARE OMITTED                                    PBD01090
011000     DATA RECORD IS TAXPNL-RECORD-IN.                             PBD01100
011100 01  TAXPNL-RECORD-IN.                                            PBD01110
011200     COPY EPTTAX.                                                 PBD01120
011300 FD  PRICES-FILE                                                  PBD01130
011400     RECORD CONTAINS 79 CHARACTERS                                PBD01140
011500     BLOCK CONTAINS 0 RECORDS                                     PBD01150
011600     RECORDING MODE IS F                                          PBD01160
011700     LABEL RECORDS ARE OMITTED                                    PBD01170
011800     DATA RECORD IS PRICES-RECORD-IN.                             PBD01180
011900 01  PRICES-RECORD-IN.                                            PBD01190
012000     COPY EPTPRC.                                                 PBD01200
012100 FD  ALLOCIN-FILE                                                 PBD01210
012200     RECORD CONTAINS 115 CHARACTERS                               PBD01220
012300     BLOCK CONTAINS 0 RECORDS                                     PBD01230
012400     RECORDING MODE IS F                                          PBD01240
012500     LABEL RECORDS ARE OMITTED                                    PBD01250
012600     DATA RECORD IS ALLOCIN-RECORD-IN.                            PBD01260
012700 01  ALLOCIN-RECORD-IN.                                           PBD01270
012800     COPY EPTALC.                                                 PBD01280
012900 FD  HOLDOUT-FILE                                                 PBD01290
013000     RECORD CONTAINS 162 CHARACTERS                               PBD01300
013100     BLOCK CONTAINS 0 RECORDS                                     PBD01310
013200     RECORDING MODE IS F                                          PBD01320
013300     LABEL RECORDS ARE OMITTED                                    PBD01330
013400     DATA RECORD IS HOLDOUT-RECORD-OUT.                           PBD01340
013500 01  HOLDOUT-RECORD-OUT.                                          PBD01350
013600     COPY EPTHLD.                                                 PBD01360
013700 FD  RLZDOUT-FILE                                                 PBD01370
013800     RECORD CONTAINS 200 CHARACTERS                               PBD01380
013900     BLOCK CONTAINS 0 RECORDS                                     PBD01390
014000     RECORDING MODE IS F                                          PBD01400
014100     LABEL RECORDS ARE OMITTED                                    PBD01410
014200     DATA RECORD IS RLZDOUT-RECORD-OUT.                           PBD01420
014300 01  RLZDOUT-RECORD-OUT.                                          PBD01430
014400     COPY EPTRPL.                                                 PBD01440
014500 FD  CORPOUT-FILE                                                 PBD01450
014600     RECORD CONTAINS 83 CHARACTERS                                PBD01460
014700     BLOCK CONTAINS 0 RECORDS                                     PBD01470
014800     RECORDING MODE IS F                                          PBD01480
014900     LABEL RECORDS ARE OMITTED                                    PBD01490
015000     DATA RECORD IS CORPOUT-RECORD-OUT.                           PBD01500
015100 01  CORPOUT-RECORD-OUT.                                          PBD01510
015200     COPY EPTCAC.                                                 PBD01520
015300 FD  RECONOUT-FILE                                                PBD01530
015400     RECORD CONTAINS 91 CHARACTERS                                PBD01540
015500     BLOCK CONTAINS 0 RECORDS                                     PBD01550
015600     RECORDING MODE IS F                                          PBD01560
015700     LABEL RECORDS ARE OMITTED                                    PBD01570
015800     DATA RECORD IS RECONOUT-RECORD-OUT.                          PBD01580
015900 01  RECONOUT-RECORD-OUT.                                         PBD01590
016000     COPY EPTRCN.                                                 PBD01600
016100 FD  ALLOCOUT-FILE                                                PBD01610
016200     RECORD CONTAINS 115 CHARACTERS                               PBD01620
016300     BLOCK CONTAINS 0 RECORDS                                     PBD01630
016400     RECORDING MODE IS F                                          PBD01640
016500     LABEL RECORDS ARE OMITTED                                    PBD01650
016600     DATA RECORD IS ALLOCOUT-RECORD-OUT.                          PBD01660
016700 01  ALLOCOUT-RECORD-OUT.                                         PBD01670
016800     COPY EPTALC REPLACING AL- BY AO-.                            PBD01680
016900 FD  RPTFILE-FILE                                                 PBD01690
017000     RECORD CONTAINS 132 CHARACTERS                               PBD01700
017100     BLOCK CONTAINS 0 RECORDS                                     PBD01710
017200     RECORDING MODE IS F                                          PBD01720
017300     LABEL RECORDS ARE OMITTED                                    PBD01730
017400     DATA RECORD IS RPTFILE-RECORD-OUT.                           PBD01740
017500 01  RPTFILE-RECORD-OUT               PIC X(132).                 PBD01750
017600 WORKING-STORAGE SECTION.                                         PBD01760
017700******************************************************************PBD01770
017800* FILE STATUS AND END-OF-FILE SWITCHES                           PBD01780
017900******************************************************************PBD01790
018000 01  WS-FILE-STATUS-AREA.                                         PBD01800
018100     05  WS-TRADES-FILE-STATUS         PIC X(2).                 PBD01810
018200     05  WS-TAXPNL-FILE-STATUS         PIC X(2).                 PBD01820
018300     05  WS-PRICES-FILE-STATUS         PIC X(2).                 PBD01830
018400     05  WS-ALLOCIN-FILE-STATUS        PIC X(2).                 PBD01840
018500     05  WS-HOLDOUT-FILE-STATUS        PIC X(2).                 PBD01850
018600     05  WS-RLZDOUT-FILE-STATUS        PIC X(2).                 PBD01860
018700     05  WS-CORPOUT-FILE-STATUS        PIC X(2).                 PBD01870
018800     05  WS-RECONOUT-FILE-STATUS       PIC X(2).                 PBD01880
018900     05  WS-ALLOCOUT-FILE-STATUS       PIC X(2).                 PBD01890
019000     05  WS-RPTFILE-FILE-STATUS        PIC X(2).                 PBD01900
019100     05  FILLER                        PIC X(04).                PBD01910
019200 01  WS-EOF-SWITCHES.                                             PBD01920
019300     05  WS-TRADES-EOF-SW               PIC X(1) VALUE 'N'.       PBD01930
019400         88  WS-TRADES-EOF                  VALUE 'Y'.            PBD01940
019500     05  WS-TAXPNL-EOF-SW               PIC X(1) VALUE 'N'.       PBD01950
019600         88  WS-TAXPNL-EOF                  VALUE 'Y'.            PBD01960
019700     05  WS-PRICES-EOF-SW               PIC X(1) VALUE 'N'.       PBD01970
019800         88  WS-PRICES-EOF                  VALUE 'Y'.            PBD01980
019900     05  WS-ALLOCIN-EOF-SW              PIC X(1) VALUE 'N'.       PBD01990
020000         88  WS-ALLOCIN-EOF                 VALUE 'Y'.            PBD02000
020100     05  WS-TRADES-LOADED-OK-SW         PIC X(1) VALUE 'N'.       PBD02010
020200         88  WS-TRADES-LOADED-OK            VALUE 'Y'.            PBD02020
020300     05  WS-TAXPNL-LOADED-OK-SW         PIC X(1) VALUE 'N'.       PBD02030
020400         88  WS-TAXPNL-LOADED-OK            VALUE 'Y'.            PBD02040
020500     05  FILLER                         PIC X(04).                PBD02050
020600******************************************************************PBD02060
020700* IMPORT SERVICE COUNTERS                                        PBD02070
020800******************************************************************PBD02080
020900 01  WS-IMPORT-COUNTERS.                                          PBD02090
021000     05  WS-TRD-READ-COUNT              PIC 9(7) COMP.            PBD02100
021100     05  WS-TRD-IMPORT-COUNT            PIC 9(7) COMP.            PBD02110
021200     05  WS-TRD-SKIP-COUNT              PIC 9(7) COMP.            PBD02120
021300     05  WS-TRD-ERROR-COUNT             PIC 9(7) COMP.            PBD02130
021400     05  WS-TAX-READ-COUNT              PIC 9(7) COMP.            PBD02140
021500     05  WS-TAX-IMPORT-COUNT            PIC 9(7) COMP.            PBD02150
021600     05  WS-TAX-SKIP-COUNT              PIC 9(7) COMP.            PBD02160
021700     05  WS-TAX-ERROR-COUNT             PIC 9(7) COMP.            PBD02170
021750     05  WS-TAX-OTHR-CHG-TOTAL          PIC S9(13)V9(2)           PBD02172
021760                                        SIGN TRAILING SEPARATE.  PBD02174
021800     05  WS-SELL-SKIPPED-COUNT          PIC 9(7) COMP.            PBD02180
021900     05  WS-CORP-ACTION-COUNT           PIC 9(7) COMP.            PBD02190
022000     05  WS-ALLOC-CREATED-COUNT         PIC 9(7) COMP.            PBD02200
022100     05  WS-ALLOC-UPDATED-COUNT         PIC 9(7) COMP.            PBD02210
022200     05  FILLER                         PIC X(06).                PBD02220
022300 01  WS-EARLIEST-TRADE-DATE             PIC 9(8) VALUE 99999999.  PBD02230
022400 01  WS-TRADEBOOK-FIN-YEAR              PIC X(9).                 PBD02240
022500******************************************************************PBD02250
022600* IN-MEMORY TRADE TABLE - LOADED ONCE, ALREADY IN SYMBOL/ACCOUNT/ PBD02260
022700* DATETIME ORDER BECAUSE THE INPUT FILE ARRIVES THAT WAY.  THE   PBD02270
022800* HOLDINGS CALCULATOR WALKS THIS TABLE WITH A CONTROL BREAK      PBD02280
022900* RATHER THAN RE-READING THE FILE.                               PBD02290
023000******************************************************************PBD02300
023100 01  WS-TRADE-TABLE.                                              PBD02310
023200     05  EPT-TRD-COUNT                  PIC 9(5) COMP.            PBD02320
023300     05  EPT-TRD-MAX                    PIC 9(5) COMP VALUE 10000.PBD02330
023400     05  FILLER                         PIC X(04).                PBD02340
023500     05  EPT-TRD-ENTRY OCCURS 10000 TIMES                         PBD02350
023600                 INDEXED BY EPT-TRD-IDX, EPT-TRD-IDX2.             PBD02360
023700         10  EPT-TRD-SYMBOL             PIC X(20).                PBD02370
023800         10  EPT-TRD-ACCOUNT-ID         PIC X(10).                PBD02380
023900         10  EPT-TRD-ISIN               PIC X(12).                PBD02390
024000         10  EPT-TRD-TRADE-DATE         PIC 9(8).                 PBD02400
024100         10  EPT-TRD-TRADE-TIME         PIC 9(6).                 PBD02410
024200         10  EPT-TRD-TRADE-TYPE         PIC X(4).                 PBD02420
024300             88  EPT-TRD-IS-BUY             VALUE 'BUY '.          PBD02430
024400             88  EPT-TRD-IS-SELL            VALUE 'SELL'.         PBD02440
024500         10  EPT-TRD-QUANTITY           PIC 9(9).                 PBD02450
024600         10  EPT-TRD-PRICE              PIC S9(11)V9(4)           PBD02460
024700                                         SIGN TRAILING SEPARATE.  PBD02470
024800         10  EPT-TRD-TRADE-ID           PIC X(20).                PBD02480
024900         10  EPT-TRD-ADJUSTED-SW        PIC X(1).                 PBD02490
025000             88  EPT-TRD-ALREADY-ADJUSTED   VALUE 'Y'.             PBD02500
025100         10  FILLER                     PIC X(05).                PBD02510
025200******************************************************************PBD02520
025300* IN-MEMORY TAX P&L TABLE - LOADED, VALIDATED AND DERIVED ONCE.   PBD02530
025400******************************************************************PBD02540
025500 01  WS-TAXPNL-TABLE.                                             PBD02550
025600     05  EPT-TAX-COUNT                  PIC 9(5) COMP.            PBD02560
025700     05  EPT-TAX-MAX                    PIC 9(5) COMP VALUE 10000.PBD02580
025800     05  FILLER                         PIC X(04).                PBD02590
025900     05  EPT-TAX-ENTRY OCCURS 10000 TIMES                         PBD02600
026000                 INDEXED BY EPT-TAX-IDX.                          PBD02610
026100         10  EPT-TAX-SYMBOL             PIC X(20).                PBD02620
026200         10  EPT-TAX-ISIN               PIC X(12).                PBD02630
026300         10  EPT-TAX-ENTRY-DATE         PIC 9(8).                 PBD02640
026400         10  EPT-TAX-EXIT-DATE          PIC 9(8).                 PBD02650
026500         10  EPT-TAX-QUANTITY           PIC 9(9).                 PBD02660
026600         10  EPT-TAX-BUY-VALUE          PIC S9(13)V9(2)           PBD02670
026700                                         SIGN TRAILING SEPARATE.  PBD02680
026800         10  EPT-TAX-SELL-VALUE         PIC S9(13)V9(2)           PBD02690
026900                                         SIGN TRAILING SEPARATE.  PBD02700
027000         10  EPT-TAX-PROFIT             PIC S9(13)V9(2)           PBD02710
027100                                         SIGN TRAILING SEPARATE.  PBD02720
027200         10  EPT-TAX-HOLDING-DAYS       PIC 9(5).                 PBD02730
027300         10  EPT-TAX-TAX-TERM           PIC X(4).                 PBD02740
027310         10  EPT-TAX-OTHER-CHARGES      PIC S9(9)V9(4)            PBD02742
027320                                        SIGN TRAILING SEPARATE.  PBD02744
027400         10  FILLER                     PIC X(01).                PBD02750
027450 01  WS-TP-DERIVED-AREA.                                           PBD02755
027460     05  WS-TP-PROFIT-WORK              PIC S9(13)V9(2)           PBD02760
027470                                         SIGN TRAILING SEPARATE.  PBD02765
027480     05  WS-TP-TAX-TERM-WORK            PIC X(4).                 PBD02770
027482     05  WS-TP-OTHER-CHG-WORK           PIC S9(9)V9(4)            PBD02772
027484                                        SIGN TRAILING SEPARATE.  PBD02774
027486     05  WS-TP-SYMBOL-UPPER             PIC X(20).                PBD02776
027490     05  FILLER                         PIC X(01).                PBD02775
027500******************************************************************PBD02760
027600* PRICE LOOKUP TABLE - LOADED ONCE FROM PRICES, BINARY SEARCHED   PBD02770
027700* BY SYMBOL.  INPUT IS MASTER DATA AND ARRIVES SORTED BY SYMBOL.  PBD02780
027800******************************************************************PBD02790
027900 01  WS-PRICE-TABLE.                                              PBD02800
028000     05  WS-PRC-COUNT                   PIC 9(5) COMP.            PBD02810
028100     05  WS-PRC-MAX                     PIC 9(5) COMP VALUE 5000. PBD02820
028200     05  FILLER                         PIC X(04).                PBD02830
028300     05  WS-PRC-ENTRY OCCURS 5000 TIMES                           PBD02840
028400                 INDEXED BY WS-PRC-IDX.                            PBD02850
028500         10  WS-PRC-SYMBOL              PIC X(20).                PBD02860
028600         10  WS-PRC-CURRENT-PRICE       PIC S9(11)V9(4)           PBD02870
028700                                         SIGN TRAILING SEPARATE.  PBD02880
028800         10  WS-PRC-SECTOR              PIC X(30).                PBD02890
028900         10  FILLER                     PIC X(05).                PBD02900
029000 01  WS-LOOKUP-AREA.                                              PBD02910
029100     05  WS-LOOKUP-FOUND-SW             PIC X(1).                 PBD02920
029200         88  WS-LOOKUP-FOUND                VALUE 'Y'.            PBD02930
029300         88  WS-LOOKUP-NOT-FOUND            VALUE 'N'.            PBD02940
029400     05  WS-LOOKUP-PRICE                PIC S9(11)V9(4)           PBD02950
029500                                         SIGN TRAILING SEPARATE.  PBD02960
029600     05  WS-LOOKUP-SECTOR               PIC X(30).                PBD02970
029700     05  WS-LO-SUB                      PIC 9(5) COMP.            PBD02980
029800     05  WS-HI-SUB                      PIC 9(5) COMP.            PBD02990
029900     05  WS-MID-SUB                     PIC 9(5) COMP.            PBD03000
030000     05  FILLER                         PIC X(04).                PBD03010
030100******************************************************************PBD03020
030200* ALLOCATION MASTER TABLE - LOADED ONCE FROM ALLOCIN.  EACH       PBD03030
030300* STOCK/ACCOUNT GROUP IS PULLED OUT INTO WS-SYNC-TABLE (COPY      PBD03040
030400* EPTSYN) WHEN THE HOLDINGS CALCULATOR REACHES THAT GROUP.        PBD03050
030500******************************************************************PBD03060
030600 01  WS-ALLOC-TABLE.                                              PBD03070
030700     05  WS-ALT-COUNT                   PIC 9(5) COMP.            PBD03080
030800     05  WS-ALT-MAX                     PIC 9(5) COMP VALUE 5000. PBD03090
030900     05  FILLER                         PIC X(04).                PBD03100
031000     05  WS-ALT-ENTRY OCCURS 5000 TIMES                           PBD03110
031100                 INDEXED BY WS-ALT-IDX, WS-ALT-IDX2.               PBD03120
031200         10  WS-ALT-SYMBOL              PIC X(20).                PBD03130
031300         10  WS-ALT-ACCOUNT-ID          PIC X(10).                PBD03140
031400         10  WS-ALT-OWNER               PIC X(20).                PBD03150
031500         10  WS-ALT-GOAL                PIC X(20).                PBD03160
031600         10  WS-ALT-QUANTITY            PIC 9(9).                 PBD03170
031700         10  WS-ALT-BUY-PRICE           PIC S9(11)V9(4)           PBD03180
031800                                         SIGN TRAILING SEPARATE.  PBD03190
031900         10  WS-ALT-BUY-DATE            PIC 9(8).                 PBD03200
032000         10  WS-ALT-PROCESSED-SW        PIC X(1) VALUE 'N'.       PBD03210
032100             88  WS-ALT-PROCESSED           VALUE 'Y'.            PBD03220
032200         10  FILLER                     PIC X(04).                PBD03230
032300******************************************************************PBD03240
032400* HOLDING RESULT TABLE - ONE ROW PER STOCK/ACCOUNT WITH UNITS     PBD03250
032500* STILL ON HAND.  SORTED TWO DIFFERENT WAYS BEFORE USE: BY        PBD03260
032600* ACCOUNT FOR THE PRINTED REPORT, THEN BY CURRENT VALUE           PBD03270
032700* DESCENDING FOR THE HOLDOUT FILE ITSELF.                         PBD03280
032800******************************************************************PBD03290
032900 01  WS-HOLDING-TABLE.                                            PBD03300
033000     05  WS-HT-COUNT                    PIC 9(5) COMP.            PBD03310
033100     05  WS-HT-MAX                      PIC 9(5) COMP VALUE 2000. PBD03320
033200     05  FILLER                         PIC X(04).                PBD03330
033300     05  WS-HT-ENTRY OCCURS 2000 TIMES                            PBD03340
033400                 INDEXED BY WS-HT-IDX, WS-HT-IDX2.                 PBD03350
033500         10  WS-HT-SYMBOL               PIC X(20).                PBD03360
033600         10  WS-HT-ACCOUNT-ID           PIC X(10).                PBD03370
033700         10  WS-HT-SECTOR               PIC X(30).                PBD03380
033800         10  WS-HT-QUANTITY             PIC 9(9).                 PBD03390
034000         10  WS-HT-AVG-BUY-PRICE        PIC S9(11)V9(4)           PBD03400
034100                                         SIGN TRAILING SEPARATE.  PBD03410
034200         10  WS-HT-CURRENT-PRICE        PIC S9(11)V9(4)           PBD03420
034300                                         SIGN TRAILING SEPARATE.  PBD03430
034400         10  WS-HT-BUY-VALUE            PIC S9(13)V9(2)           PBD03440
034500                                         SIGN TRAILING SEPARATE.  PBD03450
034600         10  WS-HT-CURRENT-VALUE        PIC S9(13)V9(2)           PBD03460
034700                                         SIGN TRAILING SEPARATE.  PBD03470
034800         10  WS-HT-UNREALIZED-PNL       PIC S9(13)V9(2)           PBD03480
034900                                         SIGN TRAILING SEPARATE.  PBD03490
035000         10  WS-HT-PNL-PCT              PIC S9(5)V9(2)            PBD03500
035100                                         SIGN TRAILING SEPARATE.  PBD03510
035200         10  FILLER                     PIC X(05).                PBD03520
035300******************************************************************PBD03530
035400* SECTOR AND REALIZED P&L SUMMARY TABLES, BUILT WHILE GROUPS ARE  PBD03540
035500* PROCESSED AND PRINTED AT THE END OF THE RUN.                    PBD03550
035600******************************************************************PBD03560
035700 01  WS-SECTOR-TABLE.                                             PBD03570
035800     05  WS-ST-COUNT                    PIC 9(3) COMP.            PBD03580
035900     05  WS-ST-MAX                      PIC 9(3) COMP VALUE 100.  PBD03590
036000     05  FILLER                         PIC X(04).                PBD03600
036100     05  WS-ST-ENTRY OCCURS 100 TIMES                             PBD03610
036200                 INDEXED BY WS-ST-IDX, WS-ST-IDX2.                 PBD03620
036300         10  WS-ST-SECTOR               PIC X(30).                PBD03630
036400         10  WS-ST-VALUE                PIC S9(13)V9(2)           PBD03640
036500                                         SIGN TRAILING SEPARATE.  PBD03650
036600         10  WS-ST-COUNT-IN-SECTOR       PIC 9(5) COMP.            PBD03660
036700         10  FILLER                     PIC X(05).                PBD03670
036800 01  WS-REALIZED-SUMMARY-TABLE.                                   PBD03680
036900     05  WS-RS-COUNT                    PIC 9(3) COMP.            PBD03690
037000     05  WS-RS-MAX                      PIC 9(3) COMP VALUE 100.  PBD03700
037100     05  FILLER                         PIC X(04).                PBD03710
037200     05  WS-RS-ENTRY OCCURS 100 TIMES                             PBD03720
037300                 INDEXED BY WS-RS-IDX, WS-RS-IDX2.                 PBD03730
037400         10  WS-RS-FIN-YEAR             PIC X(9).                 PBD03740
037500         10  WS-RS-TAX-TERM             PIC X(4).                 PBD03750
037600         10  WS-RS-PROFIT               PIC S9(13)V9(2)           PBD03760
037700                                         SIGN TRAILING SEPARATE.  PBD03770
037800         10  WS-RS-LOT-COUNT            PIC 9(5) COMP.            PBD03780
037900         10  FILLER                     PIC X(05).                PBD03790
038000******************************************************************PBD03800
038100* OWNER AND GOAL ALLOCATION TOTALS - CONSOLE ONLY, SEE 04-30-24   PBD03810
038200* CHANGE LOG ENTRY ABOVE.                                        PBD03820
038300******************************************************************PBD03830
038400 01  WS-OWNER-TABLE.                                              PBD03840
038500     05  WS-OT-COUNT                    PIC 9(3) COMP.            PBD03850
038600     05  WS-OT-MAX                      PIC 9(3) COMP VALUE 50.   PBD03860
038700     05  WS-OT-ENTRY OCCURS 50 TIMES                              PBD03870
038800                 INDEXED BY WS-OT-IDX.                             PBD03880
038900         10  WS-OT-OWNER                PIC X(20).                PBD03890
039000         10  WS-OT-VALUE                PIC S9(13)V9(2)           PBD03900
039100                                         SIGN TRAILING SEPARATE.  PBD03910
039200         10  FILLER                     PIC X(04).                PBD03920
039300 01  WS-GOAL-TABLE.                                                PBD03930
039400     05  WS-GT-COUNT                    PIC 9(3) COMP.            PBD03940
039500     05  WS-GT-MAX                      PIC 9(3) COMP VALUE 50.   PBD03950
039600     05  WS-GT-ENTRY OCCURS 50 TIMES                              PBD03960
039700                 INDEXED BY WS-GT-IDX.                             PBD03970
039800         10  WS-GT-GOAL                 PIC X(20).                PBD03980
039900         10  WS-GT-VALUE                PIC S9(13)V9(2)           PBD03990
040000                                         SIGN TRAILING SEPARATE.  PBD04000
040100         10  FILLER                     PIC X(04).                PBD04010
040200******************************************************************PBD04020
040300* GROUP CONTROL-BREAK WORKING FIELDS FOR THE HOLDINGS CALCULATOR. PBD04030
040400******************************************************************PBD04040
040500 01  WS-GROUP-AREA.                                               PBD04050
040600     05  WS-GRP-START-IDX               PIC 9(5) COMP.            PBD04060
040700     05  WS-GRP-END-IDX                 PIC 9(5) COMP.            PBD04070
040800     05  WS-GRP-SYMBOL                  PIC X(20).                PBD04080
040900     05  WS-GRP-ACCOUNT-ID              PIC X(10).                PBD04090
041000     05  WS-GRP-TOTAL-BOUGHT            PIC 9(9) COMP.            PBD04100
041100     05  WS-GRP-TOTAL-SOLD              PIC 9(9) COMP.            PBD04110
041200     05  WS-GRP-SPLIT-FOUND-SW          PIC X(1) VALUE 'N'.       PBD04120
041300         88  WS-GRP-SPLIT-FOUND             VALUE 'Y'.            PBD04130
041400     05  WS-GRP-RATIO-FROM              PIC 9(3) COMP.            PBD04140
041500     05  WS-GRP-RATIO-TO                PIC 9(3) COMP.            PBD04150
041600     05  WS-GRP-RATIO-DECIMAL           PIC 9(5)V9(4) COMP.       PBD04160
041700     05  WS-GRP-BEST-RECORD-DATE        PIC 9(8).                 PBD04170
041750     05  WS-GRP-BREAK-SW                PIC X(1) VALUE 'N'.       PBD04175
041760         88  WS-GRP-BREAK                   VALUE 'Y'.            PBD04176
041800     05  FILLER                         PIC X(04).                PBD04180
041900******************************************************************PBD04190
042000* DATE AND FINANCIAL-YEAR SCRATCH AREA, SHARED BY ALL THE SMALL   PBD04200
042100* DATE PARAGRAPHS (1800, 1850, 1900).                             PBD04210
042200******************************************************************PBD04220
042300 01  WS-DATE-SCRATCH-AREA.                                        PBD04230
042400     05  WS-DATE-CHECK-8                PIC 9(8).                 PBD04240
042500     05  WS-DATE-CHECK-GRP REDEFINES WS-DATE-CHECK-8.             PBD04250
042600         10  WS-DATE-CHECK-CCYY         PIC 9(4).                 PBD04260
042700         10  WS-DATE-CHECK-MM           PIC 9(2).                 PBD04280
042800         10  WS-DATE-CHECK-DD           PIC 9(2).                 PBD04290
042900     05  WS-DATE-VALID-SW               PIC X(1).                 PBD04300
043000         88  WS-DATE-IS-VALID               VALUE 'Y'.            PBD04310
043100     05  WS-CD-DATE-1                   PIC 9(8).                 PBD04320
043200     05  WS-CD-DATE-2                   PIC 9(8).                 PBD04330
043300     05  WS-CD-RESULT                   PIC S9(7) COMP.           PBD04340
043400     05  WS-CD-JULIAN-1                 PIC 9(9) COMP.            PBD04350
043500     05  WS-CD-JULIAN-2                 PIC 9(9) COMP.            PBD04360
043600     05  WS-CD-YY                       PIC 9(4) COMP.            PBD04370
043700     05  WS-CD-MM                       PIC 9(2) COMP.            PBD04380
043800     05  WS-CD-DD                       PIC 9(2) COMP.            PBD04390
043810     05  WS-CD-JULIAN-WORK              PIC 9(9) COMP.            PBD04392
043900     05  WS-FY-INPUT-DATE               PIC 9(8).                 PBD04400
044000     05  WS-FY-RESULT                   PIC X(9).                 PBD04410
044100     05  FILLER                         PIC X(04).                PBD04420
044200******************************************************************PBD04430
044300* LINKAGE-SHAPED WORKING AREAS FOR THE FOUR SUBPROGRAM CALLS.     PBD04440
044400* COPIES OF THE SAME COPYBOOK USED MORE THAN ONCE IN THIS         PBD04450
044500* PROGRAM ARE BROUGHT IN WITH REPLACING SO THE DATA-NAMES STAY    PBD04460
044600* UNIQUE - EACH FD ABOVE KEEPS THE COPYBOOK'S OWN PREFIX.         PBD04470
044700******************************************************************PBD04480
044800 01  WS-LOT-TABLE.                                                PBD04490
044900     COPY EPTLOT.                                                 PBD04500
045000 01  WS-SYNC-TABLE.                                               PBD04510
045100     COPY EPTSYN.                                                 PBD04520
045200 01  WS-BAND-TABLE.                                               PBD04530
045300     COPY EPTBND.                                                 PBD04540
045400 01  WS-PRINT-LINE.                                               PBD04550
045500     COPY EPTRPT.                                                 PBD04560
045600******************************************************************PBD04570
045700* FFO.TIP02 (EPT-FIFO-ENGINE) CALL AREA.                          PBD04580
045800******************************************************************PBD04590
045900 01  WS-FFO-FUNC                        PIC X(1).                 PBD04600
046000     88  WS-FFO-FUNC-PROCESS-BUY            VALUE '1'.            PBD04610
046100     88  WS-FFO-FUNC-PROCESS-SELL           VALUE '2'.            PBD04620
046200     88  WS-FFO-FUNC-AVAILABLE-QTY          VALUE '3'.            PBD04630
046300     88  WS-FFO-FUNC-WEIGHTED-AVG           VALUE '4'.            PBD04640
046400     88  WS-FFO-FUNC-UNREALIZED-PNL         VALUE '5'.            PBD04650
046500 01  WS-FFO-SELL-AREA.                                            PBD04660
046600     05  WS-FFO-SELL-DATE               PIC 9(8).                 PBD04670
046700     05  WS-FFO-SELL-QUANTITY           PIC 9(9).                 PBD04680
046800     05  WS-FFO-SELL-PRICE              PIC S9(11)V9(4)           PBD04690
046900                                         SIGN TRAILING SEPARATE.  PBD04700
047000     05  WS-FFO-SELL-TRADE-ID           PIC X(20).                PBD04710
047100 01  WS-FFO-QUERY-RESULT.                                         PBD04720
047200     05  WS-FFO-RESULT-QUANTITY         PIC 9(9).                 PBD04730
047300     05  WS-FFO-RESULT-PRICE            PIC S9(11)V9(4)           PBD04740
047400                                         SIGN TRAILING SEPARATE.  PBD04750
047500     05  WS-FFO-RESULT-PNL              PIC S9(13)V9(2)           PBD04760
047600                                         SIGN TRAILING SEPARATE.  PBD04770
047700 01  WS-FFO-REALIZED-LOT.                                         PBD04780
047800     05  WS-FFO-RL-ENTRY-DATE           PIC 9(8).                 PBD04790
047900     05  WS-FFO-RL-EXIT-DATE            PIC 9(8).                 PBD04800
048000     05  WS-FFO-RL-QUANTITY             PIC 9(9).                 PBD04810
048100     05  WS-FFO-RL-BUY-PRICE            PIC S9(11)V9(4)           PBD04820
048200                                         SIGN TRAILING SEPARATE.  PBD04830
048300     05  WS-FFO-RL-SELL-PRICE           PIC S9(11)V9(4)           PBD04840
048400                                         SIGN TRAILING SEPARATE.  PBD04850
048500     05  WS-FFO-RL-BUY-VALUE            PIC S9(13)V9(2)           PBD04860
048600                                         SIGN TRAILING SEPARATE.  PBD04870
048700     05  WS-FFO-RL-SELL-VALUE           PIC S9(13)V9(2)           PBD04880
048800                                         SIGN TRAILING SEPARATE.  PBD04890
048900     05  WS-FFO-RL-PROFIT               PIC S9(13)V9(2)           PBD04900
049000                                         SIGN TRAILING SEPARATE.  PBD04910
049100     05  WS-FFO-RL-HOLDING-DAYS         PIC 9(5).                 PBD04920
049200     05  WS-FFO-RL-TAX-TERM             PIC X(4).                 PBD04930
049300     05  WS-FFO-RL-BUY-TRADE-ID         PIC X(20).                PBD04940
049400     05  WS-FFO-RL-SELL-TRADE-ID        PIC X(20).                PBD04950
049500     05  WS-FFO-RL-LOT-EMITTED-SW       PIC X(1).                 PBD04960
049600         88  WS-FFO-RL-LOT-EMITTED          VALUE 'Y'.            PBD04970
049700         88  WS-FFO-RL-NO-MORE-LOTS         VALUE 'N'.            PBD04980
049800 01  WS-FFO-RETURN-CODE                 PIC 9(2).                 PBD04990
049900******************************************************************PBD05000
050000* CAC.TIP03 (EPT-CORP-ACTION) CALL AREA.                          PBD05010
050100******************************************************************PBD05020
050200 01  WS-CAC-FUNC                        PIC X(1).                 PBD05030
050300     88  WS-CAC-FUNC-PRICE-PATTERN          VALUE '1'.            PBD05040
050400     88  WS-CAC-FUNC-SELL-MISMATCH          VALUE '2'.            PBD05050
050500     88  WS-CAC-FUNC-COMBINED               VALUE '3'.            PBD05060
050600     88  WS-CAC-FUNC-ADJUST-LOT             VALUE '4'.            PBD05070
050700 01  WS-CAC-TRADE-PAIR.                                           PBD05080
050800     05  WS-CTP-SYMBOL                  PIC X(20).                PBD05090
050900     05  WS-CTP-PREV-PRICE              PIC S9(11)V9(4)           PBD05100
051000                                         SIGN TRAILING SEPARATE.  PBD05110
051100     05  WS-CTP-CURR-PRICE              PIC S9(11)V9(4)           PBD05120
051200                                         SIGN TRAILING SEPARATE.  PBD05130
051300     05  WS-CTP-CURR-DATE               PIC 9(8).                 PBD05140
051400     05  WS-CTP-TOTAL-BOUGHT            PIC 9(9).                 PBD05150
051500     05  WS-CTP-TOTAL-SOLD              PIC 9(9).                 PBD05160
051600 01  WS-CAC-ACTION-AREA.                                          PBD05170
051700     COPY EPTCAC REPLACING CA- BY CY-.                            PBD05180
051800 01  WS-CAC-LOT-AREA.                                             PBD05190
051900     05  WS-CLA-TRADE-DATE              PIC 9(8).                 PBD05200
052000     05  WS-CLA-QUANTITY                PIC 9(9).                 PBD05210
052100     05  WS-CLA-PRICE                   PIC S9(11)V9(4)           PBD05220
052200                                         SIGN TRAILING SEPARATE.  PBD05230
052300 01  WS-CAC-FOUND-SW                    PIC X(1).                 PBD05240
052400     88  WS-CAC-ACTION-FOUND                VALUE 'Y'.            PBD05250
052500     88  WS-CAC-ACTION-NOT-FOUND            VALUE 'N'.            PBD05260
052600 01  WS-CAC-RETURN-CODE                 PIC 9(2).                 PBD05270
052700******************************************************************PBD05280
052800* RCN.TIP04 (EPT-RECONCILE) CALL AREA.                            PBD05290
052900******************************************************************PBD05300
053000 01  WS-RCN-FUNC                        PIC X(1).                 PBD05310
053100     88  WS-RCN-FUNC-RECONCILE-ENTRY        VALUE '1'.            PBD05320
053200     88  WS-RCN-FUNC-SUMMARIZE              VALUE '2'.            PBD05330
053300 01  WS-RCN-PNL-AREA.                                             PBD05340
053400     COPY EPTTAX REPLACING TP- BY RT-.                            PBD05350
053500 01  WS-RCN-CANDIDATE.                                            PBD05360
053600     05  WS-RCN-CT-FOUND-SW             PIC X(1).                 PBD05370
053700         88  WS-RCN-CT-CANDIDATE-FOUND      VALUE 'Y'.            PBD05380
053800         88  WS-RCN-CT-CANDIDATE-NONE       VALUE 'N'.            PBD05390
053900     05  WS-RCN-CT-TRADE-ID             PIC X(20).                PBD05400
054000     05  WS-RCN-CT-QUANTITY             PIC 9(9).                 PBD05410
054100     05  WS-RCN-CT-PRICE                PIC S9(11)V9(4)           PBD05420
054200                                         SIGN TRAILING SEPARATE.  PBD05430
054300 01  WS-RCN-RESULT.                                               PBD05440
054400     COPY EPTRCN REPLACING RR- BY RX-.                            PBD05450
054500 01  WS-RCN-ACTION-OUT.                                           PBD05460
054600     05  WS-RCN-ACTION-FOUND-SW         PIC X(1).                 PBD05470
054700         88  WS-RCN-ACTION-WAS-FOUND        VALUE 'Y'.            PBD05480
054800     05  WS-RCN-ACTION-REC.                                       PBD05490
054900         COPY EPTCAC REPLACING CA- BY CZ-.                        PBD05500
055000 01  WS-RCN-SUMMARY.                                              PBD05510
055100     05  WS-RCN-SUM-TOTAL               PIC 9(7).                 PBD05520
055200     05  WS-RCN-SUM-MATCHED             PIC 9(7).                 PBD05530
055300     05  WS-RCN-SUM-DISCREPANCY         PIC 9(7).                 PBD05540
055400     05  WS-RCN-SUM-ACTIONS             PIC 9(7).                 PBD05550
055500     05  WS-RCN-SUM-MISSING             PIC 9(7).                 PBD05560
055600     05  WS-RCN-SUM-MATCH-RATE          PIC 9(3)V9(2).            PBD05570
055700 01  WS-RCN-RETURN-CODE                 PIC 9(2).                 PBD05580
055800******************************************************************PBD05590
055900* ALM.TIP05 (EPT-ALLOC-MGR) CALL AREA.                            PBD05600
056000******************************************************************PBD05610
056100 01  WS-ALM-FUNC                        PIC X(1).                 PBD05620
056200     88  WS-ALM-FUNC-CREATE                 VALUE '1'.            PBD05630
056300     88  WS-ALM-FUNC-UPDATE                 VALUE '2'.            PBD05640
056400     88  WS-ALM-FUNC-DELETE                 VALUE '3'.            PBD05650
056500     88  WS-ALM-FUNC-SYNC                   VALUE '4'.            PBD05660
056600     88  WS-ALM-FUNC-DEFAULT                VALUE '5'.            PBD05670
056700 01  WS-ALM-HOLDINGS-QTY                PIC 9(9).                 PBD05680
056800 01  WS-ALM-ALLOCATED-QTY               PIC 9(9).                 PBD05690
056900 01  WS-ALM-REQUEST-QTY                 PIC 9(9).                 PBD05700
057000 01  WS-ALM-NEW-QTY                     PIC 9(9).                 PBD05710
057100 01  WS-ALM-ALLOC-REC.                                            PBD05720
057200     COPY EPTALC REPLACING AL- BY AM-.                            PBD05730
057300 01  WS-ALM-SYNC-RESULT.                                          PBD05740
057400     05  WS-ALM-SYNC-ADJUSTED-COUNT     PIC 9(5).                 PBD05750
057500     05  WS-ALM-SYNC-DELETED-COUNT      PIC 9(5).                 PBD05760
057600     05  FILLER                         PIC X(06).                PBD05770
057700 01  WS-ALM-FIFO-QTY                    PIC 9(9).                 PBD05780
057800 01  WS-ALM-FIFO-AVG-PRICE              PIC S9(11)V9(4)           PBD05790
057900                                         SIGN TRAILING SEPARATE.  PBD05800
058000 01  WS-ALM-FIFO-EARLIEST-DATE          PIC 9(8).                 PBD05810
058100 01  WS-ALM-EXISTING-AREA.                                        PBD05820
058200     05  WS-ALM-EXISTING-FOUND-SW       PIC X(1).                 PBD05830
058300         88  WS-ALM-EXISTING-ALLOC-FOUND     VALUE 'Y'.           PBD05840
058400         88  WS-ALM-EXISTING-ALLOC-NONE      VALUE 'N'.           PBD05850
058500     05  WS-ALM-EXISTING-QTY            PIC 9(9).                 PBD05860
058600 01  WS-ALM-DEFAULT-ACTION              PIC X(1).                 PBD05870
058700     88  WS-ALM-ACTION-CREATED              VALUE 'C'.            PBD05880
058800     88  WS-ALM-ACTION-UPDATED              VALUE 'U'.            PBD05890
058900     88  WS-ALM-ACTION-NONE                 VALUE 'N'.            PBD05900
059000 01  WS-ALM-RETURN-CODE                 PIC 9(2).                 PBD05910
059010 01  WS-ALM-ROW-VALUE                   PIC S9(13)V9(2)           PBD05911
059020                                         SIGN TRAILING SEPARATE.  PBD05912
059100******************************************************************PBD05920
059200* MISCELLANEOUS SUBSCRIPTS AND SWITCHES.                         PBD05930
059300******************************************************************PBD05940
059400 01  WS-MISC-AREA.                                                PBD05950
059500     05  WS-SUB-1                       PIC 9(5) COMP.            PBD05960
059600     05  WS-SUB-2                       PIC 9(5) COMP.            PBD05970
059700     05  WS-SWAP-SW                     PIC X(1).                 PBD05980
059800         88  WS-SWAP-MADE                    VALUE 'Y'.            PBD05990
059900     05  WS-DUP-FOUND-SW                PIC X(1).                 PBD06000
060000         88  WS-DUP-FOUND                    VALUE 'Y'.            PBD06010
060100     05  WS-RUN-DATE                    PIC 9(6).                 PBD06020
060200     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                   PBD06030
060300         10  WS-RUN-DATE-YY             PIC 9(2).                 PBD06040
060400         10  WS-RUN-DATE-MM             PIC 9(2).                 PBD06050
060500         10  WS-RUN-DATE-DD             PIC 9(2).                 PBD06060
060600     05  WS-RUN-DATE-DISPLAY            PIC X(10).                PBD06070
060700     05  FILLER                         PIC X(05).                PBD06080
060710******************************************************************PBD06081
060720* SWAP BUFFERS FOR THE BUBBLE SORTS - ONE PER TABLE SHAPE.  SIZED  PBD06082
060730* TO THE FULL ROW SO A SWAP IS ONE GROUP MOVE EACH SIDE.          PBD06083
060740******************************************************************PBD06084
060750 01  WS-SWAP-AREAS.                                               PBD06085
060760     05  WS-SYNC-SWAP-AREA              PIC X(79).                PBD06086
060770     05  WS-HT-SWAP-AREA                PIC X(162).               PBD06087
060780******************************************************************PBD06088
060790* HOLDINGS-REPORT CONTROL-BREAK AND GRAND-TOTAL FIELDS.            PBD06089
060800******************************************************************PBD06090
060810 01  WS-REPORT-TOTALS-AREA.                                       PBD06091
060820     05  WS-PREV-ACCOUNT-ID             PIC X(10).                PBD06092
060830     05  WS-FIRST-LINE-SW               PIC X(1) VALUE 'Y'.       PBD06093
060840         88  WS-FIRST-LINE                  VALUE 'Y'.            PBD06094
060850     05  WS-ACCT-BUY-VALUE              PIC S9(13)V9(2)           PBD06095
060860                                         SIGN TRAILING SEPARATE.  PBD06096
060870     05  WS-ACCT-CURRENT-VALUE          PIC S9(13)V9(2)           PBD06097
060880                                         SIGN TRAILING SEPARATE.  PBD06098
060890     05  WS-ACCT-UNREALIZED-PNL         PIC S9(13)V9(2)           PBD06099
060900                                         SIGN TRAILING SEPARATE.  PBD06100
060910     05  WS-GRAND-BUY-VALUE             PIC S9(13)V9(2)           PBD06101
060920                                         SIGN TRAILING SEPARATE.  PBD06102
060930     05  WS-GRAND-CURRENT-VALUE         PIC S9(13)V9(2)           PBD06103
060940                                         SIGN TRAILING SEPARATE.  PBD06104
060950     05  WS-GRAND-UNREALIZED-PNL        PIC S9(13)V9(2)           PBD06105
060960                                         SIGN TRAILING SEPARATE.  PBD06106
060970     05  WS-SECTOR-GRAND-VALUE          PIC S9(13)V9(2)           PBD06107
060980                                         SIGN TRAILING SEPARATE.  PBD06108
060990     05  FILLER                         PIC X(05).                PBD06109
061000 PROCEDURE DIVISION.                                              PBD06090
060900******************************************************************PBD06100
061000* 0000-MAINLINE - FIXED RUN ORDER.  EACH STEP CHECKS THE PRIOR    PBD06110
061100* OPEN/LOAD BEFORE PROCEEDING BUT A BAD STEP NEVER STOPS THE JOB. PBD06120
061200******************************************************************PBD06130
061300 0000-MAINLINE.                                                   PBD06140
061400     PERFORM 0010-INITIALIZE THRU 0010-EXIT                       PBD06150
061500     PERFORM 1000-LOAD-TRADEBOOK THRU 1000-EXIT                   PBD06160
061600     PERFORM 1500-LOAD-TAXPNL THRU 1500-EXIT                      PBD06170
061700     PERFORM 2000-LOAD-PRICES THRU 2000-EXIT                      PBD06180
061800     PERFORM 2100-LOAD-ALLOCATIONS THRU 2100-EXIT                 PBD06190
061900     IF WS-TRADES-LOADED-OK AND WS-TAXPNL-LOADED-OK                PBD06200
062000         PERFORM 2500-RECONCILE-ALL THRU 2500-EXIT                PBD06210
062100     END-IF                                                        PBD06220
062200     IF WS-TRADES-LOADED-OK                                       PBD06230
062300         PERFORM 3000-HOLDINGS-CALC THRU 3000-EXIT                PBD06240
062400     END-IF                                                        PBD06250
062500     PERFORM 3900-SWEEP-UNPROCESSED-ALLOC THRU 3900-EXIT          PBD06260
062600     PERFORM 6000-PRINT-HOLDINGS THRU 6000-EXIT                   PBD06270
062700     PERFORM 6100-PRINT-SECTORS THRU 6100-EXIT                    PBD06280
062800     PERFORM 6200-PRINT-REALIZED THRU 6200-EXIT                   PBD06290
062900     PERFORM 6300-PRINT-RECON THRU 6300-EXIT                      PBD06300
063000     PERFORM 6400-DISPLAY-ALLOC-SUMMARY THRU 6400-EXIT            PBD06310
063100     PERFORM 6900-WRITE-HOLDOUT-FILE THRU 6900-EXIT                PBD06320
063200     PERFORM 9000-CLOSE-OUTPUT-FILES THRU 9000-EXIT                PBD06330
063300     DISPLAY 'EPT-PORTFOLIO-DRIVER RUN COMPLETE' UPON CONSOLE     PBD06340
063400     GOBACK.                                                       PBD06350
063500******************************************************************PBD06360
063600* 0010-INITIALIZE                                                 PBD06370
063700******************************************************************PBD06380
063800 0010-INITIALIZE.                                                 PBD06390
063900     MOVE 0 TO EPT-TRD-COUNT EPT-TAX-COUNT WS-PRC-COUNT            PBD06400
064000     MOVE 0 TO WS-ALT-COUNT WS-HT-COUNT WS-ST-COUNT WS-RS-COUNT   PBD06410
064100     MOVE 0 TO WS-OT-COUNT WS-GT-COUNT                             PBD06420
064200     MOVE 0 TO WS-TRD-READ-COUNT WS-TRD-IMPORT-COUNT               PBD06430
064300     MOVE 0 TO WS-TRD-SKIP-COUNT WS-TRD-ERROR-COUNT               PBD06440
064400     MOVE 0 TO WS-TAX-READ-COUNT WS-TAX-IMPORT-COUNT               PBD06450
064500     MOVE 0 TO WS-TAX-SKIP-COUNT WS-TAX-ERROR-COUNT               PBD06460
064550     MOVE 0 TO WS-TAX-OTHR-CHG-TOTAL                              PBD06465
064600     MOVE 0 TO WS-SELL-SKIPPED-COUNT WS-CORP-ACTION-COUNT          PBD06470
064700     MOVE 0 TO WS-ALLOC-CREATED-COUNT WS-ALLOC-UPDATED-COUNT      PBD06480
064800     ACCEPT WS-RUN-DATE FROM DATE                                 PBD06490
064900     STRING '20' WS-RUN-DATE-YY '-' WS-RUN-DATE-MM '-'             PBD06500
065000             WS-RUN-DATE-DD DELIMITED BY SIZE                      PBD06510
065100             INTO WS-RUN-DATE-DISPLAY                              PBD06520
065200     OPEN OUTPUT HOLDOUT-FILE                                      PBD06530
065300     OPEN OUTPUT RLZDOUT-FILE                                      PBD06540
065400     OPEN OUTPUT CORPOUT-FILE                                      PBD06550
065500     OPEN OUTPUT RECONOUT-FILE                                     PBD06560
065600     OPEN OUTPUT ALLOCOUT-FILE                                     PBD06570
065700     OPEN OUTPUT RPTFILE-FILE                                      PBD06580
065800     MOVE SPACES TO WS-PRINT-LINE                                  PBD06590
065900     MOVE 'EQUITY PORTFOLIO TRACKER - NIGHTLY RUN' TO EPT-HDG-TITLEPBD06600
066000     MOVE WS-RUN-DATE-DISPLAY TO EPT-HDG-RUN-DATE                  PBD06610
066100     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD06620
066200 0010-EXIT.                                                        PBD06630
066300     EXIT.                                                         PBD06640
066400******************************************************************PBD06650
066500* 1000-LOAD-TRADEBOOK - LOADS TRADES INTO WS-TRADE-TABLE,         PBD06660
066600* VALIDATING AND DE-DUPLICATING (ACCOUNT, TRADE ID) AS IT GOES.   PBD06670
066700* ALSO TRACKS THE EARLIEST TRADE DATE SEEN, WHICH DOUBLES AS      PBD06680
066800* LK-EARLIEST-TRADE-DATE FOR THE RECONCILE SERVICE LATER.         PBD06690
066900******************************************************************PBD06700
067000 1000-LOAD-TRADEBOOK.                                              PBD06710
067100     OPEN INPUT TRADES-FILE                                       PBD06720
067200     IF WS-TRADES-FILE-STATUS NOT = '00'                          PBD06730
067300         DISPLAY 'TRADES FILE COULD NOT BE OPENED - STATUS '       PBD06740
067400                 WS-TRADES-FILE-STATUS UPON CONSOLE                PBD06750
067500         GO TO 1000-EXIT                                          PBD06760
067600     END-IF                                                        PBD06770
067700     SET WS-TRADES-LOADED-OK TO TRUE                               PBD06780
067800     PERFORM 1010-READ-ONE-TRADE THRU 1010-EXIT                   PBD06790
067900     PERFORM 1050-PROCESS-ONE-TRADE THRU 1050-EXIT                PBD06800
068000             UNTIL WS-TRADES-EOF                                   PBD06810
068100     CLOSE TRADES-FILE                                             PBD06820
068200     IF WS-EARLIEST-TRADE-DATE = 99999999                          PBD06830
068300         MOVE 0 TO WS-EARLIEST-TRADE-DATE                          PBD06840
068400     END-IF                                                        PBD06850
068500     MOVE WS-EARLIEST-TRADE-DATE TO WS-FY-INPUT-DATE                PBD06860
068600     PERFORM 1900-DERIVE-FIN-YEAR THRU 1900-EXIT                   PBD06870
068700     MOVE WS-FY-RESULT TO WS-TRADEBOOK-FIN-YEAR                    PBD06880
068800     DISPLAY 'TRADEBOOK LOAD - IMPORTED ' WS-TRD-IMPORT-COUNT      PBD06890
068900             ' SKIPPED ' WS-TRD-SKIP-COUNT                         PBD06900
069000             ' ERRORED ' WS-TRD-ERROR-COUNT                        PBD06910
069100             ' FY ' WS-TRADEBOOK-FIN-YEAR UPON CONSOLE             PBD06920
069200 1000-EXIT.                                                        PBD06930
069300     EXIT.                                                         PBD06940
069400 1010-READ-ONE-TRADE.                                              PBD06950
069500     READ TRADES-FILE                                              PBD06960
069600         AT END SET WS-TRADES-EOF TO TRUE                          PBD06970
069700     END-READ                                                      PBD06980
069800 1010-EXIT.                                                        PBD06990
069900     EXIT.                                                         PBD07000
070000******************************************************************PBD07010
070100* 1050-PROCESS-ONE-TRADE                                          PBD07020
070200******************************************************************PBD07030
070300 1050-PROCESS-ONE-TRADE.                                          PBD07040
070400     ADD 1 TO WS-TRD-READ-COUNT                                   PBD07050
070500     PERFORM 1100-VALIDATE-TRADE THRU 1100-EXIT                   PBD07060
070600     IF NOT TR-ERROR-NONE                                         PBD07070
070700         ADD 1 TO WS-TRD-ERROR-COUNT                              PBD07080
070800         DISPLAY 'TRADE REJECTED AT RECORD ' WS-TRD-READ-COUNT    PBD07090
070900                 ' CODE ' TR-ERROR-CODE UPON CONSOLE              PBD07100
071000         GO TO 1050-READ-NEXT                                     PBD07110
071100     END-IF                                                        PBD07120
071200     PERFORM 1150-CHECK-DUPLICATE-TRADE THRU 1150-EXIT            PBD07130
071300     IF WS-DUP-FOUND                                               PBD07140
071400         ADD 1 TO WS-TRD-SKIP-COUNT                                PBD07150
071500         GO TO 1050-READ-NEXT                                      PBD07160
071600     END-IF                                                        PBD07170
071700     IF EPT-TRD-COUNT >= EPT-TRD-MAX                               PBD07180
071800         ADD 1 TO WS-TRD-ERROR-COUNT                               PBD07190
071900         DISPLAY 'TRADE TABLE FULL - RECORD DISCARDED' UPON CONSOLEPBD07200
072000         GO TO 1050-READ-NEXT                                     PBD07210
072100     END-IF                                                        PBD07220
072200     ADD 1 TO EPT-TRD-COUNT                                        PBD07230
072300     SET EPT-TRD-IDX TO EPT-TRD-COUNT                              PBD07240
072400     MOVE TR-SYMBOL     TO EPT-TRD-SYMBOL(EPT-TRD-IDX)             PBD07250
072500     MOVE TR-ACCOUNT-ID TO EPT-TRD-ACCOUNT-ID(EPT-TRD-IDX)         PBD07260
072600     MOVE TR-ISIN       TO EPT-TRD-ISIN(EPT-TRD-IDX)               PBD07270
072700     MOVE TR-TRADE-DATE TO EPT-TRD-TRADE-DATE(EPT-TRD-IDX)         PBD07280
072800     MOVE TR-TRADE-TIME TO EPT-TRD-TRADE-TIME(EPT-TRD-IDX)         PBD07290
072900     MOVE TR-TRADE-TYPE TO EPT-TRD-TRADE-TYPE(EPT-TRD-IDX)         PBD07300
073000     MOVE TR-QUANTITY   TO EPT-TRD-QUANTITY(EPT-TRD-IDX)           PBD07310
073100     MOVE TR-PRICE      TO EPT-TRD-PRICE(EPT-TRD-IDX)              PBD07320
073200     MOVE TR-TRADE-ID   TO EPT-TRD-TRADE-ID(EPT-TRD-IDX)           PBD07330
073300     MOVE 'N'           TO EPT-TRD-ADJUSTED-SW(EPT-TRD-IDX)        PBD07340
073400     ADD 1 TO WS-TRD-IMPORT-COUNT                                  PBD07350
073500     IF TR-TRADE-DATE < WS-EARLIEST-TRADE-DATE                     PBD07360
073600         MOVE TR-TRADE-DATE TO WS-EARLIEST-TRADE-DATE              PBD07370
073700     END-IF                                                        PBD07380
073800 1050-READ-NEXT.                                                   PBD07390
073900     PERFORM 1010-READ-ONE-TRADE THRU 1010-EXIT                   PBD07400
074000 1050-EXIT.                                                        PBD07410
074100     EXIT.                                                         PBD07420
074200******************************************************************PBD07430
074300* 1100-VALIDATE-TRADE                                              PBD07440
074400******************************************************************PBD07450
074500 1100-VALIDATE-TRADE.                                              PBD07460
074600     SET TR-ERROR-NONE TO TRUE                                     PBD07470
074700     IF TR-SYMBOL = SPACES                                         PBD07480
074800         SET TR-ERROR-SYMBOL-BLANK TO TRUE                         PBD07490
074900         GO TO 1100-EXIT                                           PBD07500
075000     END-IF                                                        PBD07510
075100     IF TR-TRADE-ID = SPACES                                       PBD07520
075200         SET TR-ERROR-TRADE-ID-BLANK TO TRUE                       PBD07530
075300         GO TO 1100-EXIT                                           PBD07540
075400     END-IF                                                        PBD07550
075500     MOVE TR-TRADE-DATE TO WS-DATE-CHECK-8                         PBD07560
075600     PERFORM 1800-VALIDATE-DATE-FIELD THRU 1800-EXIT               PBD07570
075700     IF NOT WS-DATE-IS-VALID                                       PBD07580
075800         SET TR-ERROR-DATE-INVALID TO TRUE                         PBD07590
075900         GO TO 1100-EXIT                                           PBD07600
076000     END-IF                                                        PBD07610
076100     IF NOT TR-IS-BUY AND NOT TR-IS-SELL                            PBD07620
076200         SET TR-ERROR-TYPE-INVALID TO TRUE                         PBD07630
076300         GO TO 1100-EXIT                                           PBD07640
076400     END-IF                                                        PBD07650
076500     IF TR-QUANTITY NOT > 0                                        PBD07660
076600         SET TR-ERROR-QUANTITY-INVALID TO TRUE                     PBD07670
076700         GO TO 1100-EXIT                                           PBD07680
076800     END-IF                                                        PBD07690
076900     IF TR-PRICE NOT > 0                                           PBD07700
077000         SET TR-ERROR-PRICE-INVALID TO TRUE                        PBD07710
077100     END-IF                                                        PBD07720
077200 1100-EXIT.                                                        PBD07730
077300     EXIT.                                                         PBD07740
077400******************************************************************PBD07750
077500* 1150-CHECK-DUPLICATE-TRADE - LINEAR SCAN OF WHAT'S ALREADY      PBD07760
077600* BEEN LOADED; (ACCOUNT, TRADE ID) MUST BE UNIQUE ACROSS THE      PBD07770
077700* WHOLE FILE, NOT JUST WITHIN ONE SYMBOL/ACCOUNT GROUP.           PBD07780
077800******************************************************************PBD07790
077900 1150-CHECK-DUPLICATE-TRADE.                                       PBD07800
078000     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD07810
078100     PERFORM 1160-COMPARE-ONE-TRADE THRU 1160-EXIT                 PBD07820
078200             VARYING EPT-TRD-IDX2 FROM 1 BY 1                       PBD07830
078300             UNTIL EPT-TRD-IDX2 > EPT-TRD-COUNT OR WS-DUP-FOUND     PBD07840
078400 1150-EXIT.                                                        PBD07850
078500     EXIT.                                                         PBD07860
078600 1160-COMPARE-ONE-TRADE.                                           PBD07870
078700     IF TR-ACCOUNT-ID = EPT-TRD-ACCOUNT-ID(EPT-TRD-IDX2) AND        PBD07880
078800        TR-TRADE-ID = EPT-TRD-TRADE-ID(EPT-TRD-IDX2)                PBD07890
078900         MOVE 'Y' TO WS-DUP-FOUND-SW                                PBD07900
079000     END-IF                                                        PBD07910
079100 1160-EXIT.                                                        PBD07920
079200     EXIT.                                                         PBD07930
079300******************************************************************PBD07940
079400* 1500-LOAD-TAXPNL - LOADS AND DERIVES EVERY TAX P&L LINE.        PBD07950
079500******************************************************************PBD07960
079600 1500-LOAD-TAXPNL.                                                 PBD07970
079700     OPEN INPUT TAXPNL-FILE                                       PBD07980
079800     IF WS-TAXPNL-FILE-STATUS NOT = '00'                          PBD07990
079900         DISPLAY 'TAXPNL FILE COULD NOT BE OPENED - STATUS '       PBD08000
080000                 WS-TAXPNL-FILE-STATUS UPON CONSOLE                PBD08010
080100         GO TO 1500-EXIT                                          PBD08020
080200     END-IF                                                        PBD08030
080300     SET WS-TAXPNL-LOADED-OK TO TRUE                               PBD08040
080400     PERFORM 1510-READ-ONE-TAXPNL THRU 1510-EXIT                  PBD08050
080500     PERFORM 1550-PROCESS-ONE-TAXPNL THRU 1550-EXIT                PBD08060
080600             UNTIL WS-TAXPNL-EOF                                   PBD08070
080700     CLOSE TAXPNL-FILE                                             PBD08080
080800     DISPLAY 'TAXPNL LOAD - IMPORTED ' WS-TAX-IMPORT-COUNT         PBD08090
080900             ' SKIPPED ' WS-TAX-SKIP-COUNT                         PBD08100
080950             ' ERRORED ' WS-TAX-ERROR-COUNT                        PBD08105
080970             ' OTHER CHARGES ' WS-TAX-OTHR-CHG-TOTAL UPON CONSOLE  PBD08110
081100 1500-EXIT.                                                        PBD08120
081200     EXIT.                                                         PBD08130
081300 1510-READ-ONE-TAXPNL.                                             PBD08140
081400     READ TAXPNL-FILE                                              PBD08150
081500         AT END SET WS-TAXPNL-EOF TO TRUE                          PBD08160
081600     END-READ                                                      PBD08170
081700 1510-EXIT.                                                        PBD08180
081800     EXIT.                                                         PBD08190
081900******************************************************************PBD08200
082000* 1550-PROCESS-ONE-TAXPNL - THE BROKER STATEMENT ALWAYS CARRIES A PBD08210
082050* TOTAL/GRAND TOTAL/SUB TOTAL LINE AT THE BOTTOM OF EACH SECTION; PBD08215
082060* SOME EXPORTS SEND IT MIXED OR LOWER CASE, SO THE SYMBOL IS      PBD08216
082070* UPCASED BEFORE THE TEST INSTEAD OF TRUSTING THE FILE TO ALWAYS PBD08217
082080* SHOUT.                                                          PBD08218
082100******************************************************************PBD08220
082200 1550-PROCESS-ONE-TAXPNL.                                          PBD08230
082300     ADD 1 TO WS-TAX-READ-COUNT                                   PBD08240
082350     MOVE TP-SYMBOL TO WS-TP-SYMBOL-UPPER                          PBD08245
082360     INSPECT WS-TP-SYMBOL-UPPER CONVERTING                         PBD08246
082370             'abcdefghijklmnopqrstuvwxyz' TO                       PBD08247
082380             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          PBD08248
082400     IF WS-TP-SYMBOL-UPPER = 'TOTAL' OR                            PBD08250
082450        WS-TP-SYMBOL-UPPER = 'GRAND TOTAL' OR                      PBD08255
082500        WS-TP-SYMBOL-UPPER = 'SUB TOTAL'                           PBD08260
082600         GO TO 1550-READ-NEXT                                      PBD08270
082700     END-IF                                                        PBD08280
082800     PERFORM 1600-VALIDATE-TAXPNL THRU 1600-EXIT                   PBD08290
082900     IF NOT TP-ERROR-NONE                                         PBD08300
083000         ADD 1 TO WS-TAX-ERROR-COUNT                              PBD08310
083100         DISPLAY 'TAXPNL REJECTED AT RECORD ' WS-TAX-READ-COUNT   PBD08320
083200                 ' CODE ' TP-ERROR-CODE UPON CONSOLE              PBD08330
083300         GO TO 1550-READ-NEXT                                      PBD08340
083400     END-IF                                                        PBD08350
083500     PERFORM 1700-DERIVE-TAXPNL-FIELDS THRU 1700-EXIT              PBD08360
083600     PERFORM 1650-CHECK-DUPLICATE-TAXPNL THRU 1650-EXIT            PBD08370
083700     IF WS-DUP-FOUND                                               PBD08380
083800         ADD 1 TO WS-TAX-SKIP-COUNT                                PBD08390
083900         GO TO 1550-READ-NEXT                                      PBD08400
084000     END-IF                                                        PBD08410
084100     IF EPT-TAX-COUNT >= EPT-TAX-MAX                                PBD08420
084200         ADD 1 TO WS-TAX-ERROR-COUNT                               PBD08430
084300         DISPLAY 'TAXPNL TABLE FULL - RECORD DISCARDED' UPON CONSOLPBD08440
084400         GO TO 1550-READ-NEXT                                      PBD08450
084500     END-IF                                                        PBD08460
084600     ADD 1 TO EPT-TAX-COUNT                                        PBD08470
084700     SET EPT-TAX-IDX TO EPT-TAX-COUNT                              PBD08480
084800     MOVE TP-SYMBOL     TO EPT-TAX-SYMBOL(EPT-TAX-IDX)             PBD08490
084900     MOVE TP-ISIN       TO EPT-TAX-ISIN(EPT-TAX-IDX)               PBD08500
085000     MOVE TP-ENTRY-DATE TO EPT-TAX-ENTRY-DATE(EPT-TAX-IDX)         PBD08510
085100     MOVE TP-EXIT-DATE  TO EPT-TAX-EXIT-DATE(EPT-TAX-IDX)          PBD08520
085200     MOVE TP-QUANTITY   TO EPT-TAX-QUANTITY(EPT-TAX-IDX)           PBD08530
085300     MOVE TP-BUY-VALUE  TO EPT-TAX-BUY-VALUE(EPT-TAX-IDX)          PBD08540
085400     MOVE TP-SELL-VALUE TO EPT-TAX-SELL-VALUE(EPT-TAX-IDX)         PBD08550
085500     MOVE TP-PROFIT     TO EPT-TAX-PROFIT(EPT-TAX-IDX)             PBD08560
085600     MOVE TP-HOLDING-DAYS TO EPT-TAX-HOLDING-DAYS(EPT-TAX-IDX)     PBD08570
085700     MOVE WS-TP-TAX-TERM-WORK TO EPT-TAX-TAX-TERM(EPT-TAX-IDX)        PBD08580
085750     MOVE WS-TP-OTHER-CHG-WORK TO                                     PBD08582
085760             EPT-TAX-OTHER-CHARGES(EPT-TAX-IDX)                       PBD08584
085770     ADD WS-TP-OTHER-CHG-WORK TO WS-TAX-OTHR-CHG-TOTAL                PBD08586
085800     ADD 1 TO WS-TAX-IMPORT-COUNT                                  PBD08590
085900 1550-READ-NEXT.                                                   PBD08600
086000     PERFORM 1510-READ-ONE-TAXPNL THRU 1510-EXIT                  PBD08610
086100 1550-EXIT.                                                        PBD08620
086200     EXIT.                                                         PBD08630
086300******************************************************************PBD08640
086400* 1600-VALIDATE-TAXPNL                                            PBD08650
086500******************************************************************PBD08660
086600 1600-VALIDATE-TAXPNL.                                             PBD08670
086700     SET TP-ERROR-NONE TO TRUE                                     PBD08680
086800     IF TP-SYMBOL = SPACES                                         PBD08690
086900         SET TP-ERROR-SYMBOL-BLANK TO TRUE                         PBD08700
087000         GO TO 1600-EXIT                                          PBD08710
087100     END-IF                                                        PBD08720
087200     MOVE TP-ENTRY-DATE TO WS-DATE-CHECK-8                         PBD08730
087300     PERFORM 1800-VALIDATE-DATE-FIELD THRU 1800-EXIT               PBD08740
087400     IF NOT WS-DATE-IS-VALID                                       PBD08750
087500         SET TP-ERROR-DATE-INVALID TO TRUE                         PBD08760
087600         GO TO 1600-EXIT                                          PBD08770
087700     END-IF                                                        PBD08780
087800     MOVE TP-EXIT-DATE TO WS-DATE-CHECK-8                          PBD08790
087900     PERFORM 1800-VALIDATE-DATE-FIELD THRU 1800-EXIT               PBD08800
088000     IF NOT WS-DATE-IS-VALID                                       PBD08810
088100         SET TP-ERROR-DATE-INVALID TO TRUE                         PBD08820
088200         GO TO 1600-EXIT                                          PBD08830
088300     END-IF                                                        PBD08840
088400     IF TP-QUANTITY NOT > 0                                        PBD08850
088500         SET TP-ERROR-QUANTITY-INVALID TO TRUE                     PBD08860
088600         GO TO 1600-EXIT                                          PBD08870
088700     END-IF                                                        PBD08880
088800     IF TP-BUY-VALUE = 0 OR TP-SELL-VALUE = 0                      PBD08890
088900         SET TP-ERROR-VALUE-ABSENT TO TRUE                         PBD08900
089000     END-IF                                                        PBD08910
089100 1600-EXIT.                                                        PBD08920
089200     EXIT.                                                         PBD08930
089300******************************************************************PBD08940
089400* 1650-CHECK-DUPLICATE-TAXPNL - KEY IS SYMBOL/EXIT DATE/QUANTITY/ PBD08950
089500* PROFIT, THE ONLY FIELDS THE TAXPNL RECORD ITSELF OFFERS (THE    PBD08960
089600* BROKER STATEMENT CARRIES NO ACCOUNT NUMBER OF ITS OWN).         PBD08970
089700******************************************************************PBD08980
089800 1650-CHECK-DUPLICATE-TAXPNL.                                      PBD08990
089900     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD09000
090000     PERFORM 1660-COMPARE-ONE-TAXPNL THRU 1660-EXIT                PBD09010
090100             VARYING EPT-TAX-IDX FROM 1 BY 1                       PBD09020
090200             UNTIL EPT-TAX-IDX > EPT-TAX-COUNT OR WS-DUP-FOUND     PBD09030
090300 1650-EXIT.                                                        PBD09040
090400     EXIT.                                                         PBD09050
090500 1660-COMPARE-ONE-TAXPNL.                                          PBD09060
090600     IF TP-SYMBOL = EPT-TAX-SYMBOL(EPT-TAX-IDX) AND                PBD09070
090700        TP-EXIT-DATE = EPT-TAX-EXIT-DATE(EPT-TAX-IDX) AND          PBD09080
090800        TP-QUANTITY = EPT-TAX-QUANTITY(EPT-TAX-IDX) AND            PBD09090
090900        WS-TP-PROFIT-WORK = EPT-TAX-PROFIT(EPT-TAX-IDX)            PBD09100
091000         MOVE 'Y' TO WS-DUP-FOUND-SW                                PBD09110
091100     END-IF                                                        PBD09120
091200 1660-EXIT.                                                        PBD09130
091300     EXIT.                                                         PBD09140
091400******************************************************************PBD09150
091500* 1700-DERIVE-TAXPNL-FIELDS - PROFIT DEFAULTS TO SELL LESS BUY,   PBD09160
091600* HOLDING DAYS DEFAULTS TO EXIT LESS ENTRY, TAX TERM COMES FROM   PBD09170
091700* TP-SECTION (OR HOLDING DAYS WHEN THE SECTION IS BLANK).  THE    PBD09180
091800* RESULTS ARE KEPT IN 77-LEVEL WORK FIELDS SINCE THE FD RECORD    PBD09190
091900* ITSELF IS READ-ONLY INPUT.                                      PBD09200
092000******************************************************************PBD09210
092100 1700-DERIVE-TAXPNL-FIELDS.                                        PBD09220
092200     IF TP-PROFIT = 0                                              PBD09230
092300         COMPUTE WS-TP-PROFIT-WORK ROUNDED =                       PBD09240
092400                 TP-SELL-VALUE - TP-BUY-VALUE                      PBD09250
092500     ELSE                                                          PBD09260
092600         MOVE TP-PROFIT TO WS-TP-PROFIT-WORK                       PBD09270
092700     END-IF                                                        PBD09280
092800     MOVE WS-TP-PROFIT-WORK TO TP-PROFIT                          PBD09290
092900     IF TP-HOLDING-DAYS = 0                                        PBD09300
093000         MOVE TP-ENTRY-DATE TO WS-CD-DATE-1                        PBD09310
093100         MOVE TP-EXIT-DATE  TO WS-CD-DATE-2                        PBD09320
093200         PERFORM 1850-CALENDAR-DAYS THRU 1850-EXIT                PBD09330
093300         MOVE WS-CD-RESULT TO TP-HOLDING-DAYS                      PBD09340
093400     END-IF                                                        PBD09350
093500     EVALUATE TRUE                                                 PBD09360
093600         WHEN TP-SECTION-INTRADAY                                  PBD09370
093700             MOVE 'STCG' TO WS-TP-TAX-TERM-WORK                       PBD09380
093800         WHEN TP-SECTION-SHORT-TERM                                PBD09390
093900             MOVE 'STCG' TO WS-TP-TAX-TERM-WORK                       PBD09400
094000         WHEN TP-SECTION-LONG-TERM                                 PBD09410
094100             MOVE 'LTCG' TO WS-TP-TAX-TERM-WORK                       PBD09420
094200         WHEN TP-HOLDING-DAYS > 365                                PBD09430
094300             MOVE 'LTCG' TO WS-TP-TAX-TERM-WORK                       PBD09440
094400         WHEN OTHER                                                PBD09450
094500             MOVE 'STCG' TO WS-TP-TAX-TERM-WORK                       PBD09460
094600     END-EVALUATE                                                 PBD09470
094620     PERFORM 1720-SUM-OTHER-CHARGES THRU 1720-EXIT                    PBD09472
094700 1700-EXIT.                                                        PBD09480
094800     EXIT.                                                         PBD09490
094810******************************************************************PBD09492
094820* 1720-SUM-OTHER-CHARGES - ADDS THE SEVEN MINOR CHARGE FIELDS     PBD09494
094830* (EXCHANGE, IPFT, SEBI, CGST, SGST, IGST, STAMP DUTY) AS THE     PBD09496
094840* TP-OTHER-CHARGE-TAB TABLE VIEW SO THE TOTAL IS ON HAND FOR      PBD09498
094850* RECONCILIATION AND FOR THE TAXPNL LOAD SUMMARY LINE, RATHER    PBD09500
094860* THAN SPELLING OUT ALL SEVEN FIELD NAMES HERE.                   PBD09502
094870******************************************************************PBD09504
094880 1720-SUM-OTHER-CHARGES.                                          PBD09506
094890     MOVE 0 TO WS-TP-OTHER-CHG-WORK                                PBD09508
094900     PERFORM 1725-ADD-ONE-CHARGE THRU 1725-EXIT                    PBD09510
094910             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 7        PBD09512
094920 1720-EXIT.                                                       PBD09514
094930     EXIT.                                                         PBD09516
094940 1725-ADD-ONE-CHARGE.                                              PBD09518
094950     ADD TP-OTHER-CHARGE(WS-SUB-1) TO WS-TP-OTHER-CHG-WORK          PBD09520
094960 1725-EXIT.                                                        PBD09522
094970     EXIT.                                                         PBD09524
094980******************************************************************PBD09526
095000* 1800-VALIDATE-DATE-FIELD - WS-DATE-CHECK-8 IN, WS-DATE-VALID-SW PBD09510
095100* OUT.  A SIMPLE CALENDAR RANGE CHECK, NOT A LEAP-YEAR CHECK -    PBD09520
095200* 02/30 ON A LEAP YEAR PASSES, WHICH MATCHES WHAT THE ORIGINAL    PBD09530
095300* SPREADSHEET IMPORT DID AND NOBODY HAS ASKED US TO TIGHTEN.      PBD09540
095400******************************************************************PBD09550
095500 1800-VALIDATE-DATE-FIELD.                                         PBD09560
095600     MOVE 'N' TO WS-DATE-VALID-SW                                  PBD09570
095700     IF WS-DATE-CHECK-CCYY < 1900 OR WS-DATE-CHECK-CCYY > 2099     PBD09580
095800         GO TO 1800-EXIT                                          PBD09590
095900     END-IF                                                        PBD09600
096000     IF WS-DATE-CHECK-MM < 1 OR WS-DATE-CHECK-MM > 12              PBD09610
096100         GO TO 1800-EXIT                                          PBD09620
096200     END-IF                                                        PBD09630
096300     IF WS-DATE-CHECK-DD < 1 OR WS-DATE-CHECK-DD > 31              PBD09640
096400         GO TO 1800-EXIT                                          PBD09650
096500     END-IF                                                        PBD09660
096600     MOVE 'Y' TO WS-DATE-VALID-SW                                  PBD09670
096700 1800-EXIT.                                                        PBD09680
096800     EXIT.                                                         PBD09690
096900******************************************************************PBD09700
097000* 1850-CALENDAR-DAYS - WS-CD-DATE-1/WS-CD-DATE-2 IN (CCYYMMDD),   PBD09710
097100* WS-CD-RESULT OUT (DAY-2 MINUS DAY-1).  SAME DAY-OF-YEAR TABLE   PBD09720
097200* TECHNIQUE AS THE FIFO ENGINE'S 2210-TO-JULIAN PARAGRAPH, EACH   PBD09730
097300* DATE'S YEAR CARRIED AT 365 DAYS PLUS ITS DAY-OF-YEAR - GOOD     PBD09740
097350* ENOUGH FOR REPORTING, NOT A CALENDAR LIBRARY (NO LEAP-YEAR      PBD09745
097360* ADJUSTMENT, SAME AS 1800-VALIDATE-DATE-FIELD ABOVE).            PBD09748
097400******************************************************************PBD09750
097500 1850-CALENDAR-DAYS.                                               PBD09760
097600     MOVE WS-CD-DATE-1 TO WS-DATE-CHECK-8                          PBD09770
097700     MOVE WS-DATE-CHECK-CCYY TO WS-CD-YY                           PBD09780
097800     MOVE WS-DATE-CHECK-MM TO WS-CD-MM                             PBD09790
097900     MOVE WS-DATE-CHECK-DD TO WS-CD-DD                             PBD09800
098000     PERFORM 1860-CD-TO-JULIAN THRU 1860-EXIT                      PBD09810
098050     MOVE WS-CD-JULIAN-WORK TO WS-CD-JULIAN-1                      PBD09815
098200     MOVE WS-CD-DATE-2 TO WS-DATE-CHECK-8                          PBD09830
098300     MOVE WS-DATE-CHECK-CCYY TO WS-CD-YY                           PBD09840
098400     MOVE WS-DATE-CHECK-MM TO WS-CD-MM                             PBD09850
098500     MOVE WS-DATE-CHECK-DD TO WS-CD-DD                             PBD09860
098600     PERFORM 1860-CD-TO-JULIAN THRU 1860-EXIT                      PBD09870
098650     MOVE WS-CD-JULIAN-WORK TO WS-CD-JULIAN-2                      PBD09875
098800     COMPUTE WS-CD-RESULT = WS-CD-JULIAN-2 - WS-CD-JULIAN-1        PBD09890
098900 1850-EXIT.                                                        PBD09900
099000     EXIT.                                                         PBD09910
099010******************************************************************PBD09912
099020* 1860-CD-TO-JULIAN - WS-CD-YY/WS-CD-MM/WS-CD-DD IN, WS-CD-JULIAN- PBD09914
099030* WORK OUT.  THE SAME CUMULATIVE DAY-OF-YEAR TABLE THE FIFO       PBD09916
099040* ENGINE'S 2210-TO-JULIAN USES, WITH THE YEAR FOLDED IN AT 365    PBD09918
099050* DAYS SO 1850-CALENDAR-DAYS CAN SUBTRACT TWO WHOLE-CAREER DAY    PBD09920
099060* COUNTS INSTEAD OF JUST A DAY-OF-YEAR.                           PBD09922
099070******************************************************************PBD09924
099080 1860-CD-TO-JULIAN.                                                PBD09926
099090     EVALUATE WS-CD-MM                                             PBD09928
099100         WHEN 01  COMPUTE WS-CD-JULIAN-WORK =                      PBD09930
099110                  (WS-CD-YY * 365) + WS-CD-DD                      PBD09932
099120         WHEN 02  COMPUTE WS-CD-JULIAN-WORK =                      PBD09934
099130                  (WS-CD-YY * 365) + 31 + WS-CD-DD                 PBD09936
099140         WHEN 03  COMPUTE WS-CD-JULIAN-WORK =                      PBD09938
099150                  (WS-CD-YY * 365) + 59 + WS-CD-DD                 PBD09940
099160         WHEN 04  COMPUTE WS-CD-JULIAN-WORK =                      PBD09942
099170                  (WS-CD-YY * 365) + 90 + WS-CD-DD                 PBD09944
099180         WHEN 05  COMPUTE WS-CD-JULIAN-WORK =                      PBD09946
099190                  (WS-CD-YY * 365) + 120 + WS-CD-DD                PBD09948
099200         WHEN 06  COMPUTE WS-CD-JULIAN-WORK =                      PBD09950
099210                  (WS-CD-YY * 365) + 151 + WS-CD-DD                PBD09952
099220         WHEN 07  COMPUTE WS-CD-JULIAN-WORK =                      PBD09954
099230                  (WS-CD-YY * 365) + 181 + WS-CD-DD                PBD09956
099240         WHEN 08  COMPUTE WS-CD-JULIAN-WORK =                      PBD09958
099250                  (WS-CD-YY * 365) + 212 + WS-CD-DD                PBD09960
099260         WHEN 09  COMPUTE WS-CD-JULIAN-WORK =                      PBD09962
099270                  (WS-CD-YY * 365) + 243 + WS-CD-DD                PBD09964
099280         WHEN 10  COMPUTE WS-CD-JULIAN-WORK =                      PBD09966
099290                  (WS-CD-YY * 365) + 273 + WS-CD-DD                PBD09968
099300         WHEN 11  COMPUTE WS-CD-JULIAN-WORK =                      PBD09970
099310                  (WS-CD-YY * 365) + 304 + WS-CD-DD                PBD09972
099320         WHEN OTHER COMPUTE WS-CD-JULIAN-WORK =                    PBD09974
099330                  (WS-CD-YY * 365) + 334 + WS-CD-DD                PBD09976
099340     END-EVALUATE                                                  PBD09978
099350 1860-EXIT.                                                        PBD09980
099360     EXIT.                                                         PBD09982
099370******************************************************************PBD09984
099380* 1900-DERIVE-FIN-YEAR - INDIAN FINANCIAL YEAR, APRIL-TO-MARCH.   PBD09986
099390* WS-FY-INPUT-DATE IN, WS-FY-RESULT OUT AS 'CCYY-CCYY'.           PBD09988
099400******************************************************************PBD09990
099500 1900-DERIVE-FIN-YEAR.                                             PBD09960
099600     MOVE WS-FY-INPUT-DATE TO WS-DATE-CHECK-8                      PBD09970
099700     IF WS-DATE-CHECK-MM >= 4                                      PBD09980
099800         STRING WS-DATE-CHECK-CCYY '-' WS-DATE-CHECK-CCYY          PBD09990
099900                 DELIMITED BY SIZE INTO WS-FY-RESULT                PBD10000
100000         ADD 1 TO WS-DATE-CHECK-CCYY                               PBD10010
100100         STRING WS-DATE-CHECK-CCYY DELIMITED BY SIZE                PBD10020
100200                 INTO WS-FY-RESULT WITH POINTER WS-SUB-1            PBD10030
100300     ELSE                                                          PBD10040
100400         SUBTRACT 1 FROM WS-DATE-CHECK-CCYY                        PBD10050
100500         STRING WS-DATE-CHECK-CCYY '-' DELIMITED BY SIZE            PBD10060
100600                 INTO WS-FY-RESULT                                 PBD10070
100700         ADD 1 TO WS-DATE-CHECK-CCYY                                PBD10080
100800         STRING WS-DATE-CHECK-CCYY DELIMITED BY SIZE                PBD10090
100900                 INTO WS-FY-RESULT WITH POINTER WS-SUB-1            PBD10100
101000     END-IF                                                        PBD10110
101100 1900-EXIT.                                                        PBD10120
101200     EXIT.                                                         PBD10130
101300******************************************************************PBD10140
101400* 2000-LOAD-PRICES - MASTER PRICE FILE, ONE ROW PER SYMBOL,       PBD10150
101500* ARRIVES SORTED BY SYMBOL FOR THE BINARY SEARCH IN 2050.         PBD10160
101600******************************************************************PBD10170
101700 2000-LOAD-PRICES.                                                 PBD10180
101800     OPEN INPUT PRICES-FILE                                       PBD10190
101900     IF WS-PRICES-FILE-STATUS NOT = '00'                          PBD10200
102000         DISPLAY 'PRICES FILE COULD NOT BE OPENED - STATUS '       PBD10210
102100                 WS-PRICES-FILE-STATUS UPON CONSOLE                PBD10220
102200         GO TO 2000-EXIT                                          PBD10230
102300     END-IF                                                        PBD10240
102400     PERFORM 2010-READ-ONE-PRICE THRU 2010-EXIT                   PBD10250
102450     PERFORM 2015-STORE-ONE-PRICE THRU 2015-EXIT                  PBD10252
102460             UNTIL WS-PRICES-EOF                                  PBD10254
103600     CLOSE PRICES-FILE                                             PBD10370
103700     DISPLAY 'PRICE TABLE LOADED - ' WS-PRC-COUNT ' SYMBOLS'       PBD10380
103800             UPON CONSOLE                                          PBD10390
103900 2000-EXIT.                                                        PBD10400
104000     EXIT.                                                         PBD10410
104100 2010-READ-ONE-PRICE.                                              PBD10420
104200     READ PRICES-FILE                                              PBD10430
104300         AT END SET WS-PRICES-EOF TO TRUE                          PBD10440
104400     END-READ                                                      PBD10450
104500 2010-EXIT.                                                        PBD10460
104600     EXIT.                                                         PBD10470
104610 2015-STORE-ONE-PRICE.                                             PBD10472
104612     IF WS-PRC-COUNT < WS-PRC-MAX                                  PBD10474
104614         ADD 1 TO WS-PRC-COUNT                                     PBD10476
104616         SET WS-PRC-IDX TO WS-PRC-COUNT                            PBD10478
104618         MOVE PC-SYMBOL TO WS-PRC-SYMBOL(WS-PRC-IDX)               PBD10480
104620         MOVE PC-CURRENT-PRICE TO                                  PBD10482
104622                 WS-PRC-CURRENT-PRICE(WS-PRC-IDX)                  PBD10484
104624         MOVE PC-SECTOR TO WS-PRC-SECTOR(WS-PRC-IDX)               PBD10486
104626     END-IF                                                        PBD10488
104628     PERFORM 2010-READ-ONE-PRICE THRU 2010-EXIT                    PBD10490
104630 2015-EXIT.                                                        PBD10492
104632     EXIT.                                                         PBD10494
104650******************************************************************PBD10480
104800* 2050-BINARY-SEARCH-PRICE - WS-LOOKUP-AREA'S SYMBOL FIELD IS     PBD10490
104900* NOT A SEPARATE FIELD - THE CALLER MOVES THE SYMBOL INTO         PBD10500
105000* WS-GRP-SYMBOL OR WHATEVER FIELD IT HAS, THEN INTO WS-PRC-SYMBOL PBD10510
105100* OF A WORK ENTRY BEFORE CALLING; HERE WE TAKE IT DIRECTLY VIA    PBD10520
105200* WS-LOOKUP-SECTOR'S SYMBOL CARRIER, WS-LOOKUP-PRICE'S CALLER     PBD10530
105300* ALREADY PLACED THE KEY IN WS-GRP-SYMBOL BEFORE THE PERFORM.      PBD10540
105400******************************************************************PBD10550
105500 2050-BINARY-SEARCH-PRICE.                                         PBD10560
105600     MOVE 'N' TO WS-LOOKUP-FOUND-SW                                PBD10570
105700     MOVE 0 TO WS-LOOKUP-PRICE                                     PBD10580
105800     MOVE SPACES TO WS-LOOKUP-SECTOR                               PBD10590
105900     IF WS-PRC-COUNT = 0                                           PBD10600
106000         GO TO 2050-EXIT                                          PBD10610
106100     END-IF                                                        PBD10620
106200     MOVE 1 TO WS-LO-SUB                                           PBD10630
106300     MOVE WS-PRC-COUNT TO WS-HI-SUB                                PBD10640
106400     PERFORM 2060-SEARCH-ONE-STEP THRU 2060-EXIT                   PBD10650
106500             UNTIL WS-LO-SUB > WS-HI-SUB OR WS-LOOKUP-FOUND        PBD10660
106600 2050-EXIT.                                                        PBD10670
106700     EXIT.                                                         PBD10680
106800 2060-SEARCH-ONE-STEP.                                             PBD10690
106900     COMPUTE WS-MID-SUB = (WS-LO-SUB + WS-HI-SUB) / 2              PBD10700
107000     SET WS-PRC-IDX TO WS-MID-SUB                                  PBD10710
107100     IF WS-GRP-SYMBOL = WS-PRC-SYMBOL(WS-PRC-IDX)                  PBD10720
107200         MOVE 'Y' TO WS-LOOKUP-FOUND-SW                            PBD10730
107300         MOVE WS-PRC-CURRENT-PRICE(WS-PRC-IDX) TO WS-LOOKUP-PRICE  PBD10740
107400         MOVE WS-PRC-SECTOR(WS-PRC-IDX) TO WS-LOOKUP-SECTOR        PBD10750
107500     ELSE                                                          PBD10760
107600         IF WS-GRP-SYMBOL < WS-PRC-SYMBOL(WS-PRC-IDX)              PBD10770
107700             COMPUTE WS-HI-SUB = WS-MID-SUB - 1                    PBD10780
107800         ELSE                                                      PBD10790
107900             COMPUTE WS-LO-SUB = WS-MID-SUB + 1                    PBD10800
108000         END-IF                                                    PBD10810
108100     END-IF                                                        PBD10820
108200 2060-EXIT.                                                        PBD10830
108300     EXIT.                                                         PBD10840
108400******************************************************************PBD10850
108500* 2100-LOAD-ALLOCATIONS - ALLOCIN HAS NO RECORD-VALIDATION RULE   PBD10860
108600* OF ITS OWN IN THE SPEC; WE JUST LOAD IT VERBATIM.               PBD10870
108700******************************************************************PBD10880
108800 2100-LOAD-ALLOCATIONS.                                            PBD10890
108900     OPEN INPUT ALLOCIN-FILE                                       PBD10900
109000     IF WS-ALLOCIN-FILE-STATUS NOT = '00'                          PBD10910
109100         DISPLAY 'ALLOCIN FILE COULD NOT BE OPENED - STATUS '      PBD10920
109200                 WS-ALLOCIN-FILE-STATUS UPON CONSOLE               PBD10930
109300         GO TO 2100-EXIT                                          PBD10940
109400     END-IF                                                        PBD10950
109500     PERFORM 2110-READ-ONE-ALLOC THRU 2110-EXIT                   PBD10960
109550     PERFORM 2115-STORE-ONE-ALLOC THRU 2115-EXIT                  PBD10962
109560             UNTIL WS-ALLOCIN-EOF                                 PBD10964
111100     CLOSE ALLOCIN-FILE                                            PBD11120
111200     DISPLAY 'ALLOCATION TABLE LOADED - ' WS-ALT-COUNT ' ROWS'     PBD11130
111300             UPON CONSOLE                                          PBD11140
111400 2100-EXIT.                                                        PBD11150
111500     EXIT.                                                         PBD11160
111600 2110-READ-ONE-ALLOC.                                              PBD11170
111700     READ ALLOCIN-FILE                                             PBD11180
111800         AT END SET WS-ALLOCIN-EOF TO TRUE                         PBD11190
111900     END-READ                                                      PBD11200
112000 2110-EXIT.                                                        PBD11210
112100     EXIT.                                                         PBD11220
112110 2115-STORE-ONE-ALLOC.                                             PBD11222
112120     IF WS-ALT-COUNT < WS-ALT-MAX                                  PBD11224
112130         ADD 1 TO WS-ALT-COUNT                                     PBD11226
112140         SET WS-ALT-IDX TO WS-ALT-COUNT                            PBD11228
112150         MOVE AL-SYMBOL     TO WS-ALT-SYMBOL(WS-ALT-IDX)           PBD11230
112160         MOVE AL-ACCOUNT-ID TO WS-ALT-ACCOUNT-ID(WS-ALT-IDX)       PBD11232
112170         MOVE AL-OWNER      TO WS-ALT-OWNER(WS-ALT-IDX)            PBD11234
112180         MOVE AL-GOAL       TO WS-ALT-GOAL(WS-ALT-IDX)             PBD11236
112190         MOVE AL-QUANTITY   TO WS-ALT-QUANTITY(WS-ALT-IDX)        PBD11238
112200         MOVE AL-BUY-PRICE  TO WS-ALT-BUY-PRICE(WS-ALT-IDX)       PBD11240
112210         MOVE AL-BUY-DATE   TO WS-ALT-BUY-DATE(WS-ALT-IDX)        PBD11242
112220         MOVE 'N' TO WS-ALT-PROCESSED-SW(WS-ALT-IDX)               PBD11244
112230     END-IF                                                        PBD11246
112240     PERFORM 2110-READ-ONE-ALLOC THRU 2110-EXIT                    PBD11248
112250 2115-EXIT.                                                        PBD11250
112260     EXIT.                                                         PBD11252
112270******************************************************************PBD11230
112300* 2500-RECONCILE-ALL - ONE CALL TO EPT-RECONCILE PER TAX P&L      PBD11240
112400* ENTRY, PRECEDED BY THIS PROGRAM'S OWN CANDIDATE-BUY SEARCH:     PBD11250
112500* ISIN MATCH PREFERRED, EXACT DATE ELSE PLUS-OR-MINUS ONE DAY,    PBD11260
112600* VALUE WITHIN 1%.  SUMMARIZE IS CALLED ONCE AT THE END.           PBD11270
112700******************************************************************PBD11280
112800 2500-RECONCILE-ALL.                                               PBD11290
112900     PERFORM 2510-RECONCILE-ONE-ENTRY THRU 2510-EXIT               PBD11300
113000             VARYING EPT-TAX-IDX FROM 1 BY 1                      PBD11310
113100             UNTIL EPT-TAX-IDX > EPT-TAX-COUNT                     PBD11320
113200     SET WS-RCN-FUNC-SUMMARIZE TO TRUE                             PBD11330
113300     CALL 'EPT-RECONCILE' USING WS-RCN-FUNC, WS-EARLIEST-TRADE-DATEPBD11340
113400         WS-RCN-PNL-AREA, WS-RCN-CANDIDATE, WS-RCN-RESULT,         PBD11350
113500         WS-RCN-ACTION-OUT, WS-RCN-SUMMARY, WS-RCN-RETURN-CODE     PBD11360
113600     DISPLAY 'RECONCILE SUMMARY - TOTAL ' WS-RCN-SUM-TOTAL         PBD11370
113700             ' MATCHED ' WS-RCN-SUM-MATCHED ' ACTIONS '            PBD11380
113800             WS-RCN-SUM-ACTIONS ' MATCH RATE ' WS-RCN-SUM-MATCH-RATPBD11390
113900             UPON CONSOLE                                          PBD11400
114000 2500-EXIT.                                                        PBD11410
114100     EXIT.                                                         PBD11420
114200 2510-RECONCILE-ONE-ENTRY.                                         PBD11430
114300     MOVE EPT-TAX-SYMBOL(EPT-TAX-IDX)  TO RT-SYMBOL                PBD11440
114400     MOVE EPT-TAX-ISIN(EPT-TAX-IDX)    TO RT-ISIN                  PBD11450
114500     MOVE EPT-TAX-ENTRY-DATE(EPT-TAX-IDX) TO RT-ENTRY-DATE         PBD11460
114600     MOVE EPT-TAX-EXIT-DATE(EPT-TAX-IDX)  TO RT-EXIT-DATE          PBD11470
114700     MOVE EPT-TAX-QUANTITY(EPT-TAX-IDX)   TO RT-QUANTITY           PBD11480
114800     MOVE EPT-TAX-BUY-VALUE(EPT-TAX-IDX)  TO RT-BUY-VALUE          PBD11490
114900     MOVE EPT-TAX-SELL-VALUE(EPT-TAX-IDX) TO RT-SELL-VALUE         PBD11500
115000     MOVE EPT-TAX-PROFIT(EPT-TAX-IDX)     TO RT-PROFIT             PBD11510
115100     MOVE EPT-TAX-HOLDING-DAYS(EPT-TAX-IDX) TO RT-HOLDING-DAYS     PBD11520
115200     PERFORM 2520-FIND-CANDIDATE-TRADE THRU 2520-EXIT              PBD11530
115300     SET WS-RCN-FUNC-RECONCILE-ENTRY TO TRUE                      PBD11540
115400     CALL 'EPT-RECONCILE' USING WS-RCN-FUNC, WS-EARLIEST-TRADE-DATEPBD11550
115500         WS-RCN-PNL-AREA, WS-RCN-CANDIDATE, WS-RCN-RESULT,         PBD11560
115600         WS-RCN-ACTION-OUT, WS-RCN-SUMMARY, WS-RCN-RETURN-CODE     PBD11570
115700     MOVE RX-SYMBOL TO RR-SYMBOL                                  PBD11580
115800     MOVE RX-ENTRY-DATE TO RR-ENTRY-DATE                          PBD11590
115900     MOVE RX-STATUS TO RR-STATUS                                  PBD11600
116000     MOVE RX-TRADE-ID TO RR-TRADE-ID                              PBD11610
116100     MOVE RX-QUANTITY TO RR-QUANTITY                              PBD11620
116200     MOVE RX-BUY-VALUE TO RR-BUY-VALUE                            PBD11630
116300     WRITE RECONOUT-RECORD-OUT                                    PBD11640
116400     IF WS-RCN-ACTION-WAS-FOUND                                   PBD11650
116500         MOVE CZ-SYMBOL TO CA-SYMBOL                              PBD11660
116600         MOVE CZ-ACTION-TYPE TO CA-ACTION-TYPE                    PBD11670
116700         MOVE CZ-RATIO-FROM TO CA-RATIO-FROM                      PBD11680
116800         MOVE CZ-RATIO-TO TO CA-RATIO-TO                          PBD11690
116900         MOVE CZ-OLD-PRICE TO CA-OLD-PRICE                        PBD11700
117000         MOVE CZ-NEW-PRICE TO CA-NEW-PRICE                        PBD11710
117100         MOVE CZ-RECORD-DATE TO CA-RECORD-DATE                    PBD11720
117200         MOVE CZ-CONFIDENCE TO CA-CONFIDENCE                      PBD11730
117300         WRITE CORPOUT-RECORD-OUT                                 PBD11740
117400         ADD 1 TO WS-CORP-ACTION-COUNT                            PBD11750
117500     END-IF                                                       PBD11760
117600 2510-EXIT.                                                        PBD11770
117700     EXIT.                                                         PBD11780
117800******************************************************************PBD11790
117900* 2520-FIND-CANDIDATE-TRADE - ISIN MATCH WINS OVER A SYMBOL-ONLY  PBD11800
118000* MATCH; WITHIN EACH, EXACT DATE WINS OVER A PLUS-OR-MINUS ONE-   PBD11810
118100* DAY MATCH.  EVERY CANDIDATE MUST ALSO BE A BUY WITHIN 1% OF     PBD11820
118200* VALUE, OR IT DOES NOT COUNT AS A CANDIDATE AT ALL.              PBD11830
118300******************************************************************PBD11840
118400 2520-FIND-CANDIDATE-TRADE.                                       PBD11850
118500     MOVE 'N' TO WS-RCN-CT-FOUND-SW                               PBD11860
118600     PERFORM 2530-TEST-ONE-TRADE THRU 2530-EXIT                   PBD11870
118700             VARYING EPT-TRD-IDX FROM 1 BY 1                      PBD11880
118800             UNTIL EPT-TRD-IDX > EPT-TRD-COUNT                     PBD11890
118900 2520-EXIT.                                                        PBD11900
119000     EXIT.                                                        PBD11910
119100 2530-TEST-ONE-TRADE.                                              PBD11920
119200     IF NOT EPT-TRD-IS-BUY(EPT-TRD-IDX)                           PBD11930
119300         GO TO 2530-EXIT                                          PBD11940
119400     END-IF                                                        PBD11950
119500     IF EPT-TRD-SYMBOL(EPT-TRD-IDX) NOT = EPT-TAX-SYMBOL(EPT-TAX-IXPBD11960
119600         GO TO 2530-EXIT                                          PBD11970
119700     END-IF                                                        PBD11980
119800     IF EPT-TRD-TRADE-DATE(EPT-TRD-IDX) NOT =                      PBD11990
119900             EPT-TAX-ENTRY-DATE(EPT-TAX-IDX)                       PBD12000
120000         COMPUTE WS-CD-RESULT =                                    PBD12010
120100             EPT-TAX-ENTRY-DATE(EPT-TAX-IDX) -                     PBD12020
120200             EPT-TRD-TRADE-DATE(EPT-TRD-IDX)                       PBD12030
120300         IF WS-CD-RESULT < -1 OR WS-CD-RESULT > 1                  PBD12040
120400             GO TO 2530-EXIT                                      PBD12050
120500         END-IF                                                    PBD12060
120600     END-IF                                                        PBD12070
120700     MOVE EPT-TRD-QUANTITY(EPT-TRD-IDX) TO WS-CD-RESULT            PBD12080
120800     IF EPT-TRD-ISIN(EPT-TRD-IDX) = EPT-TAX-ISIN(EPT-TAX-IDX) AND  PBD12090
121000        EPT-TAX-ISIN(EPT-TAX-IDX) NOT = SPACES                     PBD12100
121100         MOVE EPT-TRD-TRADE-ID(EPT-TRD-IDX) TO WS-RCN-CT-TRADE-ID PBD12110
121200         MOVE EPT-TRD-QUANTITY(EPT-TRD-IDX) TO WS-RCN-CT-QUANTITY PBD12120
121300         MOVE EPT-TRD-PRICE(EPT-TRD-IDX) TO WS-RCN-CT-PRICE       PBD12130
121400         MOVE 'Y' TO WS-RCN-CT-FOUND-SW                           PBD12140
121500         GO TO 2530-EXIT                                          PBD12150
121600     END-IF                                                        PBD12160
121700     IF WS-RCN-CT-CANDIDATE-NONE                                  PBD12170
121800         MOVE EPT-TRD-TRADE-ID(EPT-TRD-IDX) TO WS-RCN-CT-TRADE-ID PBD12180
121900         MOVE EPT-TRD-QUANTITY(EPT-TRD-IDX) TO WS-RCN-CT-QUANTITY PBD12190
122000         MOVE EPT-TRD-PRICE(EPT-TRD-IDX) TO WS-RCN-CT-PRICE       PBD12200
122100         MOVE 'Y' TO WS-RCN-CT-FOUND-SW                           PBD12210
122200     END-IF                                                        PBD12220
122300 2530-EXIT.                                                        PBD12230
122400     EXIT.                                                         PBD12240
122500******************************************************************PBD12250
122600* 3000-HOLDINGS-CALC - WALKS WS-TRADE-TABLE ONE STOCK/ACCOUNT      PBD12260
122700* GROUP AT A TIME (THE TABLE ARRIVED IN THAT ORDER FROM THE        PBD12270
122800* TRADEBOOK).  PER GROUP: DETECT AND ADJUST FOR ANY SPLIT/BONUS,   PBD12280
122900* REPLAY THE BUYS AND SELLS THROUGH THE FIFO ENGINE, BUILD THE     PBD12290
123000* HOLDING/SECTOR ROWS FOR WHATEVER IS LEFT, THEN SYNC THE          PBD12300
123100* EXISTING ALLOCATIONS AGAINST THE NEW HOLDINGS FIGURE.            PBD12310
123200******************************************************************PBD12320
123300 3000-HOLDINGS-CALC.                                               PBD12330
123400     MOVE 1 TO WS-GRP-START-IDX                                    PBD12340
123500     PERFORM 3050-PROCESS-ONE-GROUP THRU 3050-EXIT                 PBD12350
123600             UNTIL WS-GRP-START-IDX > EPT-TRD-COUNT                 PBD12360
123700 3000-EXIT.                                                        PBD12370
123800     EXIT.                                                         PBD12380
123900******************************************************************PBD12390
124000* 3050-PROCESS-ONE-GROUP                                           PBD12400
124100******************************************************************PBD12410
124200 3050-PROCESS-ONE-GROUP.                                           PBD12420
124300     SET EPT-TRD-IDX TO WS-GRP-START-IDX                           PBD12430
124400     MOVE EPT-TRD-SYMBOL(EPT-TRD-IDX) TO WS-GRP-SYMBOL             PBD12440
124500     MOVE EPT-TRD-ACCOUNT-ID(EPT-TRD-IDX) TO WS-GRP-ACCOUNT-ID     PBD12450
124600     MOVE 0 TO WS-GRP-TOTAL-BOUGHT WS-GRP-TOTAL-SOLD               PBD12460
124700     MOVE 'N' TO WS-GRP-SPLIT-FOUND-SW                             PBD12470
124800     PERFORM 3100-FIND-GROUP-END THRU 3100-EXIT                    PBD12480
124900     PERFORM 3150-SUM-ONE-TRADE THRU 3150-EXIT                     PBD12490
125000             VARYING WS-SUB-1 FROM WS-GRP-START-IDX BY 1           PBD12500
125100             UNTIL WS-SUB-1 > WS-GRP-END-IDX                       PBD12510
125200     PERFORM 3200-DETECT-SPLIT-FOR-GROUP THRU 3200-EXIT            PBD12520
125300     IF WS-GRP-SPLIT-FOUND                                         PBD12530
125400         PERFORM 3250-ADJUST-BUYS-FOR-GROUP THRU 3250-EXIT         PBD12540
125500     END-IF                                                        PBD12550
125600     PERFORM 3300-FEED-GROUP-TO-FIFO THRU 3300-EXIT                PBD12560
125700     PERFORM 3400-BUILD-HOLDING-FOR-GROUP THRU 3400-EXIT           PBD12570
125800     PERFORM 3500-SYNC-ALLOC-FOR-GROUP THRU 3500-EXIT              PBD12580
125900     COMPUTE WS-GRP-START-IDX = WS-GRP-END-IDX + 1                 PBD12590
126000 3050-EXIT.                                                        PBD12600
126100     EXIT.                                                         PBD12610
126200******************************************************************PBD12620
126300* 3100-FIND-GROUP-END/3110-TEST-ONE-ROW - SCANS FORWARD FROM       PBD12630
126400* WS-GRP-START-IDX WHILE SYMBOL AND ACCOUNT BOTH STILL MATCH,      PBD12640
126500* STOPPING AS SOON AS A ROW BREAKS EITHER KEY SO A BIG TABLE       PBD12650
126600* DOESN'T GET RESCANNED TO THE END FOR EVERY SMALL GROUP.          PBD12660
126700******************************************************************PBD12670
126800 3100-FIND-GROUP-END.                                              PBD12680
126900     MOVE WS-GRP-START-IDX TO WS-GRP-END-IDX                       PBD12690
127000     MOVE 'N' TO WS-GRP-BREAK-SW                                   PBD12700
127100     PERFORM 3110-TEST-ONE-ROW THRU 3110-EXIT                      PBD12710
127200             VARYING WS-SUB-2 FROM WS-GRP-START-IDX BY 1           PBD12720
127300             UNTIL WS-SUB-2 > EPT-TRD-COUNT OR WS-GRP-BREAK        PBD12730
127400 3100-EXIT.                                                        PBD12740
127500     EXIT.                                                         PBD12750
127600 3110-TEST-ONE-ROW.                                                PBD12760
127700     IF EPT-TRD-SYMBOL(WS-SUB-2) = WS-GRP-SYMBOL AND               PBD12770
127800        EPT-TRD-ACCOUNT-ID(WS-SUB-2) = WS-GRP-ACCOUNT-ID           PBD12780
127900         MOVE WS-SUB-2 TO WS-GRP-END-IDX                           PBD12790
128000     ELSE                                                          PBD12800
128100         MOVE 'Y' TO WS-GRP-BREAK-SW                               PBD12810
128200     END-IF                                                        PBD12820
128300 3110-EXIT.                                                        PBD12830
128400     EXIT.                                                         PBD12840
128500******************************************************************PBD12850
128600* 3150-SUM-ONE-TRADE - GROUP TOTALS FEED THE RECONCILE ENTRY'S     PBD12860
128700* COMMON-RATIO TEST (WS-CTP-TOTAL-BOUGHT/SOLD) FOR THE COMBINED    PBD12870
128800* SPLIT SIGNAL BELOW.                                              PBD12880
128900******************************************************************PBD12890
129000 3150-SUM-ONE-TRADE.                                               PBD12900
129100     IF EPT-TRD-IS-BUY(WS-SUB-1)                                   PBD12910
129200         ADD EPT-TRD-QUANTITY(WS-SUB-1) TO WS-GRP-TOTAL-BOUGHT     PBD12920
129300     ELSE                                                          PBD12930
129400         ADD EPT-TRD-QUANTITY(WS-SUB-1) TO WS-GRP-TOTAL-SOLD       PBD12940
129500     END-IF                                                        PBD12950
129600 3150-EXIT.                                                        PBD12960
129700     EXIT.                                                         PBD12970
129800******************************************************************PBD12980
129900* 3200-DETECT-SPLIT-FOR-GROUP/3210-TEST-ONE-PAIR - WALKS           PBD12990
130000* CONSECUTIVE BUY ROWS IN THE GROUP TWO AT A TIME AND ASKS         PBD13000
130100* EPT-CORP-ACTION'S COMBINED FUNCTION WHETHER THE PRICE DROP       PBD13010
130200* BETWEEN THEM LOOKS LIKE A SPLIT/BONUS.  CAC DE-DUPES REPEAT      PBD13020
130300* HITS ON THE SAME SYMBOL/RATIO ITSELF, SO WE DON'T HAVE TO HERE - PBD13030
130400* WE JUST KEEP THE FIRST ONE FOUND FOR THE GROUP.                 PBD13040
130500******************************************************************PBD13050
130600 3200-DETECT-SPLIT-FOR-GROUP.                                      PBD13060
130700     IF WS-GRP-END-IDX = WS-GRP-START-IDX                          PBD13070
130800         GO TO 3200-EXIT                                           PBD13080
130900     END-IF                                                        PBD13090
131000     MOVE 0 TO WS-SUB-2                                            PBD13100
131100     PERFORM 3210-TEST-ONE-PAIR THRU 3210-EXIT                     PBD13110
131200             VARYING WS-SUB-1 FROM WS-GRP-START-IDX BY 1           PBD13120
131300             UNTIL WS-SUB-1 > WS-GRP-END-IDX OR WS-GRP-SPLIT-FOUND PBD13130
131400 3200-EXIT.                                                        PBD13140
131500     EXIT.                                                         PBD13150
131600 3210-TEST-ONE-PAIR.                                               PBD13160
131700     IF NOT EPT-TRD-IS-BUY(WS-SUB-1)                               PBD13170
131800         GO TO 3210-EXIT                                           PBD13180
131900     END-IF                                                        PBD13190
132000     IF WS-SUB-2 = 0                                               PBD13200
132100         MOVE WS-SUB-1 TO WS-SUB-2                                 PBD13210
132200         GO TO 3210-EXIT                                           PBD13220
132300     END-IF                                                        PBD13230
132400     MOVE WS-GRP-SYMBOL TO WS-CTP-SYMBOL                           PBD13240
132500     MOVE EPT-TRD-PRICE(WS-SUB-2) TO WS-CTP-PREV-PRICE             PBD13250
132600     MOVE EPT-TRD-PRICE(WS-SUB-1) TO WS-CTP-CURR-PRICE             PBD13260
132700     MOVE EPT-TRD-TRADE-DATE(WS-SUB-1) TO WS-CTP-CURR-DATE         PBD13270
132800     MOVE WS-GRP-TOTAL-BOUGHT TO WS-CTP-TOTAL-BOUGHT               PBD13280
132900     MOVE WS-GRP-TOTAL-SOLD TO WS-CTP-TOTAL-SOLD                   PBD13290
133000     SET WS-CAC-FUNC-COMBINED TO TRUE                              PBD13300
133100     CALL 'EPT-CORP-ACTION' USING WS-CAC-FUNC, WS-BAND-TABLE,      PBD13310
133200             WS-CAC-TRADE-PAIR, WS-CAC-ACTION-AREA,                PBD13320
133300             WS-CAC-LOT-AREA, WS-CAC-FOUND-SW, WS-CAC-RETURN-CODE  PBD13330
133400     IF WS-CAC-ACTION-FOUND                                        PBD13340
133500         MOVE 'Y' TO WS-GRP-SPLIT-FOUND-SW                         PBD13350
133600         MOVE CY-RATIO-FROM TO WS-GRP-RATIO-FROM                   PBD13360
133700         MOVE CY-RATIO-TO TO WS-GRP-RATIO-TO                       PBD13370
133800         MOVE CY-RECORD-DATE TO WS-GRP-BEST-RECORD-DATE            PBD13380
134000         MOVE WS-GRP-SYMBOL TO CA-SYMBOL                          PBD13390
134100         MOVE CY-ACTION-TYPE TO CA-ACTION-TYPE                     PBD13400
134200         MOVE CY-RATIO-FROM TO CA-RATIO-FROM                       PBD13410
134300         MOVE CY-RATIO-TO TO CA-RATIO-TO                           PBD13420
134400         MOVE CY-OLD-PRICE TO CA-OLD-PRICE                         PBD13430
134500         MOVE CY-NEW-PRICE TO CA-NEW-PRICE                         PBD13440
134600         MOVE CY-RECORD-DATE TO CA-RECORD-DATE                     PBD13450
134700         MOVE CY-CONFIDENCE TO CA-CONFIDENCE                       PBD13460
134800         WRITE CORPOUT-RECORD-OUT                                  PBD13470
134900         ADD 1 TO WS-CORP-ACTION-COUNT                             PBD13480
135000     ELSE                                                          PBD13490
135100         MOVE WS-SUB-1 TO WS-SUB-2                                 PBD13500
135200     END-IF                                                        PBD13510
135300 3210-EXIT.                                                        PBD13520
135400     EXIT.                                                         PBD13530
135500******************************************************************PBD13540
135600* 3250-ADJUST-BUYS-FOR-GROUP/3260-ADJUST-ONE-BUY-LOT - ONCE A      PBD13550
135700* SPLIT/BONUS RECORD DATE IS KNOWN, EVERY NOT-YET-ADJUSTED BUY     PBD13560
135800* DATED ON OR BEFORE THAT DATE HAS ITS QUANTITY/PRICE RESTATED    PBD13570
135900* BY EPT-CORP-ACTION'S ADJUST-LOT FUNCTION BEFORE THE FIFO REPLAY PBD13580
136000* EVER SEES IT - SEE THE 04-02-88 CHANGE LOG ENTRY ABOVE.         PBD13590
136100******************************************************************PBD13600
136200 3250-ADJUST-BUYS-FOR-GROUP.                                       PBD13610
136300     PERFORM 3260-ADJUST-ONE-BUY-LOT THRU 3260-EXIT                PBD13620
136400             VARYING WS-SUB-1 FROM WS-GRP-START-IDX BY 1           PBD13630
136500             UNTIL WS-SUB-1 > WS-GRP-END-IDX                       PBD13640
136600 3250-EXIT.                                                        PBD13650
136700     EXIT.                                                         PBD13660
136800 3260-ADJUST-ONE-BUY-LOT.                                          PBD13670
136900     IF NOT EPT-TRD-IS-BUY(WS-SUB-1)                               PBD13680
137000         GO TO 3260-EXIT                                           PBD13690
137100     END-IF                                                        PBD13700
137200     IF EPT-TRD-ALREADY-ADJUSTED(WS-SUB-1)                         PBD13710
137300         GO TO 3260-EXIT                                           PBD13720
137400     END-IF                                                        PBD13730
137500     IF EPT-TRD-TRADE-DATE(WS-SUB-1) > WS-GRP-BEST-RECORD-DATE     PBD13740
137600         GO TO 3260-EXIT                                           PBD13750
137700     END-IF                                                        PBD13760
137800     MOVE EPT-TRD-TRADE-DATE(WS-SUB-1) TO WS-CLA-TRADE-DATE        PBD13770
137900     MOVE EPT-TRD-QUANTITY(WS-SUB-1) TO WS-CLA-QUANTITY            PBD13780
138000     MOVE EPT-TRD-PRICE(WS-SUB-1) TO WS-CLA-PRICE                  PBD13790
138100     SET WS-CAC-FUNC-ADJUST-LOT TO TRUE                            PBD13800
138200     CALL 'EPT-CORP-ACTION' USING WS-CAC-FUNC, WS-BAND-TABLE,      PBD13810
138300             WS-CAC-TRADE-PAIR, WS-CAC-ACTION-AREA,                PBD13820
138400             WS-CAC-LOT-AREA, WS-CAC-FOUND-SW, WS-CAC-RETURN-CODE  PBD13830
138500     MOVE WS-CLA-QUANTITY TO EPT-TRD-QUANTITY(WS-SUB-1)            PBD13840
138600     MOVE WS-CLA-PRICE TO EPT-TRD-PRICE(WS-SUB-1)                  PBD13850
138700     MOVE 'Y' TO EPT-TRD-ADJUSTED-SW(WS-SUB-1)                     PBD13860
138800 3260-EXIT.                                                        PBD13870
138900     EXIT.                                                         PBD13880
139000******************************************************************PBD13890
139100* 3300-FEED-GROUP-TO-FIFO - REPLAYS THE GROUP'S TRADES, ALREADY   PBD13900
139200* IN DATE/TIME ORDER, THROUGH EPT-FIFO-ENGINE.  EPT-LOT-COUNT IS  PBD13910
139300* RESET FIRST - THE ENGINE HAS NO CONCEPT OF A STOCK/ACCOUNT      PBD13920
139400* BOUNDARY, IT JUST WORKS ON WHATEVER IS CURRENTLY IN THE TABLE.  PBD13930
139500******************************************************************PBD13940
139600 3300-FEED-GROUP-TO-FIFO.                                          PBD13950
139700     MOVE 0 TO EPT-LOT-COUNT                                       PBD13960
139800     PERFORM 3310-FEED-ONE-TRADE THRU 3310-EXIT                    PBD13970
139900             VARYING WS-SUB-1 FROM WS-GRP-START-IDX BY 1           PBD13980
140000             UNTIL WS-SUB-1 > WS-GRP-END-IDX                       PBD13990
140100 3300-EXIT.                                                        PBD14000
140200     EXIT.                                                         PBD14010
140300 3310-FEED-ONE-TRADE.                                              PBD14020
140400     MOVE EPT-TRD-TRADE-DATE(WS-SUB-1) TO WS-FFO-SELL-DATE        PBD14030
140500     MOVE EPT-TRD-QUANTITY(WS-SUB-1) TO WS-FFO-SELL-QUANTITY      PBD14040
140600     MOVE EPT-TRD-PRICE(WS-SUB-1) TO WS-FFO-SELL-PRICE            PBD14050
140700     MOVE EPT-TRD-TRADE-ID(WS-SUB-1) TO WS-FFO-SELL-TRADE-ID      PBD14060
140800     IF EPT-TRD-IS-BUY(WS-SUB-1)                                   PBD14070
140900         SET WS-FFO-FUNC-PROCESS-BUY TO TRUE                      PBD14080
141000         CALL 'EPT-FIFO-ENGINE' USING WS-FFO-FUNC, WS-LOT-TABLE,   PBD14090
141100                 WS-FFO-SELL-AREA, WS-FFO-QUERY-RESULT,            PBD14100
141200                 WS-FFO-REALIZED-LOT, WS-FFO-RETURN-CODE           PBD14110
141300         IF WS-FFO-RETURN-CODE = 90                                PBD14120
141400             ADD 1 TO WS-TRD-ERROR-COUNT                           PBD14130
141500         END-IF                                                    PBD14140
141600     ELSE                                                          PBD14150
141700         MOVE 'F' TO WS-FFO-RL-LOT-EMITTED-SW                      PBD14160
141800         SET WS-FFO-FUNC-PROCESS-SELL TO TRUE                      PBD14170
141900         PERFORM 3320-EMIT-ONE-LOT THRU 3320-EXIT                  PBD14180
142000                 UNTIL WS-FFO-RL-NO-MORE-LOTS                      PBD14190
142100     END-IF                                                        PBD14200
142200 3310-EXIT.                                                        PBD14210
142300     EXIT.                                                         PBD14220
142400******************************************************************PBD14230
142500* 3320-EMIT-ONE-LOT - RE-ENTERS PROCESS-SELL UNTIL THE ENGINE      PBD14240
142600* SIGNALS NO MORE LOTS.  A RETURN CODE OF 90 HERE MEANS THE SELL   PBD14250
142700* WAS BIGGER THAN EVERYTHING STILL HELD - COUNTED AND DROPPED,    PBD14260
142800* NOT FORCED THROUGH.                                             PBD14270
142900******************************************************************PBD14280
143000 3320-EMIT-ONE-LOT.                                                PBD14290
143100     CALL 'EPT-FIFO-ENGINE' USING WS-FFO-FUNC, WS-LOT-TABLE,       PBD14300
143200             WS-FFO-SELL-AREA, WS-FFO-QUERY-RESULT,                PBD14310
143300             WS-FFO-REALIZED-LOT, WS-FFO-RETURN-CODE               PBD14320
143400     IF WS-FFO-RETURN-CODE = 90                                    PBD14330
143500         ADD 1 TO WS-SELL-SKIPPED-COUNT                            PBD14340
143600         SET WS-FFO-RL-NO-MORE-LOTS TO TRUE                        PBD14350
143700         GO TO 3320-EXIT                                           PBD14360
143800     END-IF                                                        PBD14370
143900     IF WS-FFO-RL-LOT-EMITTED                                      PBD14380
144000         PERFORM 3330-WRITE-REALIZED-LOT THRU 3330-EXIT            PBD14390
144100     END-IF                                                        PBD14400
144200 3320-EXIT.                                                        PBD14410
144300     EXIT.                                                         PBD14420
144400******************************************************************PBD14430
144500* 3330-WRITE-REALIZED-LOT - ONE RLZDOUT ROW PER LOT CONSUMED.      PBD14440
144600* FIN-YEAR IS DERIVED FROM THE EXIT (SELL) DATE, NOT THE ENTRY    PBD14450
144700* DATE - THE GAIN IS TAXED IN THE YEAR THE SHARES WERE SOLD.      PBD14460
144800******************************************************************PBD14470
144900 3330-WRITE-REALIZED-LOT.                                          PBD14480
145000     MOVE WS-GRP-SYMBOL TO RP-SYMBOL                               PBD14490
145100     MOVE WS-GRP-ACCOUNT-ID TO RP-ACCOUNT-ID                       PBD14500
145200     MOVE WS-FFO-RL-ENTRY-DATE TO RP-ENTRY-DATE                    PBD14510
145300     MOVE WS-FFO-RL-EXIT-DATE TO RP-EXIT-DATE                      PBD14520
145400     MOVE WS-FFO-RL-QUANTITY TO RP-QUANTITY                        PBD14530
145500     MOVE WS-FFO-RL-BUY-PRICE TO RP-BUY-PRICE                      PBD14540
145600     MOVE WS-FFO-RL-SELL-PRICE TO RP-SELL-PRICE                    PBD14550
145700     MOVE WS-FFO-RL-BUY-VALUE TO RP-BUY-VALUE                      PBD14560
145800     MOVE WS-FFO-RL-SELL-VALUE TO RP-SELL-VALUE                    PBD14570
145900     MOVE WS-FFO-RL-PROFIT TO RP-PROFIT                            PBD14580
146000     MOVE WS-FFO-RL-HOLDING-DAYS TO RP-HOLDING-DAYS                PBD14590
146100     MOVE WS-FFO-RL-TAX-TERM TO RP-TAX-TERM                        PBD14600
146200     MOVE WS-FFO-RL-BUY-TRADE-ID TO RP-BUY-TRADE-ID                PBD14610
146300     MOVE WS-FFO-RL-SELL-TRADE-ID TO RP-SELL-TRADE-ID              PBD14620
146400     MOVE WS-FFO-RL-EXIT-DATE TO WS-FY-INPUT-DATE                  PBD14630
146500     PERFORM 1900-DERIVE-FIN-YEAR THRU 1900-EXIT                   PBD14640
146600     MOVE WS-FY-RESULT TO RP-FIN-YEAR                              PBD14650
146700     WRITE RLZDOUT-RECORD-OUT                                      PBD14660
146800     PERFORM 3340-ACCUM-REALIZED-SUMMARY THRU 3340-EXIT            PBD14670
146900 3330-EXIT.                                                        PBD14680
147000     EXIT.                                                         PBD14690
147100******************************************************************PBD14700
147200* 3340-ACCUM-REALIZED-SUMMARY/3350-TEST-ONE-SUMMARY - ROLLS EACH   PBD14710
147300* LOT JUST WRITTEN INTO ITS FIN-YEAR/TAX-TERM BUCKET FOR THE       PBD14720
147400* REALIZED P&L SECTION OF THE REPORT.                              PBD14730
147500******************************************************************PBD14740
147600 3340-ACCUM-REALIZED-SUMMARY.                                      PBD14750
147700     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD14760
147800     PERFORM 3350-TEST-ONE-SUMMARY THRU 3350-EXIT                  PBD14770
147900             VARYING WS-SUB-2 FROM 1 BY 1                         PBD14780
148000             UNTIL WS-SUB-2 > WS-RS-COUNT OR WS-DUP-FOUND          PBD14790
148100     IF NOT WS-DUP-FOUND AND WS-RS-COUNT < WS-RS-MAX               PBD14800
148200         ADD 1 TO WS-RS-COUNT                                      PBD14810
148300         SET WS-RS-IDX TO WS-RS-COUNT                              PBD14820
148400         MOVE RP-FIN-YEAR TO WS-RS-FIN-YEAR(WS-RS-IDX)             PBD14830
148500         MOVE RP-TAX-TERM TO WS-RS-TAX-TERM(WS-RS-IDX)             PBD14840
148600         MOVE RP-PROFIT TO WS-RS-PROFIT(WS-RS-IDX)                 PBD14850
148700         MOVE 1 TO WS-RS-LOT-COUNT(WS-RS-IDX)                      PBD14860
148800     END-IF                                                        PBD14870
148900 3340-EXIT.                                                        PBD14880
149000     EXIT.                                                         PBD14890
149100 3350-TEST-ONE-SUMMARY.                                            PBD14900
149200     IF WS-RS-FIN-YEAR(WS-SUB-2) = RP-FIN-YEAR AND                 PBD14910
149300        WS-RS-TAX-TERM(WS-SUB-2) = RP-TAX-TERM                    PBD14920
149400         SET WS-RS-IDX TO WS-SUB-2                                 PBD14930
149500         ADD RP-PROFIT TO WS-RS-PROFIT(WS-RS-IDX)                  PBD14940
149600         ADD 1 TO WS-RS-LOT-COUNT(WS-RS-IDX)                       PBD14950
149700         MOVE 'Y' TO WS-DUP-FOUND-SW                               PBD14960
149800     END-IF                                                        PBD14970
149900 3350-EXIT.                                                        PBD14980
150000     EXIT.                                                         PBD14990
150100******************************************************************PBD15000
150200* 3400-BUILD-HOLDING-FOR-GROUP - ASKS THE FIFO ENGINE WHAT IS      PBD15010
150300* STILL OPEN FOR THE GROUP NOW THAT EVERY BUY/SELL HAS BEEN        PBD15020
150400* REPLAYED.  A FULLY-EXITED POSITION LEAVES NO HOLDING ROW BUT     PBD15030
150500* STILL FALLS THROUGH TO THE ALLOCATION SYNC BELOW - AN ACCOUNT    PBD15040
150600* THAT SOLD OUT OF A STOCK STILL NEEDS ITS OLD ALLOCATIONS DROPPED.PBD15050
150700******************************************************************PBD15060
150800 3400-BUILD-HOLDING-FOR-GROUP.                                     PBD15070
150900     SET WS-FFO-FUNC-AVAILABLE-QTY TO TRUE                         PBD15080
151000     CALL 'EPT-FIFO-ENGINE' USING WS-FFO-FUNC, WS-LOT-TABLE,       PBD15090
151100             WS-FFO-SELL-AREA, WS-FFO-QUERY-RESULT,                PBD15100
151200             WS-FFO-REALIZED-LOT, WS-FFO-RETURN-CODE               PBD15110
151300     MOVE WS-FFO-RESULT-QUANTITY TO WS-ALM-FIFO-QTY                PBD15120
151400     IF WS-ALM-FIFO-QTY = 0                                        PBD15130
151500         GO TO 3400-EXIT                                          PBD15140
151600     END-IF                                                        PBD15150
151700     SET WS-FFO-FUNC-WEIGHTED-AVG TO TRUE                          PBD15160
151800     CALL 'EPT-FIFO-ENGINE' USING WS-FFO-FUNC, WS-LOT-TABLE,       PBD15170
151900             WS-FFO-SELL-AREA, WS-FFO-QUERY-RESULT,                PBD15180
152000             WS-FFO-REALIZED-LOT, WS-FFO-RETURN-CODE               PBD15190
152100     MOVE WS-FFO-RESULT-PRICE TO WS-ALM-FIFO-AVG-PRICE             PBD15200
152200     IF WS-HT-COUNT >= WS-HT-MAX                                   PBD15210
152300         ADD 1 TO WS-TRD-ERROR-COUNT                               PBD15220
152400         GO TO 3400-EXIT                                          PBD15230
152500     END-IF                                                        PBD15240
152600     ADD 1 TO WS-HT-COUNT                                          PBD15250
152700     SET WS-HT-IDX TO WS-HT-COUNT                                 PBD15260
152800     MOVE WS-GRP-SYMBOL TO WS-HT-SYMBOL(WS-HT-IDX)                 PBD15270
152900     MOVE WS-GRP-ACCOUNT-ID TO WS-HT-ACCOUNT-ID(WS-HT-IDX)         PBD15280
153000     MOVE WS-ALM-FIFO-QTY TO WS-HT-QUANTITY(WS-HT-IDX)             PBD15290
153100     MOVE WS-ALM-FIFO-AVG-PRICE TO WS-HT-AVG-BUY-PRICE(WS-HT-IDX)  PBD15300
153200     COMPUTE WS-HT-BUY-VALUE(WS-HT-IDX) ROUNDED =                  PBD15310
153300             WS-ALM-FIFO-QTY * WS-ALM-FIFO-AVG-PRICE               PBD15320
153400     PERFORM 2050-BINARY-SEARCH-PRICE THRU 2050-EXIT               PBD15330
153500     IF WS-LOOKUP-FOUND                                           PBD15340
153600         MOVE WS-LOOKUP-PRICE TO WS-HT-CURRENT-PRICE(WS-HT-IDX)    PBD15350
153700         MOVE WS-LOOKUP-SECTOR TO WS-HT-SECTOR(WS-HT-IDX)          PBD15360
153800     ELSE                                                          PBD15370
153900         MOVE WS-ALM-FIFO-AVG-PRICE TO                             PBD15380
154000                 WS-HT-CURRENT-PRICE(WS-HT-IDX)                    PBD15390
154100         MOVE 'UNCLASSIFIED' TO WS-HT-SECTOR(WS-HT-IDX)            PBD15400
154200     END-IF                                                        PBD15410
154300     COMPUTE WS-HT-CURRENT-VALUE(WS-HT-IDX) ROUNDED =              PBD15420
154400             WS-ALM-FIFO-QTY * WS-HT-CURRENT-PRICE(WS-HT-IDX)      PBD15430
154500     COMPUTE WS-HT-UNREALIZED-PNL(WS-HT-IDX) ROUNDED =             PBD15440
154600             WS-HT-CURRENT-VALUE(WS-HT-IDX) -                      PBD15450
154700             WS-HT-BUY-VALUE(WS-HT-IDX)                            PBD15460
154800     IF WS-HT-BUY-VALUE(WS-HT-IDX) NOT = 0                         PBD15470
154900         COMPUTE WS-HT-PNL-PCT(WS-HT-IDX) ROUNDED =                PBD15480
155000             (WS-HT-UNREALIZED-PNL(WS-HT-IDX) /                    PBD15490
155100              WS-HT-BUY-VALUE(WS-HT-IDX)) * 100                    PBD15500
155200     ELSE                                                          PBD15510
155300         MOVE 0 TO WS-HT-PNL-PCT(WS-HT-IDX)                        PBD15520
155400     END-IF                                                        PBD15530
155500     PERFORM 3420-ACCUM-SECTOR THRU 3420-EXIT                      PBD15540
155600 3400-EXIT.                                                        PBD15550
155700     EXIT.                                                         PBD15560
155800******************************************************************PBD15570
155900* 3420-ACCUM-SECTOR/3430-TEST-ONE-SECTOR - ROLLS THE HOLDING JUST PBD15580
156000* BUILT INTO ITS SECTOR'S RUNNING TOTAL FOR THE ALLOCATION-BY-    PBD15590
156100* SECTOR SECTION OF THE REPORT.                                   PBD15600
156200******************************************************************PBD15610
156300 3420-ACCUM-SECTOR.                                                PBD15620
156400     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD15630
156500     PERFORM 3430-TEST-ONE-SECTOR THRU 3430-EXIT                   PBD15640
156600             VARYING WS-SUB-2 FROM 1 BY 1                         PBD15650
156700             UNTIL WS-SUB-2 > WS-ST-COUNT OR WS-DUP-FOUND           PBD15660
156800     IF NOT WS-DUP-FOUND AND WS-ST-COUNT < WS-ST-MAX               PBD15670
156900         ADD 1 TO WS-ST-COUNT                                      PBD15680
157000         SET WS-ST-IDX TO WS-ST-COUNT                              PBD15690
157100         MOVE WS-HT-SECTOR(WS-HT-IDX) TO WS-ST-SECTOR(WS-ST-IDX)   PBD15700
157200         MOVE WS-HT-CURRENT-VALUE(WS-HT-IDX) TO                    PBD15710
157300                 WS-ST-VALUE(WS-ST-IDX)                            PBD15720
157400         MOVE 1 TO WS-ST-COUNT-IN-SECTOR(WS-ST-IDX)                PBD15730
157500     END-IF                                                        PBD15740
157600 3420-EXIT.                                                        PBD15750
157700     EXIT.                                                         PBD15760
157800 3430-TEST-ONE-SECTOR.                                             PBD15770
157900     IF WS-ST-SECTOR(WS-SUB-2) = WS-HT-SECTOR(WS-HT-IDX)           PBD15780
158000         SET WS-ST-IDX TO WS-SUB-2                                 PBD15790
158100         ADD WS-HT-CURRENT-VALUE(WS-HT-IDX) TO                     PBD15800
158200                 WS-ST-VALUE(WS-ST-IDX)                            PBD15810
158300         ADD 1 TO WS-ST-COUNT-IN-SECTOR(WS-ST-IDX)                 PBD15820
158400         MOVE 'Y' TO WS-DUP-FOUND-SW                               PBD15830
158500     END-IF                                                        PBD15840
158600 3430-EXIT.                                                        PBD15850
158700     EXIT.                                                         PBD15860
158800******************************************************************PBD15870
158900* 3500-SYNC-ALLOC-FOR-GROUP - COLLECTS WHATEVER WAS LOADED FROM    PBD15880
159000* ALLOCIN FOR THIS STOCK/ACCOUNT, SORTS IT OLDEST-BUY-DATE-FIRST   PBD15890
159100* AND HANDS IT TO EPT-ALLOC-MGR'S SYNC FUNCTION SO ANY ALLOCATION  PBD15900
159200* NO LONGER COVERED BY WHAT IS STILL HELD GETS TRIMMED OR DROPPED.PBD15910
159300* A SECOND CALL, DEFAULT-ALLOCATIONS, THEN PARKS WHATEVER OF THE   PBD15920
159400* POSITION IS STILL UNASSIGNED UNDER #DEFAULT/#UNASSIGNED.        PBD15930
159500******************************************************************PBD15940
159600 3500-SYNC-ALLOC-FOR-GROUP.                                        PBD15950
159700     MOVE 0 TO SY-ENTRY-COUNT WS-ALM-ALLOCATED-QTY                 PBD15960
159800     PERFORM 3510-COLLECT-ONE-ALLOC THRU 3510-EXIT                PBD15970
159900             VARYING WS-SUB-1 FROM 1 BY 1                         PBD15980
160000             UNTIL WS-SUB-1 > WS-ALT-COUNT                        PBD15990
160100     IF SY-ENTRY-COUNT > 1                                         PBD16000
160200         PERFORM 3520-SORT-SYNC-TABLE THRU 3520-EXIT               PBD16010
160300     END-IF                                                        PBD16020
160400     MOVE WS-ALM-FIFO-QTY TO WS-ALM-HOLDINGS-QTY                   PBD16030
160500     SET WS-ALM-FUNC-SYNC TO TRUE                                  PBD16040
160600     CALL 'EPT-ALLOC-MGR' USING WS-ALM-FUNC, WS-ALM-HOLDINGS-QTY,  PBD16050
160700             WS-ALM-ALLOCATED-QTY, WS-ALM-REQUEST-QTY,             PBD16060
160800             WS-ALM-NEW-QTY, WS-LOT-TABLE, WS-ALM-ALLOC-REC,       PBD16070
160900             WS-SYNC-TABLE, WS-ALM-SYNC-RESULT, WS-ALM-FIFO-QTY,   PBD16080
161000             WS-ALM-FIFO-AVG-PRICE, WS-ALM-FIFO-EARLIEST-DATE,     PBD16090
161100             WS-ALM-EXISTING-AREA, WS-ALM-DEFAULT-ACTION,          PBD16100
161200             WS-ALM-RETURN-CODE                                   PBD16110
161300     ADD WS-ALM-SYNC-ADJUSTED-COUNT TO WS-ALLOC-UPDATED-COUNT      PBD16120
161400     PERFORM 3530-WRITE-ONE-SYNC-ROW THRU 3530-EXIT                PBD16130
161500             VARYING WS-SUB-1 FROM 1 BY 1                         PBD16140
161600             UNTIL WS-SUB-1 > SY-ENTRY-COUNT                      PBD16150
161700     PERFORM 3540-FIND-DEFAULT-ENTRY THRU 3540-EXIT                PBD16160
161800     MOVE WS-GRP-SYMBOL TO AM-SYMBOL                               PBD16170
161900     MOVE WS-GRP-ACCOUNT-ID TO AM-ACCOUNT-ID                       PBD16180
162000     SET WS-ALM-FUNC-DEFAULT TO TRUE                               PBD16190
162100     CALL 'EPT-ALLOC-MGR' USING WS-ALM-FUNC, WS-ALM-HOLDINGS-QTY,  PBD16200
162200             WS-ALM-ALLOCATED-QTY, WS-ALM-REQUEST-QTY,             PBD16210
162300             WS-ALM-NEW-QTY, WS-LOT-TABLE, WS-ALM-ALLOC-REC,       PBD16220
162400             WS-SYNC-TABLE, WS-ALM-SYNC-RESULT, WS-ALM-FIFO-QTY,   PBD16230
162500             WS-ALM-FIFO-AVG-PRICE, WS-ALM-FIFO-EARLIEST-DATE,     PBD16240
162600             WS-ALM-EXISTING-AREA, WS-ALM-DEFAULT-ACTION,          PBD16250
162700             WS-ALM-RETURN-CODE                                   PBD16260
162800     IF WS-ALM-ACTION-CREATED OR WS-ALM-ACTION-UPDATED             PBD16270
162900         MOVE AM-SYMBOL TO AO-SYMBOL                               PBD16280
163000         MOVE AM-ACCOUNT-ID TO AO-ACCOUNT-ID                       PBD16290
163100         MOVE AM-OWNER TO AO-OWNER                                 PBD16300
163200         MOVE AM-GOAL TO AO-GOAL                                   PBD16310
163300         MOVE AM-QUANTITY TO AO-QUANTITY                           PBD16320
163400         MOVE AM-BUY-PRICE TO AO-BUY-PRICE                         PBD16330
163500         MOVE AM-BUY-DATE TO AO-BUY-DATE                           PBD16340
163600         WRITE ALLOCOUT-RECORD-OUT                                 PBD16350
163700         COMPUTE WS-ALM-ROW-VALUE ROUNDED =                        PBD16360
163800                 AM-QUANTITY * AM-BUY-PRICE                        PBD16370
163900         PERFORM 3550-ACCUM-OWNER-GOAL THRU 3550-EXIT              PBD16380
164000         IF WS-ALM-ACTION-CREATED                                  PBD16390
164100             ADD 1 TO WS-ALLOC-CREATED-COUNT                       PBD16400
164200         ELSE                                                      PBD16410
164300             ADD 1 TO WS-ALLOC-UPDATED-COUNT                       PBD16420
164400         END-IF                                                    PBD16430
164500     END-IF                                                        PBD16440
164600 3500-EXIT.                                                        PBD16450
164700     EXIT.                                                         PBD16460
164800******************************************************************PBD16470
164900* 3510-COLLECT-ONE-ALLOC - PULLS EVERY ALLOCIN ROW FOR THIS        PBD16480
165000* STOCK/ACCOUNT OUT OF THE FULL ALLOCATION TABLE AND INTO THE      PBD16490
165100* SYNC WORKING AREA, MARKING EACH SOURCE ROW PROCESSED SO          PBD16500
165200* 3900-SWEEP-UNPROCESSED-ALLOC LATER KNOWS TO LEAVE IT ALONE.      PBD16510
165300******************************************************************PBD16520
165400 3510-COLLECT-ONE-ALLOC.                                           PBD16530
165500     IF WS-ALT-SYMBOL(WS-SUB-1) NOT = WS-GRP-SYMBOL OR             PBD16540
165600        WS-ALT-ACCOUNT-ID(WS-SUB-1) NOT = WS-GRP-ACCOUNT-ID        PBD16550
165700         GO TO 3510-EXIT                                          PBD16560
165800     END-IF                                                        PBD16570
165900     SET WS-ALT-PROCESSED(WS-SUB-1) TO TRUE                        PBD16580
166000     IF SY-ENTRY-COUNT >= SY-ENTRY-MAX                             PBD16590
166100         ADD 1 TO WS-TRD-ERROR-COUNT                               PBD16600
166200         GO TO 3510-EXIT                                          PBD16610
166300     END-IF                                                        PBD16620
166400     ADD 1 TO SY-ENTRY-COUNT                                       PBD16630
166500     MOVE WS-ALT-OWNER(WS-SUB-1) TO SY-OWNER(SY-ENTRY-COUNT)       PBD16640
166600     MOVE WS-ALT-GOAL(WS-SUB-1) TO SY-GOAL(SY-ENTRY-COUNT)         PBD16650
166700     MOVE WS-ALT-QUANTITY(WS-SUB-1) TO SY-QUANTITY(SY-ENTRY-COUNT) PBD16660
166800     MOVE WS-ALT-BUY-PRICE(WS-SUB-1) TO                            PBD16670
166900             SY-BUY-PRICE(SY-ENTRY-COUNT)                          PBD16680
167000     MOVE WS-ALT-BUY-DATE(WS-SUB-1) TO SY-BUY-DATE(SY-ENTRY-COUNT) PBD16690
167100     SET SY-KEEP(SY-ENTRY-COUNT) TO TRUE                           PBD16700
167200     ADD WS-ALT-QUANTITY(WS-SUB-1) TO WS-ALM-ALLOCATED-QTY         PBD16710
167300 3510-EXIT.                                                        PBD16720
167400     EXIT.                                                         PBD16730
167500******************************************************************PBD16740
167600* 3520-SORT-SYNC-TABLE/3525-BUBBLE-PASS/3526-COMPARE-ONE-PAIR -    PBD16750
167700* PLAIN BUBBLE SORT, SAME SHAPE AS EVERY OTHER TABLE SORT IN THIS  PBD16760
167800* PROGRAM - THE ENTRY COUNT NEVER JUSTIFIES ANYTHING FANCIER.      PBD16770
167900******************************************************************PBD16780
168000 3520-SORT-SYNC-TABLE.                                             PBD16790
168100     MOVE 'Y' TO WS-SWAP-SW                                        PBD16800
168200     PERFORM 3525-BUBBLE-PASS THRU 3525-EXIT                       PBD16810
168300             UNTIL NOT WS-SWAP-MADE                                PBD16820
168400 3520-EXIT.                                                        PBD16830
168500     EXIT.                                                         PBD16840
168600 3525-BUBBLE-PASS.                                                 PBD16850
168700     MOVE 'N' TO WS-SWAP-SW                                        PBD16860
168800     PERFORM 3526-COMPARE-ONE-PAIR THRU 3526-EXIT                  PBD16870
168900             VARYING WS-SUB-1 FROM 1 BY 1                         PBD16880
169000             UNTIL WS-SUB-1 > SY-ENTRY-COUNT - 1                   PBD16890
169100 3525-EXIT.                                                        PBD16900
169200     EXIT.                                                         PBD16910
169300 3526-COMPARE-ONE-PAIR.                                            PBD16920
169400     COMPUTE WS-SUB-2 = WS-SUB-1 + 1                               PBD16930
169500     IF SY-BUY-DATE(WS-SUB-1) > SY-BUY-DATE(WS-SUB-2)              PBD16940
169600         MOVE SY-ENTRY(WS-SUB-1) TO WS-SYNC-SWAP-AREA              PBD16950
169700         MOVE SY-ENTRY(WS-SUB-2) TO SY-ENTRY(WS-SUB-1)             PBD16960
169800         MOVE WS-SYNC-SWAP-AREA TO SY-ENTRY(WS-SUB-2)              PBD16970
169900         MOVE 'Y' TO WS-SWAP-SW                                    PBD16980
170000     END-IF                                                        PBD16990
170100 3526-EXIT.                                                        PBD17000
170200     EXIT.                                                         PBD17010
170300******************************************************************PBD17020
170400* 3530-WRITE-ONE-SYNC-ROW - A DELETED SYNC ENTRY IS SIMPLY NOT     PBD17030
170500* WRITTEN; A REDUCED ONE WRITES WITH THE QUANTITY EPT-ALLOC-MGR    PBD17040
170600* ALREADY TRIMMED IN PLACE.                                       PBD17050
170700******************************************************************PBD17060
170800 3530-WRITE-ONE-SYNC-ROW.                                          PBD17070
170900     IF SY-DELETE(WS-SUB-1)                                       PBD17080
171000         GO TO 3530-EXIT                                          PBD17090
171100     END-IF                                                        PBD17100
171200     MOVE WS-GRP-SYMBOL TO AO-SYMBOL                               PBD17110
171300     MOVE WS-GRP-ACCOUNT-ID TO AO-ACCOUNT-ID                       PBD17120
171400     MOVE SY-OWNER(WS-SUB-1) TO AO-OWNER                           PBD17130
171500     MOVE SY-GOAL(WS-SUB-1) TO AO-GOAL                             PBD17140
171600     MOVE SY-QUANTITY(WS-SUB-1) TO AO-QUANTITY                     PBD17150
171700     MOVE SY-BUY-PRICE(WS-SUB-1) TO AO-BUY-PRICE                   PBD17160
171800     MOVE SY-BUY-DATE(WS-SUB-1) TO AO-BUY-DATE                     PBD17170
171900     WRITE ALLOCOUT-RECORD-OUT                                     PBD17180
172000     COMPUTE WS-ALM-ROW-VALUE ROUNDED =                            PBD17190
172100             SY-QUANTITY(WS-SUB-1) * SY-BUY-PRICE(WS-SUB-1)        PBD17200
172200     MOVE SY-OWNER(WS-SUB-1) TO AM-OWNER                           PBD17210
172300     MOVE SY-GOAL(WS-SUB-1) TO AM-GOAL                             PBD17220
172400     PERFORM 3550-ACCUM-OWNER-GOAL THRU 3550-EXIT                  PBD17230
172500 3530-EXIT.                                                        PBD17240
172600     EXIT.                                                         PBD17250
172700******************************************************************PBD17260
172800* 3540-FIND-DEFAULT-ENTRY - LOOKS FOR AN EXISTING #DEFAULT/        PBD17270
172900* #UNASSIGNED ROW IN THE SYNC TABLE SO EPT-ALLOC-MGR'S DEFAULT     PBD17280
173000* FUNCTION KNOWS WHETHER IT IS CREATING THAT ROW OR JUST           PBD17290
173100* TOPPING IT UP TO THE CURRENT FIFO QUANTITY.                      PBD17300
173200******************************************************************PBD17310
173300 3540-FIND-DEFAULT-ENTRY.                                          PBD17320
173400     SET WS-ALM-EXISTING-ALLOC-NONE TO TRUE                        PBD17330
173500     MOVE 0 TO WS-ALM-EXISTING-QTY                                 PBD17340
173600     PERFORM 3545-TEST-ONE-DEFAULT THRU 3545-EXIT                  PBD17350
173700             VARYING WS-SUB-1 FROM 1 BY 1                         PBD17360
173800             UNTIL WS-SUB-1 > SY-ENTRY-COUNT OR                   PBD17370
173900                   WS-ALM-EXISTING-ALLOC-FOUND                     PBD17380
174000 3540-EXIT.                                                        PBD17390
174100     EXIT.                                                         PBD17400
174200 3545-TEST-ONE-DEFAULT.                                            PBD17410
174300     IF SY-DELETE(WS-SUB-1)                                       PBD17420
174400         GO TO 3545-EXIT                                          PBD17430
174500     END-IF                                                        PBD17440
174600     IF SY-OWNER(WS-SUB-1) = '#DEFAULT            ' AND            PBD17450
174700        SY-GOAL(WS-SUB-1) = '#UNASSIGNED         '                 PBD17460
174800         SET WS-ALM-EXISTING-ALLOC-FOUND TO TRUE                   PBD17470
174900         MOVE SY-QUANTITY(WS-SUB-1) TO WS-ALM-EXISTING-QTY         PBD17480
175000     END-IF                                                        PBD17490
175100 3545-EXIT.                                                        PBD17500
175200     EXIT.                                                         PBD17510
175300******************************************************************PBD17520
175400* 3550-ACCUM-OWNER-GOAL/3555-TEST-ONE-OWNER/3560-TEST-ONE-GOAL -   PBD17530
175500* ROLLS ONE ALLOCOUT ROW'S VALUE INTO ITS OWNER AND GOAL BUCKETS   PBD17540
175600* FOR THE CONSOLE-ONLY ALLOCATION SUMMARY DISPLAYED AT END OF RUN. PBD17550
175700******************************************************************PBD17560
175800 3550-ACCUM-OWNER-GOAL.                                            PBD17570
175900     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD17580
176000     PERFORM 3555-TEST-ONE-OWNER THRU 3555-EXIT                    PBD17590
176100             VARYING WS-SUB-2 FROM 1 BY 1                         PBD17600
176200             UNTIL WS-SUB-2 > WS-OT-COUNT OR WS-DUP-FOUND           PBD17610
176300     IF NOT WS-DUP-FOUND AND WS-OT-COUNT < WS-OT-MAX               PBD17620
176400         ADD 1 TO WS-OT-COUNT                                      PBD17630
176500         SET WS-OT-IDX TO WS-OT-COUNT                              PBD17640
176600         MOVE AM-OWNER TO WS-OT-OWNER(WS-OT-IDX)                   PBD17650
176700         MOVE WS-ALM-ROW-VALUE TO WS-OT-VALUE(WS-OT-IDX)           PBD17660
176800     END-IF                                                        PBD17670
176900     MOVE 'N' TO WS-DUP-FOUND-SW                                   PBD17680
177000     PERFORM 3560-TEST-ONE-GOAL THRU 3560-EXIT                     PBD17690
177100             VARYING WS-SUB-2 FROM 1 BY 1                         PBD17700
177200             UNTIL WS-SUB-2 > WS-GT-COUNT OR WS-DUP-FOUND           PBD17710
177300     IF NOT WS-DUP-FOUND AND WS-GT-COUNT < WS-GT-MAX               PBD17720
177400         ADD 1 TO WS-GT-COUNT                                      PBD17730
177500         SET WS-GT-IDX TO WS-GT-COUNT                              PBD17740
177600         MOVE AM-GOAL TO WS-GT-GOAL(WS-GT-IDX)                     PBD17750
177700         MOVE WS-ALM-ROW-VALUE TO WS-GT-VALUE(WS-GT-IDX)           PBD17760
177800     END-IF                                                        PBD17770
177900 3550-EXIT.                                                        PBD17780
178000     EXIT.                                                         PBD17790
178100 3555-TEST-ONE-OWNER.                                              PBD17800
178200     IF WS-OT-OWNER(WS-SUB-2) = AM-OWNER                           PBD17810
178300         SET WS-OT-IDX TO WS-SUB-2                                 PBD17820
178400         ADD WS-ALM-ROW-VALUE TO WS-OT-VALUE(WS-OT-IDX)            PBD17830
178500         MOVE 'Y' TO WS-DUP-FOUND-SW                               PBD17840
178600     END-IF                                                        PBD17850
178700 3555-EXIT.                                                        PBD17860
178800     EXIT.                                                         PBD17870
178900 3560-TEST-ONE-GOAL.                                               PBD17880
179000     IF WS-GT-GOAL(WS-SUB-2) = AM-GOAL                             PBD17890
179100         SET WS-GT-IDX TO WS-SUB-2                                 PBD17900
179200         ADD WS-ALM-ROW-VALUE TO WS-GT-VALUE(WS-GT-IDX)            PBD17910
179300         MOVE 'Y' TO WS-DUP-FOUND-SW                               PBD17920
179400     END-IF                                                        PBD17930
179500 3560-EXIT.                                                        PBD17940
179600     EXIT.                                                         PBD17950
179700******************************************************************PBD17960
179800* 3900-SWEEP-UNPROCESSED-ALLOC - REQ EPT-0147 - ANY ALLOCIN ROW    PBD17970
179900* WHOSE STOCK/ACCOUNT NEVER SHOWED UP IN THIS RUN'S TRADEBOOK      PBD17980
180000* NEVER WENT THROUGH 3510-COLLECT-ONE-ALLOC, SO IT IS SWEPT HERE   PBD17990
180100* WITH HOLDINGS FORCED TO ZERO - THE OWNER NO LONGER HOLDS THE     PBD18000
180200* STOCK AT ALL, SO THE OLD ALLOCATION HAS NOWHERE LEFT TO SIT.     PBD18010
180300******************************************************************PBD18020
180400 3900-SWEEP-UNPROCESSED-ALLOC.                                     PBD18030
180500     PERFORM 3910-SWEEP-ONE-ALLOC THRU 3910-EXIT                   PBD18040
180600             VARYING WS-SUB-1 FROM 1 BY 1                         PBD18050
180700             UNTIL WS-SUB-1 > WS-ALT-COUNT                        PBD18060
180800 3900-EXIT.                                                        PBD18070
180900     EXIT.                                                         PBD18080
181000 3910-SWEEP-ONE-ALLOC.                                             PBD18090
181100     IF WS-ALT-PROCESSED(WS-SUB-1)                                 PBD18100
181200         GO TO 3910-EXIT                                          PBD18110
181300     END-IF                                                        PBD18120
181400     MOVE 1 TO SY-ENTRY-COUNT                                      PBD18130
181500     MOVE WS-ALT-OWNER(WS-SUB-1) TO SY-OWNER(1)                    PBD18140
181600     MOVE WS-ALT-GOAL(WS-SUB-1) TO SY-GOAL(1)                      PBD18150
181700     MOVE WS-ALT-QUANTITY(WS-SUB-1) TO SY-QUANTITY(1)              PBD18160
181800     MOVE WS-ALT-BUY-PRICE(WS-SUB-1) TO SY-BUY-PRICE(1)            PBD18170
181900     MOVE WS-ALT-BUY-DATE(WS-SUB-1) TO SY-BUY-DATE(1)              PBD18180
182000     SET SY-KEEP(1) TO TRUE                                        PBD18190
182100     MOVE WS-ALT-QUANTITY(WS-SUB-1) TO WS-ALM-ALLOCATED-QTY        PBD18200
182200     MOVE 0 TO WS-ALM-HOLDINGS-QTY                                 PBD18210
182300     SET WS-ALM-FUNC-SYNC TO TRUE                                  PBD18220
182400     CALL 'EPT-ALLOC-MGR' USING WS-ALM-FUNC, WS-ALM-HOLDINGS-QTY,  PBD18230
182500             WS-ALM-ALLOCATED-QTY, WS-ALM-REQUEST-QTY,             PBD18240
182600             WS-ALM-NEW-QTY, WS-LOT-TABLE, WS-ALM-ALLOC-REC,       PBD18250
182700             WS-SYNC-TABLE, WS-ALM-SYNC-RESULT, WS-ALM-FIFO-QTY,   PBD18260
182800             WS-ALM-FIFO-AVG-PRICE, WS-ALM-FIFO-EARLIEST-DATE,     PBD18270
182900             WS-ALM-EXISTING-AREA, WS-ALM-DEFAULT-ACTION,          PBD18280
183000             WS-ALM-RETURN-CODE                                   PBD18290
183100     IF NOT SY-DELETE(1)                                          PBD18300
183200         MOVE WS-ALT-SYMBOL(WS-SUB-1) TO AO-SYMBOL                 PBD18310
183300         MOVE WS-ALT-ACCOUNT-ID(WS-SUB-1) TO AO-ACCOUNT-ID         PBD18320
183400         MOVE SY-OWNER(1) TO AO-OWNER                             PBD18330
183500         MOVE SY-GOAL(1) TO AO-GOAL                                PBD18340
183600         MOVE SY-QUANTITY(1) TO AO-QUANTITY                       PBD18350
183700         MOVE SY-BUY-PRICE(1) TO AO-BUY-PRICE                     PBD18360
183800         MOVE SY-BUY-DATE(1) TO AO-BUY-DATE                       PBD18370
183900         WRITE ALLOCOUT-RECORD-OUT                                 PBD18380
184000         ADD 1 TO WS-ALLOC-UPDATED-COUNT                           PBD18390
184100     END-IF                                                        PBD18400
184200 3910-EXIT.                                                        PBD18410
184300     EXIT.                                                         PBD18420
184400******************************************************************PBD18430
184500* 6000-PRINT-HOLDINGS - SORTS THE HOLDING TABLE BY ACCOUNT AND     PBD18440
184600* PRINTS THE HOLDINGS SECTION WITH AN ACCOUNT-LEVEL SUBTOTAL LINE  PBD18450
184700* AT EACH BREAK AND A PORTFOLIO GRAND TOTAL AT THE END.            PBD18460
184800******************************************************************PBD18470
184900 6000-PRINT-HOLDINGS.                                              PBD18480
185000     IF WS-HT-COUNT > 1                                            PBD18490
185100         PERFORM 6010-SORT-HOLDINGS-BY-ACCT THRU 6010-EXIT         PBD18500
185200     END-IF                                                        PBD18510
185300     SET WS-FIRST-LINE TO TRUE                                     PBD18520
185400     MOVE 0 TO WS-GRAND-BUY-VALUE WS-GRAND-CURRENT-VALUE           PBD18530
185500             WS-GRAND-UNREALIZED-PNL                               PBD18540
185600     PERFORM 6020-PRINT-ONE-HOLDING THRU 6020-EXIT                 PBD18550
185700             VARYING WS-HT-IDX FROM 1 BY 1                        PBD18560
185800             UNTIL WS-HT-IDX > WS-HT-COUNT                         PBD18570
185900     IF NOT WS-FIRST-LINE                                          PBD18580
186000         PERFORM 6030-PRINT-ACCT-TOTAL THRU 6030-EXIT              PBD18590
186100     END-IF                                                        PBD18600
186200     PERFORM 6040-PRINT-GRAND-TOTAL THRU 6040-EXIT                 PBD18610
186300 6000-EXIT.                                                        PBD18620
186400     EXIT.                                                         PBD18630
186500 6010-SORT-HOLDINGS-BY-ACCT.                                       PBD18640
186600     MOVE 'Y' TO WS-SWAP-SW                                        PBD18650
186700     PERFORM 6012-BUBBLE-PASS THRU 6012-EXIT                       PBD18660
186800             UNTIL NOT WS-SWAP-MADE                                PBD18670
186900 6010-EXIT.                                                        PBD18680
187000     EXIT.                                                         PBD18690
187100 6012-BUBBLE-PASS.                                                 PBD18700
187200     MOVE 'N' TO WS-SWAP-SW                                        PBD18710
187300     PERFORM 6014-COMPARE-ONE-PAIR THRU 6014-EXIT                  PBD18720
187400             VARYING WS-SUB-1 FROM 1 BY 1                         PBD18730
187500             UNTIL WS-SUB-1 > WS-HT-COUNT - 1                      PBD18740
187600 6012-EXIT.                                                        PBD18750
187700     EXIT.                                                         PBD18760
187800 6014-COMPARE-ONE-PAIR.                                            PBD18770
187900     COMPUTE WS-SUB-2 = WS-SUB-1 + 1                               PBD18780
188000     IF WS-HT-ACCOUNT-ID(WS-SUB-1) > WS-HT-ACCOUNT-ID(WS-SUB-2)     PBD18790
188100         MOVE WS-HT-ENTRY(WS-SUB-1) TO WS-HT-SWAP-AREA             PBD18800
188200         MOVE WS-HT-ENTRY(WS-SUB-2) TO WS-HT-ENTRY(WS-SUB-1)       PBD18810
188300         MOVE WS-HT-SWAP-AREA TO WS-HT-ENTRY(WS-SUB-2)             PBD18820
188400         MOVE 'Y' TO WS-SWAP-SW                                    PBD18830
188500     END-IF                                                        PBD18840
188600 6014-EXIT.                                                        PBD18850
188700     EXIT.                                                         PBD18860
188800 6020-PRINT-ONE-HOLDING.                                           PBD18870
188900     IF WS-FIRST-LINE                                              PBD18880
189000         MOVE WS-HT-ACCOUNT-ID(WS-HT-IDX) TO WS-PREV-ACCOUNT-ID    PBD18890
189100         MOVE 0 TO WS-ACCT-BUY-VALUE WS-ACCT-CURRENT-VALUE         PBD18900
189200                 WS-ACCT-UNREALIZED-PNL                            PBD18910
189300         MOVE 'N' TO WS-FIRST-LINE-SW                              PBD18920
189400     ELSE                                                          PBD18930
189500         IF WS-HT-ACCOUNT-ID(WS-HT-IDX) NOT = WS-PREV-ACCOUNT-ID   PBD18940
189600             PERFORM 6030-PRINT-ACCT-TOTAL THRU 6030-EXIT          PBD18950
189700             MOVE WS-HT-ACCOUNT-ID(WS-HT-IDX) TO WS-PREV-ACCOUNT-ID PBD18960
189800             MOVE 0 TO WS-ACCT-BUY-VALUE WS-ACCT-CURRENT-VALUE     PBD18970
189900                     WS-ACCT-UNREALIZED-PNL                        PBD18980
190000         END-IF                                                    PBD18990
190100     END-IF                                                        PBD19000
190200     MOVE SPACES TO WS-PRINT-LINE                                  PBD19010
190300     MOVE WS-HT-SYMBOL(WS-HT-IDX) TO EPT-HV-SYMBOL                 PBD19020
190400     MOVE WS-HT-ACCOUNT-ID(WS-HT-IDX) TO EPT-HV-ACCOUNT-ID         PBD19030
190500     MOVE WS-HT-QUANTITY(WS-HT-IDX) TO EPT-HV-QUANTITY             PBD19040
190600     MOVE WS-HT-AVG-BUY-PRICE(WS-HT-IDX) TO EPT-HV-AVG-BUY-PRICE   PBD19050
190700     MOVE WS-HT-BUY-VALUE(WS-HT-IDX) TO EPT-HV-BUY-VALUE           PBD19060
190800     MOVE WS-HT-CURRENT-PRICE(WS-HT-IDX) TO EPT-HV-CURRENT-PRICE   PBD19070
190900     MOVE WS-HT-CURRENT-VALUE(WS-HT-IDX) TO EPT-HV-CURRENT-VALUE   PBD19080
191000     MOVE WS-HT-UNREALIZED-PNL(WS-HT-IDX) TO EPT-HV-UNREALIZED-PNLPBD19090
191100     MOVE WS-HT-PNL-PCT(WS-HT-IDX) TO EPT-HV-PNL-PCT               PBD19100
191200     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD19110
191300     ADD WS-HT-BUY-VALUE(WS-HT-IDX) TO WS-ACCT-BUY-VALUE           PBD19120
191400             WS-GRAND-BUY-VALUE                                    PBD19130
191500     ADD WS-HT-CURRENT-VALUE(WS-HT-IDX) TO WS-ACCT-CURRENT-VALUE   PBD19140
191600             WS-GRAND-CURRENT-VALUE                                PBD19150
191700     ADD WS-HT-UNREALIZED-PNL(WS-HT-IDX) TO                       PBD19160
191800             WS-ACCT-UNREALIZED-PNL WS-GRAND-UNREALIZED-PNL        PBD19170
191900 6020-EXIT.                                                        PBD19180
192000     EXIT.                                                         PBD19190
192100 6030-PRINT-ACCT-TOTAL.                                            PBD19200
192200     MOVE SPACES TO WS-PRINT-LINE                                  PBD19210
192300     MOVE 'ACCOUNT TOTAL' TO EPT-HV-SYMBOL                         PBD19220
192400     MOVE WS-PREV-ACCOUNT-ID TO EPT-HV-ACCOUNT-ID                  PBD19230
192500     MOVE WS-ACCT-BUY-VALUE TO EPT-HV-BUY-VALUE                    PBD19240
192600     MOVE WS-ACCT-CURRENT-VALUE TO EPT-HV-CURRENT-VALUE            PBD19250
192700     MOVE WS-ACCT-UNREALIZED-PNL TO EPT-HV-UNREALIZED-PNL          PBD19260
192800     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD19270
192900 6030-EXIT.                                                        PBD19280
193000     EXIT.                                                         PBD19290
193100 6040-PRINT-GRAND-TOTAL.                                           PBD19300
193200     MOVE SPACES TO WS-PRINT-LINE                                  PBD19310
193300     MOVE 'PORTFOLIO TOTAL' TO EPT-HV-SYMBOL                       PBD19320
193400     MOVE WS-GRAND-BUY-VALUE TO EPT-HV-BUY-VALUE                   PBD19330
193500     MOVE WS-GRAND-CURRENT-VALUE TO EPT-HV-CURRENT-VALUE           PBD19340
193600     MOVE WS-GRAND-UNREALIZED-PNL TO EPT-HV-UNREALIZED-PNL         PBD19350
193700     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD19360
193800 6040-EXIT.                                                        PBD19370
193900     EXIT.                                                         PBD19380
194000******************************************************************PBD19390
194100* 6100-PRINT-SECTORS - PERCENTAGE IS OF TOTAL CURRENT VALUE ACROSS PBD19400
194200* EVERY SECTOR BUCKET, NOT OF THE WHOLE PORTFOLIO GRAND TOTAL -    PBD19410
194300* THE TWO DIFFER ONLY WHEN A HOLDING FELL BACK TO THE BUY PRICE    PBD19420
194400* FOR WANT OF A PRICE-FILE MATCH.                                 PBD19430
194500******************************************************************PBD19440
194600 6100-PRINT-SECTORS.                                               PBD19450
194700     MOVE 0 TO WS-SECTOR-GRAND-VALUE                               PBD19460
194800     PERFORM 6110-SUM-SECTOR-GRAND THRU 6110-EXIT                  PBD19470
194900             VARYING WS-ST-IDX FROM 1 BY 1                        PBD19480
195000             UNTIL WS-ST-IDX > WS-ST-COUNT                         PBD19490
195100     PERFORM 6120-PRINT-ONE-SECTOR THRU 6120-EXIT                  PBD19500
195200             VARYING WS-ST-IDX FROM 1 BY 1                        PBD19510
195300             UNTIL WS-ST-IDX > WS-ST-COUNT                         PBD19520
195400 6100-EXIT.                                                        PBD19530
195500     EXIT.                                                         PBD19540
195600 6110-SUM-SECTOR-GRAND.                                            PBD19550
195700     ADD WS-ST-VALUE(WS-ST-IDX) TO WS-SECTOR-GRAND-VALUE           PBD19560
195800 6110-EXIT.                                                        PBD19570
195900     EXIT.                                                         PBD19580
196000 6120-PRINT-ONE-SECTOR.                                            PBD19590
196100     MOVE SPACES TO WS-PRINT-LINE                                  PBD19600
196200     MOVE WS-ST-SECTOR(WS-ST-IDX) TO EPT-SV-SECTOR                 PBD19610
196300     MOVE WS-ST-VALUE(WS-ST-IDX) TO EPT-SV-VALUE                   PBD19620
196400     MOVE WS-ST-COUNT-IN-SECTOR(WS-ST-IDX) TO EPT-SV-COUNT         PBD19630
196500     IF WS-SECTOR-GRAND-VALUE NOT = 0                              PBD19640
196600         COMPUTE EPT-SV-PCT ROUNDED =                              PBD19650
196700             (WS-ST-VALUE(WS-ST-IDX) / WS-SECTOR-GRAND-VALUE) * 100PBD19660
196800     ELSE                                                          PBD19670
196900         MOVE 0 TO EPT-SV-PCT                                      PBD19680
197000     END-IF                                                        PBD19690
197100     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD19700
197200 6120-EXIT.                                                        PBD19710
197300     EXIT.                                                         PBD19720
197400******************************************************************PBD19730
197500* 6200-PRINT-REALIZED - ONE LINE PER FINANCIAL-YEAR/TAX-TERM        PBD19740
197600* BUCKET ACCUMULATED DURING THE FIFO REPLAY.                       PBD19750
197700******************************************************************PBD19760
197800 6200-PRINT-REALIZED.                                              PBD19770
197900     PERFORM 6210-PRINT-ONE-REALIZED THRU 6210-EXIT                PBD19780
198000             VARYING WS-RS-IDX FROM 1 BY 1                        PBD19790
198100             UNTIL WS-RS-IDX > WS-RS-COUNT                         PBD19800
198200 6200-EXIT.                                                        PBD19810
198300     EXIT.                                                         PBD19820
198400 6210-PRINT-ONE-REALIZED.                                         PBD19830
198500     MOVE SPACES TO WS-PRINT-LINE                                  PBD19840
198600     MOVE WS-RS-FIN-YEAR(WS-RS-IDX) TO EPT-RV-FIN-YEAR             PBD19850
198700     MOVE WS-RS-TAX-TERM(WS-RS-IDX) TO EPT-RV-TAX-TERM             PBD19860
198800     MOVE WS-RS-LOT-COUNT(WS-RS-IDX) TO EPT-RV-LOT-COUNT           PBD19870
198900     MOVE WS-RS-PROFIT(WS-RS-IDX) TO EPT-RV-PROFIT                 PBD19880
199000     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD19890
199100 6210-EXIT.                                                        PBD19900
199200     EXIT.                                                         PBD19910
199300******************************************************************PBD19920
199400* 6300-PRINT-RECON - FOUR STANDING ROWS OFF WS-RCN-SUMMARY, THE    PBD19930
199500* SAME COUNTS ALREADY DISPLAYED TO THE CONSOLE BY 2500-RECONCILE-  PBD19940
199600* ALL, NOW CARRIED FORWARD TO THE PRINTED AUDIT COPY.              PBD19950
199700******************************************************************PBD19960
199800 6300-PRINT-RECON.                                                 PBD19970
199900     MOVE SPACES TO WS-PRINT-LINE                                  PBD19980
200000     MOVE 'MATCHED' TO EPT-RC-STATUS                               PBD19990
200100     MOVE WS-RCN-SUM-MATCHED TO EPT-RC-COUNT                       PBD20000
200200     MOVE WS-RCN-SUM-MATCH-RATE TO EPT-RC-MATCH-RATE               PBD20010
200300     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD20020
200400     MOVE SPACES TO WS-PRINT-LINE                                  PBD20030
200500     MOVE 'DISCREPANCY' TO EPT-RC-STATUS                           PBD20040
200600     MOVE WS-RCN-SUM-DISCREPANCY TO EPT-RC-COUNT                   PBD20050
200700     MOVE WS-RCN-SUM-MATCH-RATE TO EPT-RC-MATCH-RATE               PBD20060
200800     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD20070
200900     MOVE SPACES TO WS-PRINT-LINE                                  PBD20080
201000     MOVE 'ACTIONS' TO EPT-RC-STATUS                               PBD20090
201100     MOVE WS-RCN-SUM-ACTIONS TO EPT-RC-COUNT                       PBD20100
201200     MOVE WS-RCN-SUM-MATCH-RATE TO EPT-RC-MATCH-RATE               PBD20110
201300     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD20120
201400     MOVE SPACES TO WS-PRINT-LINE                                  PBD20130
201500     MOVE 'MISSING' TO EPT-RC-STATUS                               PBD20140
201600     MOVE WS-RCN-SUM-MISSING TO EPT-RC-COUNT                       PBD20150
201700     MOVE WS-RCN-SUM-MATCH-RATE TO EPT-RC-MATCH-RATE               PBD20160
201800     WRITE RPTFILE-RECORD-OUT FROM WS-PRINT-LINE                   PBD20170
201900 6300-EXIT.                                                        PBD20180
202000     EXIT.                                                         PBD20190
202100******************************************************************PBD20200
202200* 6400-DISPLAY-ALLOC-SUMMARY - CONSOLE-ONLY, NOT PART OF RPTFILE - PBD20210
202300* OPERATIONS WATCHES THIS AT THE TERMINAL WHILE THE JOB RUNS.      PBD20220
202400******************************************************************PBD20230
202500 6400-DISPLAY-ALLOC-SUMMARY.                                       PBD20240
202600     PERFORM 6410-DISPLAY-ONE-OWNER THRU 6410-EXIT                 PBD20250
202700             VARYING WS-OT-IDX FROM 1 BY 1                        PBD20260
202800             UNTIL WS-OT-IDX > WS-OT-COUNT                         PBD20270
202900     PERFORM 6420-DISPLAY-ONE-GOAL THRU 6420-EXIT                  PBD20280
203000             VARYING WS-GT-IDX FROM 1 BY 1                        PBD20290
203100             UNTIL WS-GT-IDX > WS-GT-COUNT                         PBD20300
203200 6400-EXIT.                                                        PBD20310
203300     EXIT.                                                         PBD20320
203400 6410-DISPLAY-ONE-OWNER.                                           PBD20330
203500     DISPLAY 'ALLOC OWNER ' WS-OT-OWNER(WS-OT-IDX) ' VALUE '        PBD20340
203600             WS-OT-VALUE(WS-OT-IDX) UPON CONSOLE                   PBD20350
203700 6410-EXIT.                                                        PBD20360
203800     EXIT.                                                         PBD20370
203900 6420-DISPLAY-ONE-GOAL.                                            PBD20380
204000     DISPLAY 'ALLOC GOAL  ' WS-GT-GOAL(WS-GT-IDX) ' VALUE '         PBD20390
204100             WS-GT-VALUE(WS-GT-IDX) UPON CONSOLE                   PBD20400
204200 6420-EXIT.                                                        PBD20410
204300     EXIT.                                                         PBD20420
204400******************************************************************PBD20430
204500* 6900-WRITE-HOLDOUT-FILE - RESORTS THE SAME TABLE DESCENDING BY   PBD20440
204600* CURRENT VALUE SO THE LARGEST POSITIONS LEAD THE HOLDOUT FILE,    PBD20450
204700* THE SAME ORDER THE PORTFOLIO REPORT WANTS THEM IN.               PBD20460
204800******************************************************************PBD20470
204900 6900-WRITE-HOLDOUT-FILE.                                          PBD20480
205000     IF WS-HT-COUNT > 1                                            PBD20490
205100         PERFORM 6910-SORT-HOLDINGS-BY-VALUE THRU 6910-EXIT        PBD20500
205200     END-IF                                                        PBD20510
205300     PERFORM 6920-WRITE-ONE-HOLDOUT THRU 6920-EXIT                 PBD20520
205400             VARYING WS-HT-IDX FROM 1 BY 1                        PBD20530
205500             UNTIL WS-HT-IDX > WS-HT-COUNT                         PBD20540
205600 6900-EXIT.                                                        PBD20550
205700     EXIT.                                                         PBD20560
205800 6910-SORT-HOLDINGS-BY-VALUE.                                      PBD20570
205900     MOVE 'Y' TO WS-SWAP-SW                                        PBD20580
206000     PERFORM 6912-BUBBLE-PASS THRU 6912-EXIT                       PBD20590
206100             UNTIL NOT WS-SWAP-MADE                                PBD20600
206200 6910-EXIT.                                                        PBD20610
206300     EXIT.                                                         PBD20620
206400 6912-BUBBLE-PASS.                                                 PBD20630
206500     MOVE 'N' TO WS-SWAP-SW                                        PBD20640
206600     PERFORM 6914-COMPARE-ONE-PAIR THRU 6914-EXIT                  PBD20650
206700             VARYING WS-SUB-1 FROM 1 BY 1                         PBD20660
206800             UNTIL WS-SUB-1 > WS-HT-COUNT - 1                      PBD20670
206900 6912-EXIT.                                                        PBD20680
207000     EXIT.                                                         PBD20690
207100 6914-COMPARE-ONE-PAIR.                                            PBD20700
207200     COMPUTE WS-SUB-2 = WS-SUB-1 + 1                               PBD20710
207300     IF WS-HT-CURRENT-VALUE(WS-SUB-1) <                            PBD20720
207400        WS-HT-CURRENT-VALUE(WS-SUB-2)                              PBD20730
207500         MOVE WS-HT-ENTRY(WS-SUB-1) TO WS-HT-SWAP-AREA             PBD20740
207600         MOVE WS-HT-ENTRY(WS-SUB-2) TO WS-HT-ENTRY(WS-SUB-1)       PBD20750
207700         MOVE WS-HT-SWAP-AREA TO WS-HT-ENTRY(WS-SUB-2)             PBD20760
207800         MOVE 'Y' TO WS-SWAP-SW                                    PBD20770
207900     END-IF                                                        PBD20780
208000 6914-EXIT.                                                        PBD20790
208100     EXIT.                                                         PBD20800
208200******************************************************************PBD20810
208300* 6920-WRITE-ONE-HOLDOUT - ONE HOLDOUT RECORD PER REMAINING         PBD20820
208400* HOLDING, IN THE DESCENDING-VALUE ORDER 6910 JUST ESTABLISHED.    PBD20830
208500******************************************************************PBD20840
208600 6920-WRITE-ONE-HOLDOUT.                                          PBD20850
208700     MOVE WS-HT-SYMBOL(WS-HT-IDX) TO HD-SYMBOL                    PBD20860
208800     MOVE WS-HT-ACCOUNT-ID(WS-HT-IDX) TO HD-ACCOUNT-ID            PBD20870
208900     MOVE WS-HT-SECTOR(WS-HT-IDX) TO HD-SECTOR                    PBD20880
209000     MOVE WS-HT-QUANTITY(WS-HT-IDX) TO HD-QUANTITY                PBD20890
209100     MOVE WS-HT-AVG-BUY-PRICE(WS-HT-IDX) TO HD-AVG-BUY-PRICE      PBD20900
209200     MOVE WS-HT-CURRENT-PRICE(WS-HT-IDX) TO HD-CURRENT-PRICE      PBD20910
209300     MOVE WS-HT-BUY-VALUE(WS-HT-IDX) TO HD-TOTAL-BUY-VALUE        PBD20920
209400     MOVE WS-HT-CURRENT-VALUE(WS-HT-IDX) TO HD-CURRENT-VALUE      PBD20930
209500     MOVE WS-HT-UNREALIZED-PNL(WS-HT-IDX) TO HD-UNREALIZED-PNL    PBD20940
209600     MOVE WS-HT-PNL-PCT(WS-HT-IDX) TO HD-UNRLZD-PNL-PCT           PBD20950
209700     WRITE HOLDOUT-RECORD-OUT                                     PBD20960
209800 6920-EXIT.                                                       PBD20970
209900     EXIT.                                                        PBD20980
210000******************************************************************PBD20990
210100* 9000-CLOSE-OUTPUT-FILES - CLOSES THE SIX FILES 0010-INITIALIZE   PBD21000
210200* OPENED FOR OUTPUT.  THE FOUR INPUT FILES ARE EACH ALREADY        PBD21010
210300* CLOSED BY THEIR OWN LOAD PARAGRAPH AS SOON AS END-OF-FILE HITS.  PBD21020
210400******************************************************************PBD21030
210500 9000-CLOSE-OUTPUT-FILES.                                          PBD21040
210600     CLOSE HOLDOUT-FILE                                           PBD21050
210700     CLOSE RLZDOUT-FILE                                           PBD21060
210800     CLOSE CORPOUT-FILE                                           PBD21070
210900     CLOSE RECONOUT-FILE                                          PBD21080
211000     CLOSE ALLOCOUT-FILE                                          PBD21090
211100     CLOSE RPTFILE-FILE                                           PBD21100
211200 9000-EXIT.                                                       PBD21110
211300     EXIT.                                                        PBD21120
