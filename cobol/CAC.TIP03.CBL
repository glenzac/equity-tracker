000100 IDENTIFICATION DIVISION.                                        CAC00010
000200 PROGRAM-ID.    EPT-CORP-ACTION.                                  CAC00020
000300 AUTHOR.        R S KAMATH.                                      CAC00030
000400 INSTALLATION.  EQUITY PORTFOLIO TRACKER - BATCH.                CAC00040
000500 DATE-WRITTEN.  04-01-1988.                                       CAC00050
000600 DATE-COMPILED.                                                  CAC00060
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        CAC00070
000800******************************************************************CAC00080
000900*                                                                 CAC00090
001000*    EPT-CORP-ACTION                                              CAC00100
001100*                                                                 CAC00110
001200*    DETECTS STOCK SPLITS AND BONUS ISSUES TWO WAYS - A PRICE     CAC00120
001300*    DROP BETWEEN CONSECUTIVE BUYS ON THE SAME STOCK/ACCOUNT, OR  CAC00130
001400*    A SELL THAT EXCEEDS TOTAL RECORDED BUYS BY A CLEAN RATIO.    CAC00140
001500*    ALSO CARRIES THE LOT-ADJUSTMENT ROUTINE THE HOLDINGS         CAC00150
001600*    CALCULATOR CALLS TO RESTATE PRE-SPLIT LOTS.  THE DETECTION-  CAC00160
001700*    BAND TABLE (EPTBND) IS LOADED ONCE PER RUN BY 0100-INIT.     CAC00170
001800*                                                                 CAC00180
001900*    CHANGE LOG                                                   CAC00190
002000*    ----------                                                   CAC00200
002100*    04-01-88  RSK  EPT-0142  ORIGINAL PROGRAM.  PRICE-PATTERN    CAC00210
002200*                             DETECTION AND THE BAND TABLE LOAD.  CAC00220
002300*    04-08-88  RSK  EPT-0144  SELL-MISMATCH DETECTION ADDED.      CAC00230
002400*    04-09-88  RSK  EPT-0146  COMBINED-DETECT WITH DEDUP BY       CAC00240
002500*                             STOCK/TYPE/RATIO ADDED - RCN WAS    CAC00250
002600*                             RE-SAVING THE SAME SPLIT TWICE.     CAC00260
002700*    05-20-90  RSK  EPT-0151  LOT-ADJUSTMENT PARAGRAPH ADDED,     CAC00270
002800*                             CALLED FROM THE HOLDINGS CALCULATOR.CAC00280
002850*    02-08-99  RSK  Y2K-0009  RECORD-DATE/LOT DATES ALREADY FULL  CAC00282
002860*                             CCYYMMDD - NO CENTURY WINDOW NEEDED,CAC00284
002870*                             SIGNED OFF FOR THE YEAR-2000 AUDIT. CAC00286
002900*    11-02-24  PDJ  EPT-0198  CONFIDENCE TEST TIGHTENED - HIGH    CAC00290
003000*                             ONLY WHEN THE RATIO IS WITHIN 0.5   CAC00300
003100*                             OF THE WHOLE NUMBER, NOT 1.0.       CAC00310
003200******************************************************************CAC00320
003300 ENVIRONMENT DIVISION.                                            CAC00330
003400 CONFIGURATION SECTION.                                           CAC00340
003500 SOURCE-COMPUTER.  IBM-370.                                       CAC00350
003600 OBJECT-COMPUTER.  IBM-370.                                       CAC00360
003700 SPECIAL-NAMES.                                                   CAC00370
003800     C01 IS TOP-OF-FORM.                                          CAC00380
003900 DATA DIVISION.                                                   CAC00390
004000 WORKING-STORAGE SECTION.                                         CAC00400
004100 77  FN-RATIO-X1000                    PIC 9(7)  COMP.             CAC00410
004200 77  FN-PREV-SUB                       PIC 9(4)  COMP.             CAC00420
004300 77  FN-CURR-SUB                       PIC 9(4)  COMP.             CAC00430
004400 77  FN-BAND-SUB                       PIC 9(2)  COMP.             CAC00440
004500 77  FN-HIT-SW                         PIC X(1).                  CAC00450
004600     88  FN-BAND-HIT                       VALUE 'Y'.             CAC00460
004700 77  FN-DIFF-X1000                     PIC S9(7) COMP.             CAC00470
004800 77  FN-TOTAL-BOUGHT                   PIC 9(9)  COMP.             CAC00480
004900 77  FN-TOTAL-SOLD                     PIC 9(9)  COMP.             CAC00490
005000 77  FN-CHECK-TOTAL                    PIC 9(9)  COMP.             CAC00500
005100 77  FN-TOLERANCE                      PIC 9(9)  COMP.             CAC00510
005200 01  FN-SAVED-ACTION-TABLE.                                       CAC00520
005300     05  FN-SAVED-COUNT                PIC 9(4)  COMP VALUE 0.    CAC00530
005400     05  FN-SAVED-ENTRY OCCURS 200 TIMES                         CAC00540
005500                 INDEXED BY FN-SAVED-IDX.                        CAC00550
005600         10  FN-SAVED-SYMBOL           PIC X(20).                 CAC00560
005700         10  FN-SAVED-TYPE             PIC X(6).                  CAC00570
005800         10  FN-SAVED-RATIO-N          PIC 9(3) COMP.             CAC00580
005900         10  FILLER                    PIC X(05).                 CAC00590
006500 LINKAGE SECTION.                                                 CAC00650
006600 01  LK-FUNCTION-CODE                  PIC X(1).                  CAC00660
006700     88  LK-FUNC-PRICE-PATTERN             VALUE '1'.             CAC00670
006800     88  LK-FUNC-SELL-MISMATCH             VALUE '2'.             CAC00680
006900     88  LK-FUNC-COMBINED                  VALUE '3'.             CAC00690
007000     88  LK-FUNC-ADJUST-LOT                 VALUE '4'.             CAC00700
007100 01  LK-BAND-TABLE.                                               CAC00710
007200     COPY EPTBND.                                                 CAC00720
007300 01  LK-TRADE-PAIR.                                               CAC00730
007400     05  LK-TP-SYMBOL                  PIC X(20).                 CAC00740
007500     05  LK-TP-PREV-PRICE               PIC S9(11)V9(4)           CAC00750
007600                                        SIGN TRAILING SEPARATE.   CAC00760
007700     05  LK-TP-CURR-PRICE               PIC S9(11)V9(4)           CAC00770
007800                                        SIGN TRAILING SEPARATE.   CAC00780
007900     05  LK-TP-CURR-DATE                PIC 9(8).                 CAC00790
008000     05  LK-TP-TOTAL-BOUGHT             PIC 9(9).                 CAC00800
008100     05  LK-TP-TOTAL-SOLD               PIC 9(9).                 CAC00810
008200 01  LK-ACTION-RESULT.                                            CAC00820
008300     COPY EPTCAC.                                                 CAC00830
008400 01  LK-LOT-IN-OUT.                                               CAC00840
008500     05  LK-LOT-TRADE-DATE              PIC 9(8).                 CAC00850
008600     05  LK-LOT-QUANTITY                PIC 9(9).                 CAC00860
008700     05  LK-LOT-PRICE                   PIC S9(11)V9(4)           CAC00870
008800                                        SIGN TRAILING SEPARATE.   CAC00880
008900 01  LK-FOUND-SW                        PIC X(1).                 CAC00890
009000     88  LK-ACTION-FOUND                    VALUE 'Y'.            CAC00900
009100     88  LK-ACTION-NOT-FOUND                VALUE 'N'.            CAC00910
009200 01  LK-RETURN-CODE                     PIC 9(2).                 CAC00920
009300 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-BAND-TABLE,        CAC00930
009400         LK-TRADE-PAIR, LK-ACTION-RESULT, LK-LOT-IN-OUT,          CAC00940
009500         LK-FOUND-SW, LK-RETURN-CODE.                             CAC00950
009600******************************************************************CAC00960
009700* 0000-MAINLINE                                                   CAC00970
009800******************************************************************CAC00980
009900 0000-MAINLINE.                                                   CAC00990
010000     MOVE 0 TO LK-RETURN-CODE                                     CAC01000
010100     IF NOT EPT-BND-TABLE-LOADED                                  CAC01010
010200         PERFORM 0100-INIT-BANDS THRU 0100-EXIT                   CAC01020
010300     END-IF                                                        CAC01030
010400     EVALUATE TRUE                                                 CAC01040
010500         WHEN LK-FUNC-PRICE-PATTERN                               CAC01050
010600             PERFORM 2000-DETECT-PRICE-PATTERN THRU 2000-EXIT     CAC01060
010700         WHEN LK-FUNC-SELL-MISMATCH                               CAC01070
010800             PERFORM 3000-DETECT-SELL-MISMATCH THRU 3000-EXIT     CAC01080
010900         WHEN LK-FUNC-COMBINED                                    CAC01090
011000             PERFORM 4000-COMBINED-DETECT THRU 4000-EXIT          CAC01100
011100         WHEN LK-FUNC-ADJUST-LOT                                  CAC01110
011200             PERFORM 5000-ADJUST-LOT-FOR-SPLITS THRU 5000-EXIT    CAC01120
011300     END-EVALUATE                                                 CAC01130
011400     GOBACK.                                                       CAC01140
011500******************************************************************CAC01150
011600* 0100-INIT-BANDS - LOADS THE NINE DETECTION BANDS ONCE.  MIN/MAXCAC01160
011700* ARE CARRIED X1000 SO THE TABLE STAYS ALL-COMP (SEE EPTBND LOG).CAC01170
011800******************************************************************CAC01180
011900 0100-INIT-BANDS.                                                  CAC01190
012000     SET EPT-BND-IDX TO 1                                          CAC01200
012100     MOVE 2 TO EPT-BND-RATIO-N(EPT-BND-IDX)                        CAC01210
012200     MOVE 1700 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                  CAC01220
012300     MOVE 2400 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                  CAC01230
012400     SET EPT-BND-IDX TO 2                                          CAC01240
012500     MOVE 3 TO EPT-BND-RATIO-N(EPT-BND-IDX)                        CAC01250
012600     MOVE 2500 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                  CAC01260
012700     MOVE 3600 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                  CAC01270
012800     SET EPT-BND-IDX TO 3                                          CAC01280
012900     MOVE 4 TO EPT-BND-RATIO-N(EPT-BND-IDX)                        CAC01290
013000     MOVE 3400 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                  CAC01300
013100     MOVE 4800 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                  CAC01310
013200     SET EPT-BND-IDX TO 4                                          CAC01320
013300     MOVE 5 TO EPT-BND-RATIO-N(EPT-BND-IDX)                        CAC01330
013400     MOVE 4200 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                  CAC01340
013500     MOVE 6000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                  CAC01350
013600     SET EPT-BND-IDX TO 5                                          CAC01360
013700     MOVE 10 TO EPT-BND-RATIO-N(EPT-BND-IDX)                       CAC01370
013800     MOVE 8500 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                  CAC01380
013900     MOVE 12000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                 CAC01390
014000     SET EPT-BND-IDX TO 6                                          CAC01400
014100     MOVE 20 TO EPT-BND-RATIO-N(EPT-BND-IDX)                       CAC01410
014200     MOVE 17000 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                 CAC01420
014300     MOVE 24000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                 CAC01430
014400     SET EPT-BND-IDX TO 7                                          CAC01440
014500     MOVE 25 TO EPT-BND-RATIO-N(EPT-BND-IDX)                       CAC01450
014600     MOVE 21000 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                 CAC01460
014700     MOVE 30000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                 CAC01470
014800     SET EPT-BND-IDX TO 8                                          CAC01480
014900     MOVE 50 TO EPT-BND-RATIO-N(EPT-BND-IDX)                       CAC01490
015000     MOVE 42000 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                 CAC01500
015100     MOVE 60000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                 CAC01510
015200     SET EPT-BND-IDX TO 9                                          CAC01520
015300     MOVE 100 TO EPT-BND-RATIO-N(EPT-BND-IDX)                      CAC01530
015400     MOVE 85000 TO EPT-BND-MIN-X1000(EPT-BND-IDX)                 CAC01540
015500     MOVE 120000 TO EPT-BND-MAX-X1000(EPT-BND-IDX)                CAC01550
015600     SET EPT-BND-TABLE-LOADED TO TRUE                             CAC01560
015700 0100-EXIT.                                                        CAC01570
015800     EXIT.                                                         CAC01580
015900******************************************************************CAC01590
016000* 2000-DETECT-PRICE-PATTERN - ONE CONSECUTIVE BUY PAIR, SUPPLIED  CAC01600
016100* BY THE CALLER (THE HOLDINGS CALCULATOR STEPS THROUGH THE PAIRS CAC01610
016200* ITSELF, CALLING THIS PARAGRAPH ONCE PER PAIR).  RATIO = PREV    CAC01620
016300* PRICE OVER CURR PRICE.                                          CAC01630
016400******************************************************************CAC01640
016500 2000-DETECT-PRICE-PATTERN.                                        CAC01650
016600     SET LK-ACTION-NOT-FOUND TO TRUE                               CAC01660
016700     IF LK-TP-CURR-PRICE NOT > 0                                   CAC01670
016800         GO TO 2000-EXIT                                           CAC01680
016900     END-IF                                                        CAC01690
017000     COMPUTE FN-RATIO-X1000 ROUNDED =                              CAC01700
017100             (LK-TP-PREV-PRICE / LK-TP-CURR-PRICE) * 1000          CAC01710
017200     MOVE 'N' TO FN-HIT-SW                                         CAC01720
017300     PERFORM 2010-SCAN-BANDS THRU 2010-EXIT                        CAC01730
017400             VARYING EPT-BND-IDX FROM 1 BY 1                       CAC01740
017500             UNTIL EPT-BND-IDX > EPT-BND-COUNT OR FN-BAND-HIT      CAC01750
017600     IF FN-BAND-HIT                                                CAC01760
017700         SET LK-ACTION-FOUND TO TRUE                               CAC01770
017800         MOVE LK-TP-SYMBOL TO CA-SYMBOL                            CAC01780
017900         SET CA-ACTION-IS-SPLIT TO TRUE                            CAC01790
018000         MOVE 1 TO CA-RATIO-FROM                                   CAC01800
018100         MOVE EPT-BND-RATIO-N(EPT-BND-IDX) TO CA-RATIO-TO          CAC01810
018200         MOVE LK-TP-PREV-PRICE TO CA-OLD-PRICE                     CAC01820
018300         MOVE LK-TP-CURR-PRICE TO CA-NEW-PRICE                     CAC01830
018400         MOVE LK-TP-CURR-DATE TO CA-RECORD-DATE                    CAC01840
018500         COMPUTE FN-DIFF-X1000 =                                    CAC01850
018600                 FN-RATIO-X1000 - (EPT-BND-RATIO-N(EPT-BND-IDX)    CAC01860
018700                 * 1000)                                           CAC01870
018800         IF FN-DIFF-X1000 < 0                                      CAC01880
018900             COMPUTE FN-DIFF-X1000 = 0 - FN-DIFF-X1000             CAC01890
019000         END-IF                                                    CAC01900
019100         IF FN-DIFF-X1000 < 500                                    CAC01910
019200             SET CA-CONFIDENCE-HIGH TO TRUE                        CAC01920
019300         ELSE                                                      CAC01930
019400             SET CA-CONFIDENCE-MEDIUM TO TRUE                      CAC01940
019500         END-IF                                                    CAC01950
019600     END-IF                                                        CAC01960
019700 2000-EXIT.                                                        CAC01970
019800     EXIT.                                                         CAC01980
019900 2010-SCAN-BANDS.                                                  CAC01990
020000     IF FN-RATIO-X1000 >= EPT-BND-MIN-X1000(EPT-BND-IDX) AND       CAC02000
020100             FN-RATIO-X1000 <= EPT-BND-MAX-X1000(EPT-BND-IDX)      CAC02010
020200         MOVE 'Y' TO FN-HIT-SW                                     CAC02020
020300     END-IF                                                        CAC02030
020400 2010-EXIT.                                                        CAC02040
020500     EXIT.                                                         CAC02050
020600******************************************************************CAC02060
020700* 3000-DETECT-SELL-MISMATCH - CALLER SUPPLIES TOTAL BOUGHT/SOLD   CAC02070
020800* FOR THE STOCK/ACCOUNT; ONLY RUN WHEN SOLD EXCEEDS BOUGHT.       CAC02080
020900* THE SPLIT-POINT DATE/PRICE SEARCH IS LEFT TO THE CALLER (IT     CAC02090
021000* ALREADY HAS THE BUY LIST IN HAND) - THIS PARAGRAPH ONLY PICKS   CAC02100
021100* THE QUALIFYING RATIO.                                           CAC02110
021200******************************************************************CAC02120
021300 3000-DETECT-SELL-MISMATCH.                                        CAC02130
021400     SET LK-ACTION-NOT-FOUND TO TRUE                               CAC02140
021500     MOVE LK-TP-TOTAL-BOUGHT TO FN-TOTAL-BOUGHT                   CAC02150
021600     MOVE LK-TP-TOTAL-SOLD TO FN-TOTAL-SOLD                        CAC02160
021700     IF FN-TOTAL-SOLD NOT > FN-TOTAL-BOUGHT                        CAC02170
021800         GO TO 3000-EXIT                                           CAC02180
021900     END-IF                                                        CAC02190
022000     MOVE 'N' TO FN-HIT-SW                                         CAC02200
022100     PERFORM 3010-TEST-RATIO THRU 3010-EXIT                        CAC02210
022200             VARYING EPT-BND-IDX FROM 1 BY 1                       CAC02220
022300             UNTIL EPT-BND-IDX > EPT-BND-COUNT OR FN-BAND-HIT      CAC02230
022400     IF FN-BAND-HIT                                                CAC02240
022500         SET LK-ACTION-FOUND TO TRUE                               CAC02250
022600         MOVE LK-TP-SYMBOL TO CA-SYMBOL                            CAC02260
022700         SET CA-ACTION-IS-SPLIT TO TRUE                            CAC02270
022800         MOVE 1 TO CA-RATIO-FROM                                   CAC02280
022900         MOVE EPT-BND-RATIO-N(EPT-BND-IDX) TO CA-RATIO-TO          CAC02290
023000         MOVE 0 TO CA-OLD-PRICE CA-NEW-PRICE CA-RECORD-DATE        CAC02300
023100         SET CA-CONFIDENCE-MEDIUM TO TRUE                          CAC02310
023200     END-IF                                                        CAC02320
023300 3000-EXIT.                                                        CAC02330
023400     EXIT.                                                         CAC02340
023500 3010-TEST-RATIO.                                                  CAC02350
023600     COMPUTE FN-CHECK-TOTAL =                                      CAC02360
023700             FN-TOTAL-BOUGHT * EPT-BND-RATIO-N(EPT-BND-IDX)        CAC02370
023800     COMPUTE FN-TOLERANCE ROUNDED = FN-TOTAL-SOLD * 0.10           CAC02380
023900     IF FN-CHECK-TOTAL >= FN-TOTAL-SOLD                            CAC02400
024000         COMPUTE FN-DIFF-X1000 = FN-CHECK-TOTAL - FN-TOTAL-SOLD    CAC02410
024100     ELSE                                                          CAC02420
024200         COMPUTE FN-DIFF-X1000 = FN-TOTAL-SOLD - FN-CHECK-TOTAL    CAC02430
024300     END-IF                                                        CAC02440
024400     IF FN-DIFF-X1000 NOT > FN-TOLERANCE                           CAC02450
024500         MOVE 'Y' TO FN-HIT-SW                                     CAC02460
024600     END-IF                                                        CAC02470
024700 3010-EXIT.                                                        CAC02480
024800     EXIT.                                                         CAC02490
024900******************************************************************CAC02500
025000* 4000-COMBINED-DETECT - TRY PRICE-PATTERN FIRST (CALLER PASSES   CAC02510
025100* EACH PAIR BEFORE FALLING BACK HERE), THEN SELL-MISMATCH.  A     CAC02520
025200* HIT IS DROPPED IF THE SAME SYMBOL/TYPE/RATIO WAS ALREADY SAVED  CAC02530
025300* THIS RUN.                                                       CAC02540
025400******************************************************************CAC02550
025500 4000-COMBINED-DETECT.                                             CAC02560
025600     PERFORM 2000-DETECT-PRICE-PATTERN THRU 2000-EXIT              CAC02570
025700     IF LK-ACTION-NOT-FOUND                                        CAC02580
025800         PERFORM 3000-DETECT-SELL-MISMATCH THRU 3000-EXIT          CAC02590
025900     END-IF                                                        CAC02600
026000     IF LK-ACTION-FOUND                                            CAC02610
026100         PERFORM 4010-CHECK-DUP THRU 4010-EXIT                     CAC02620
026200         IF FN-HIT-SW = 'Y'                                        CAC02630
026300             SET LK-ACTION-NOT-FOUND TO TRUE                       CAC02640
026400         ELSE                                                      CAC02650
026500             PERFORM 4020-SAVE-ACTION THRU 4020-EXIT               CAC02660
026600         END-IF                                                    CAC02670
026700     END-IF                                                        CAC02680
026800 4000-EXIT.                                                        CAC02690
026900     EXIT.                                                         CAC02700
027000 4010-CHECK-DUP.                                                   CAC02710
027100     MOVE 'N' TO FN-HIT-SW                                         CAC02720
027200     IF FN-SAVED-COUNT > 0                                         CAC02730
027300         PERFORM 4011-COMPARE-SAVED THRU 4011-EXIT                 CAC02740
027400             VARYING FN-SAVED-IDX FROM 1 BY 1                      CAC02750
027500             UNTIL FN-SAVED-IDX > FN-SAVED-COUNT OR FN-HIT-SW = 'Y'CAC02760
027600     END-IF                                                        CAC02770
027700 4010-EXIT.                                                        CAC02780
027800     EXIT.                                                         CAC02790
027900 4011-COMPARE-SAVED.                                               CAC02800
028000     IF FN-SAVED-SYMBOL(FN-SAVED-IDX) = CA-SYMBOL AND               CAC02810
028100             FN-SAVED-TYPE(FN-SAVED-IDX) = CA-ACTION-TYPE AND       CAC02820
028200             FN-SAVED-RATIO-N(FN-SAVED-IDX) = CA-RATIO-TO          CAC02830
028300         MOVE 'Y' TO FN-HIT-SW                                      CAC02840
028400     END-IF                                                         CAC02850
028500 4011-EXIT.                                                         CAC02860
028600     EXIT.                                                          CAC02870
028700 4020-SAVE-ACTION.                                                  CAC02880
028800     IF FN-SAVED-COUNT < 200                                        CAC02890
028900         ADD 1 TO FN-SAVED-COUNT                                   CAC02900
029000         SET FN-SAVED-IDX TO FN-SAVED-COUNT                        CAC02910
029100         MOVE CA-SYMBOL TO FN-SAVED-SYMBOL(FN-SAVED-IDX)           CAC02920
029200         MOVE CA-ACTION-TYPE TO FN-SAVED-TYPE(FN-SAVED-IDX)        CAC02930
029300         MOVE CA-RATIO-TO TO FN-SAVED-RATIO-N(FN-SAVED-IDX)        CAC02940
029400     END-IF                                                         CAC02950
029500 4020-EXIT.                                                         CAC02960
029600     EXIT.                                                          CAC02970
029700******************************************************************CAC02980
029800* 5000-ADJUST-LOT-FOR-SPLITS - ONE QUALIFYING SPLIT ALREADY       CAC02990
029900* SELECTED BY THE CALLER (LATEST RECORD DATE, LOT DATE BEFORE     CAC03000
030000* IT).  QUANTITY TRUNCATES; PRICE ROUNDS TO FOUR DECIMALS.        CAC03010
030100******************************************************************CAC03020
030200 5000-ADJUST-LOT-FOR-SPLITS.                                       CAC03030
030300*    LK-LOT-QUANTITY IS AN INTEGER PICTURE WITH NO DECIMAL        CAC03040
030400*    PLACES, SO STORING AN UNROUNDED COMPUTE RESULT INTO IT       CAC03050
030500*    TRUNCATES THE FRACTION - NO FUNCTION CALL NEEDED.            CAC03060
030600     COMPUTE LK-LOT-PRICE ROUNDED =                                CAC03070
030700             LK-LOT-PRICE * CA-RATIO-FROM / CA-RATIO-TO            CAC03080
030800     COMPUTE LK-LOT-QUANTITY =                                     CAC03090
030900             LK-LOT-QUANTITY * CA-RATIO-TO / CA-RATIO-FROM         CAC03100
031000 5000-EXIT.                                                         CAC03110
031100     EXIT.                                                          CAC03120
