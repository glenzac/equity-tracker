000100 IDENTIFICATION DIVISION.                                        ALM00010
000200 PROGRAM-ID.    EPT-ALLOC-MGR.                                    ALM00020
000300 AUTHOR.        R S KAMATH.                                      ALM00030
000400 INSTALLATION.  EQUITY PORTFOLIO TRACKER - BATCH.                ALM00040
000500 DATE-WRITTEN.  04-16-1988.                                       ALM00050
000600 DATE-COMPILED.                                                  ALM00060
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        ALM00070
000800******************************************************************ALM00080
000900*                                                                 ALM00090
001000*    EPT-ALLOC-MGR                                                ALM00100
001100*                                                                 ALM00110
001200*    KEEPS THE UNIT-LEVEL BOOK OF WHICH SHARES ARE PROMISED TO    ALM00120
001300*    WHICH OWNER/GOAL PAIR.  THE DRIVER CALLS THIS ONCE PER        ALM00130
001400*    ALLOCATION ACTION (CREATE/UPDATE/DELETE), ONCE PER STOCK/     ALM00140
001500*    ACCOUNT AFTER A SELL SHRINKS HOLDINGS (SYNC), AND ONCE PER    ALM00150
001600*    STOCK/ACCOUNT AT THE END OF THE RUN TO TOP UP THE #DEFAULT/   ALM00160
001700*    #UNASSIGNED BUCKET (DEFAULT).  THIS PROGRAM NEVER OPENS A     ALM00170
001800*    FILE - ALL IT SEES IS WHAT THE DRIVER PASSES IN LINKAGE.      ALM00180
001900*                                                                 ALM00190
002000*    CHANGE LOG                                                   ALM00200
002100*    ----------                                                   ALM00210
002200*    04-16-88  RSK  EPT-0144  ORIGINAL PROGRAM - CREATE AND        ALM00220
002300*                             UPDATE ONLY.                        ALM00230
002400*    04-19-88  RSK  EPT-0146  ADDED 4000-DELETE-ALLOCATION SO THE  ALM00240
002500*                             SCREEN'S DELETE BUTTON HAS SOMEWHERE ALM00250
002600*                             TO CALL.                            ALM00260
002700*    04-28-89  RSK  EPT-0147  ADDED 5000-SYNC-HOLDINGS AFTER A     ALM00270
002800*                             CLIENT SOLD OUT OF A STOCK THAT WAS  ALM00280
002900*                             STILL FULLY ALLOCATED - ALLOCOUT     ALM00290
003000*                             KEPT PHANTOM UNITS UNTIL THIS WAS    ALM00300
003100*                             ADDED.                              ALM00310
003200*    05-02-91  RSK  EPT-0149  6000-DEFAULT-ALLOCATIONS ADDED SO    ALM00320
003300*                             THE IMPORT SERVICE CAN TOP UP        ALM00330
003400*                             #DEFAULT/#UNASSIGNED WITHOUT THE     ALM00340
003500*                             DRIVER TOUCHING ALLOCATION RULES.    ALM00350
003550*    01-06-99  RSK  Y2K-0007  BUY-DATE FIELDS ON THE ALLOCATION    ALM00355
003560*                             AND SYNC TABLES ARE FULL CCYYMMDD -  ALM00356
003570*                             NO CENTURY WINDOW NEEDED, SIGNED     ALM00357
003580*                             OFF FOR THE YEAR-2000 AUDIT.         ALM00358
003600*    09-14-24  RSK  EPT-0188  2100-WEIGHTED-AVG-NEXT-N NOW SKIPS   ALM00360
003700*                             ALREADY-ALLOCATED UNITS LOT BY LOT   ALM00370
003800*                             INSTEAD OF BY WHOLE LOTS - A PARTIAL ALM00380
003900*                             LOT HAD BEEN SKIPPED ENTIRELY,        ALM00390
004000*                             UNDER-PRICING THE NEW ALLOCATION.     ALM00400
004100*    01-20-25  PDJ  EPT-0222  RETURN CODES DOCUMENTED IN THE       ALM00410
004200*                             LINKAGE SECTION BANNER BELOW AFTER   ALM00420
004300*                             A SUPPORT CALL ON WHAT 10 VS 30      ALM00430
004400*                             MEANT.                               ALM00440
004500******************************************************************ALM00450
004600 ENVIRONMENT DIVISION.                                            ALM00460
004700 CONFIGURATION SECTION.                                           ALM00470
004800 SOURCE-COMPUTER.  IBM-370.                                       ALM00480
004900 OBJECT-COMPUTER.  IBM-370.                                       ALM00490
005000 SPECIAL-NAMES.                                                   ALM00500
005100     C01 IS TOP-OF-FORM.                                          ALM00510
005200 DATA DIVISION.                                                   ALM00520
005300 WORKING-STORAGE SECTION.                                         ALM00530
005400 77  FN-AVAILABLE                      PIC S9(9)  COMP.           ALM00540
005500 77  FN-SKIP-REMAINING                 PIC 9(9)   COMP.           ALM00550
005600 77  FN-NEED-REMAINING                 PIC 9(9)   COMP.           ALM00560
005700 77  FN-AVAIL-IN-LOT                   PIC 9(9)   COMP.           ALM00570
005800 77  FN-TAKE-QTY                       PIC 9(9)   COMP.           ALM00580
005900 77  FN-TAKEN-QTY                      PIC 9(9)   COMP.           ALM00590
006000 77  FN-SUM-VALUE                      PIC S9(15)V9(4)            ALM00600
006100                                        SIGN TRAILING SEPARATE.   ALM00610
006200 77  FN-FIRST-DATE                     PIC 9(8).                  ALM00620
006300 77  FN-FIRST-DATE-SW                  PIC X(1).                 ALM00630
006400     88  FN-FIRST-DATE-ALREADY-SET          VALUE 'Y'.            ALM00640
006500 77  FN-TOTAL-ALLOCATED                 PIC 9(9)   COMP.           ALM00650
006600 77  FN-EXCESS                         PIC S9(9)  COMP.           ALM00660
006700 LINKAGE SECTION.                                                 ALM00670
006800******************************************************************ALM00680
006900* LK-RETURN-CODE VALUES:  00 = OK.  10 = REQUEST/NEW QUANTITY     ALM00690
007000* EXCEEDS AVAILABLE (HOLDINGS LESS ALREADY ALLOCATED).  20 = THE  ALM00700
007100* REQUESTED/NEW QUANTITY IS ZERO.  30 = CREATE COULD NOT DRAW ANY ALM00710
007200* UNITS FROM THE LOT TABLE (NOTHING LEFT TO ALLOCATE).            ALM00720
007300******************************************************************ALM00730
007400 01  LK-FUNCTION-CODE                  PIC X(1).                  ALM00740
007500     88  LK-FUNC-CREATE                     VALUE '1'.            ALM00750
007600     88  LK-FUNC-UPDATE                     VALUE '2'.            ALM00760
007700     88  LK-FUNC-DELETE                     VALUE '3'.            ALM00770
007800     88  LK-FUNC-SYNC                       VALUE '4'.            ALM00780
007900     88  LK-FUNC-DEFAULT                    VALUE '5'.            ALM00790
008000 01  LK-HOLDINGS-QTY                    PIC 9(9).                 ALM00800
008100 01  LK-ALLOCATED-QTY                   PIC 9(9).                 ALM00810
008200 01  LK-REQUEST-QTY                     PIC 9(9).                 ALM00820
008300 01  LK-NEW-QTY                         PIC 9(9).                 ALM00830
008400 01  LK-LOT-TABLE.                                                ALM00840
008500     COPY EPTLOT.                                                 ALM00850
008600 01  LK-ALLOC-REC.                                                ALM00860
008700     COPY EPTALC.                                                 ALM00870
008800 01  LK-SYNC-TABLE.                                                ALM00880
008900     COPY EPTSYN.                                                 ALM00890
009000 01  LK-SYNC-RESULT.                                               ALM00900
009100     05  LK-SYNC-ADJUSTED-COUNT         PIC 9(5).                 ALM00910
009200     05  LK-SYNC-DELETED-COUNT          PIC 9(5).                 ALM00920
009300     05  FILLER                         PIC X(06).                ALM00930
009400 01  LK-FIFO-QTY                        PIC 9(9).                 ALM00940
009500 01  LK-FIFO-AVG-PRICE                  PIC S9(11)V9(4)           ALM00950
009600                                        SIGN TRAILING SEPARATE.   ALM00960
009700 01  LK-FIFO-EARLIEST-DATE              PIC 9(8).                 ALM00970
009800 01  LK-EXISTING-AREA.                                            ALM00980
009900     05  LK-EXISTING-FOUND-SW           PIC X(1).                 ALM00990
010000         88  LK-EXISTING-ALLOC-FOUND        VALUE 'Y'.            ALM01000
010100         88  LK-EXISTING-ALLOC-NONE         VALUE 'N'.            ALM01010
010200     05  LK-EXISTING-QTY                PIC 9(9).                 ALM01020
010300     05  FILLER                         PIC X(05).                ALM01030
010400 01  LK-DEFAULT-ACTION                  PIC X(1).                 ALM01040
010500     88  LK-ACTION-CREATED                  VALUE 'C'.            ALM01050
010600     88  LK-ACTION-UPDATED                  VALUE 'U'.            ALM01060
010700     88  LK-ACTION-NONE                     VALUE 'N'.            ALM01070
010800 01  LK-RETURN-CODE                     PIC 9(2).                 ALM01080
010900 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-HOLDINGS-QTY,      ALM01090
011000         LK-ALLOCATED-QTY, LK-REQUEST-QTY, LK-NEW-QTY,            ALM01100
011100         LK-LOT-TABLE, LK-ALLOC-REC, LK-SYNC-TABLE,               ALM01110
011200         LK-SYNC-RESULT, LK-FIFO-QTY, LK-FIFO-AVG-PRICE,          ALM01120
011300         LK-FIFO-EARLIEST-DATE, LK-EXISTING-AREA,                 ALM01130
011400         LK-DEFAULT-ACTION, LK-RETURN-CODE.                       ALM01140
011500******************************************************************ALM01150
011600* 0000-MAINLINE                                                   ALM01160
011700******************************************************************ALM01170
011800 0000-MAINLINE.                                                   ALM01180
011900     MOVE 0 TO LK-RETURN-CODE                                     ALM01190
012000     EVALUATE TRUE                                                 ALM01200
012100         WHEN LK-FUNC-CREATE                                      ALM01210
012200             PERFORM 2000-CREATE-ALLOCATION THRU 2000-EXIT        ALM01220
012300         WHEN LK-FUNC-UPDATE                                      ALM01230
012400             PERFORM 3000-UPDATE-ALLOCATION THRU 3000-EXIT        ALM01240
012500         WHEN LK-FUNC-DELETE                                      ALM01250
012600             PERFORM 4000-DELETE-ALLOCATION THRU 4000-EXIT        ALM01260
012700         WHEN LK-FUNC-SYNC                                        ALM01270
012800             PERFORM 5000-SYNC-HOLDINGS THRU 5000-EXIT            ALM01280
012900         WHEN LK-FUNC-DEFAULT                                     ALM01290
013000             PERFORM 6000-DEFAULT-ALLOCATIONS THRU 6000-EXIT      ALM01300
013100     END-EVALUATE                                                 ALM01310
013200     GOBACK.                                                       ALM01320
013300******************************************************************ALM01330
013400* 2000-CREATE-ALLOCATION - REJECTS AN UNKNOWN OWNER/GOAL ARE NOT  ALM01340
013500* OUR JOB (THE DRIVER VALIDATES THOSE AGAINST THE ACCOUNT'S OWNER ALM01350
013600* AND GOAL LISTS BEFORE CALLING); WE ONLY ENFORCE THE QUANTITY    ALM01360
013700* INVARIANT AND PRICE THE NEW LOT.                                ALM01370
013800******************************************************************ALM01380
013900 2000-CREATE-ALLOCATION.                                          ALM01390
014000     IF LK-REQUEST-QTY = 0                                        ALM01400
014100         MOVE 20 TO LK-RETURN-CODE                                ALM01410
014200         GO TO 2000-EXIT                                          ALM01420
014300     END-IF                                                        ALM01430
014400     COMPUTE FN-AVAILABLE = LK-HOLDINGS-QTY - LK-ALLOCATED-QTY    ALM01440
014500     IF LK-REQUEST-QTY > FN-AVAILABLE                             ALM01450
014600         MOVE 10 TO LK-RETURN-CODE                                ALM01460
014700         GO TO 2000-EXIT                                          ALM01470
014800     END-IF                                                        ALM01480
014900     PERFORM 2100-WEIGHTED-AVG-NEXT-N THRU 2100-EXIT              ALM01490
015000     IF FN-TAKEN-QTY = 0                                          ALM01500
015100         MOVE 30 TO LK-RETURN-CODE                                ALM01510
015200     END-IF                                                        ALM01520
015300 2000-EXIT.                                                        ALM01530
015400     EXIT.                                                         ALM01540
015500******************************************************************ALM01550
015600* 2100-WEIGHTED-AVG-NEXT-N - WALKS LK-LOT-TABLE OLDEST FIRST,     ALM01560
015700* SKIPPING LK-ALLOCATED-QTY UNITS (ALREADY-PROMISED UNITS ARE     ALM01570
015800* ASSUMED TO SIT IN THE OLDEST LOTS), THEN DRAWS UP TO            ALM01580
015900* LK-REQUEST-QTY MORE UNITS, ACCUMULATING VALUE FOR THE WEIGHTED  ALM01590
016000* AVERAGE AND REMEMBERING THE DATE OF THE FIRST LOT DRAWN FROM.   ALM01600
016100******************************************************************ALM01610
016200 2100-WEIGHTED-AVG-NEXT-N.                                         ALM01620
016300     MOVE LK-ALLOCATED-QTY TO FN-SKIP-REMAINING                    ALM01630
016400     MOVE LK-REQUEST-QTY TO FN-NEED-REMAINING                     ALM01640
016500     MOVE 0 TO FN-TAKEN-QTY FN-SUM-VALUE                           ALM01650
016600     MOVE 'N' TO FN-FIRST-DATE-SW                                  ALM01660
016700     PERFORM 2110-WALK-ONE-LOT THRU 2110-EXIT                      ALM01670
016800             VARYING EPT-LOT-IDX FROM 1 BY 1                       ALM01680
016900             UNTIL EPT-LOT-IDX > EPT-LOT-COUNT OR                  ALM01690
017000                   FN-NEED-REMAINING = 0                           ALM01700
017100     IF FN-TAKEN-QTY > 0                                           ALM01710
017200         COMPUTE AL-BUY-PRICE ROUNDED =                            ALM01720
017300                 FN-SUM-VALUE / FN-TAKEN-QTY                       ALM01730
017400         MOVE FN-FIRST-DATE TO AL-BUY-DATE                         ALM01740
017500     END-IF                                                        ALM01750
017600 2100-EXIT.                                                        ALM01760
017700     EXIT.                                                         ALM01770
017800 2110-WALK-ONE-LOT.                                                ALM01780
017900     IF FN-SKIP-REMAINING >= EPT-LOT-REMAINING-QTY(EPT-LOT-IDX)    ALM01790
018000         SUBTRACT EPT-LOT-REMAINING-QTY(EPT-LOT-IDX)               ALM01800
018100                 FROM FN-SKIP-REMAINING                            ALM01810
018200         GO TO 2110-EXIT                                           ALM01820
018300     END-IF                                                        ALM01830
018400     COMPUTE FN-AVAIL-IN-LOT =                                     ALM01840
018500             EPT-LOT-REMAINING-QTY(EPT-LOT-IDX) - FN-SKIP-REMAINING ALM01850
018600     MOVE 0 TO FN-SKIP-REMAINING                                   ALM01860
018700     IF FN-NEED-REMAINING < FN-AVAIL-IN-LOT                        ALM01870
018800         MOVE FN-NEED-REMAINING TO FN-TAKE-QTY                     ALM01880
018900     ELSE                                                          ALM01890
019000         MOVE FN-AVAIL-IN-LOT TO FN-TAKE-QTY                       ALM01900
019100     END-IF                                                        ALM01910
019200     IF FN-TAKE-QTY = 0                                            ALM01920
019300         GO TO 2110-EXIT                                           ALM01930
019400     END-IF                                                        ALM01940
019500     IF NOT FN-FIRST-DATE-ALREADY-SET                              ALM01950
019600         MOVE EPT-LOT-TRADE-DATE(EPT-LOT-IDX) TO FN-FIRST-DATE     ALM01960
019700         SET FN-FIRST-DATE-ALREADY-SET TO TRUE                     ALM01970
019800     END-IF                                                        ALM01980
019900     COMPUTE FN-SUM-VALUE = FN-SUM-VALUE +                         ALM01990
020000             FN-TAKE-QTY * EPT-LOT-PRICE(EPT-LOT-IDX)              ALM02000
020100     ADD FN-TAKE-QTY TO FN-TAKEN-QTY                               ALM02010
020200     SUBTRACT FN-TAKE-QTY FROM FN-NEED-REMAINING                   ALM02020
020300 2110-EXIT.                                                        ALM02030
020400     EXIT.                                                         ALM02040
020500******************************************************************ALM02050
020600* 3000-UPDATE-ALLOCATION - OWNER/GOAL MAY HAVE ALREADY BEEN       ALM02060
020700* CHANGED BY THE DRIVER DIRECTLY IN LK-ALLOC-REC BEFORE THE CALL; ALM02070
020800* WE ONLY CHECK AND APPLY THE NEW QUANTITY.  PRICE NEVER CHANGES. ALM02080
020900******************************************************************ALM02090
021000 3000-UPDATE-ALLOCATION.                                          ALM02100
021100     IF LK-NEW-QTY = 0                                             ALM02110
021200         MOVE 20 TO LK-RETURN-CODE                                 ALM02120
021300         GO TO 3000-EXIT                                           ALM02130
021400     END-IF                                                        ALM02140
021500     COMPUTE FN-AVAILABLE = LK-HOLDINGS-QTY - LK-ALLOCATED-QTY     ALM02150
021600     IF LK-NEW-QTY > FN-AVAILABLE                                  ALM02160
021700         MOVE 10 TO LK-RETURN-CODE                                 ALM02170
021800         GO TO 3000-EXIT                                           ALM02180
021900     END-IF                                                        ALM02190
022000     MOVE LK-NEW-QTY TO AL-QUANTITY                                ALM02200
022100 3000-EXIT.                                                        ALM02210
022200     EXIT.                                                         ALM02220
022300******************************************************************ALM02230
022400* 4000-DELETE-ALLOCATION - THE DRIVER REMOVES THE ROW FROM        ALM02240
022500* ALLOCOUT; THE FREED UNITS NEED NO BOOKKEEPING HERE SINCE THE    ALM02250
022600* AVAILABLE POOL IS ALWAYS DERIVED AS HOLDINGS LESS WHAT REMAINS  ALM02260
022700* ALLOCATED.  KEPT AS ITS OWN FUNCTION SO CALLERS HAVE ONE        ALM02280
022800* SUBPROGRAM FOR ALL FOUR ALLOCATION VERBS.                       ALM02290
022900******************************************************************ALM02300
023000 4000-DELETE-ALLOCATION.                                          ALM02310
023100     CONTINUE                                                      ALM02320
023200 4000-EXIT.                                                        ALM02330
023300     EXIT.                                                         ALM02340
023400******************************************************************ALM02350
023500* 5000-SYNC-HOLDINGS - LK-SYNC-TABLE ARRIVES SORTED OLDEST-BUY-   ALM02360
023600* DATE-FIRST.  WHEN ALLOCATED UNITS EXCEED HOLDINGS (A SELL ATE    ALM02370
023700* INTO ALLOCATED SHARES) THE EXCESS IS REMOVED OLDEST-FIRST -      ALM02380
023800* WHOLLY-CONSUMED ENTRIES ARE MARKED FOR DELETE, THE FIRST         ALM02390
023900* PARTIALLY-CONSUMED ONE IS REDUCED IN PLACE, EVERYTHING AFTER     ALM02400
024000* THAT IS LEFT ALONE.                                              ALM02410
024100******************************************************************ALM02420
024200 5000-SYNC-HOLDINGS.                                               ALM02430
024300     MOVE 0 TO LK-SYNC-ADJUSTED-COUNT LK-SYNC-DELETED-COUNT       ALM02440
024400     MOVE 0 TO FN-TOTAL-ALLOCATED                                 ALM02450
024500     PERFORM 5100-SUM-ONE-ENTRY THRU 5100-EXIT                    ALM02460
024600             VARYING SY-IDX FROM 1 BY 1                            ALM02470
024700             UNTIL SY-IDX > SY-ENTRY-COUNT                         ALM02480
024800     COMPUTE FN-EXCESS = FN-TOTAL-ALLOCATED - LK-HOLDINGS-QTY      ALM02490
024900     PERFORM 5200-MARK-ONE-ENTRY THRU 5200-EXIT                    ALM02500
025000             VARYING SY-IDX FROM 1 BY 1                            ALM02510
025100             UNTIL SY-IDX > SY-ENTRY-COUNT                         ALM02520
025200 5000-EXIT.                                                        ALM02530
025300     EXIT.                                                         ALM02540
025400 5100-SUM-ONE-ENTRY.                                               ALM02550
025500     ADD SY-QUANTITY(SY-IDX) TO FN-TOTAL-ALLOCATED                 ALM02560
025600 5100-EXIT.                                                        ALM02570
025700     EXIT.                                                         ALM02580
025800 5200-MARK-ONE-ENTRY.                                              ALM02590
025900     IF FN-EXCESS NOT > 0                                          ALM02600
026000         SET SY-KEEP(SY-IDX) TO TRUE                               ALM02610
026100     ELSE                                                          ALM02620
026200         IF SY-QUANTITY(SY-IDX) <= FN-EXCESS                       ALM02630
026300             SET SY-DELETE(SY-IDX) TO TRUE                         ALM02640
026400             SUBTRACT SY-QUANTITY(SY-IDX) FROM FN-EXCESS           ALM02650
026500             ADD 1 TO LK-SYNC-DELETED-COUNT                       ALM02660
026600         ELSE                                                      ALM02670
026700             SUBTRACT FN-EXCESS FROM SY-QUANTITY(SY-IDX)           ALM02680
026800             SET SY-REDUCE(SY-IDX) TO TRUE                         ALM02690
026900             ADD 1 TO LK-SYNC-ADJUSTED-COUNT                       ALM02700
027000             MOVE 0 TO FN-EXCESS                                   ALM02710
027100         END-IF                                                    ALM02720
027200     END-IF                                                        ALM02730
027300 5200-EXIT.                                                        ALM02740
027400     EXIT.                                                         ALM02750
027500******************************************************************ALM02760
027600* 6000-DEFAULT-ALLOCATIONS - AL-SYMBOL/AL-ACCOUNT-ID ARE ALREADY   ALM02770
027700* SET BY THE DRIVER; WE ONLY SET THE OWNER/GOAL/QUANTITY/PRICE/   ALM02780
027800* DATE AND TELL THE DRIVER WHETHER WE CREATED, UPDATED OR LEFT    ALM02790
027900* THE #DEFAULT BUCKET ALONE.                                       ALM02800
028000******************************************************************ALM02810
028100 6000-DEFAULT-ALLOCATIONS.                                         ALM02820
028200     SET LK-ACTION-NONE TO TRUE                                    ALM02830
028300     IF LK-FIFO-QTY = 0                                            ALM02840
028400         GO TO 6000-EXIT                                           ALM02850
028500     END-IF                                                        ALM02860
028600     MOVE '#DEFAULT' TO AL-OWNER                                   ALM02870
028700     MOVE '#UNASSIGNED' TO AL-GOAL                                 ALM02880
028800     IF LK-EXISTING-ALLOC-NONE                                     ALM02890
028900         SET LK-ACTION-CREATED TO TRUE                             ALM02900
029000         MOVE LK-FIFO-QTY TO AL-QUANTITY                           ALM02910
029100         MOVE LK-FIFO-AVG-PRICE TO AL-BUY-PRICE                    ALM02920
029200         MOVE LK-FIFO-EARLIEST-DATE TO AL-BUY-DATE                 ALM02930
029300     ELSE                                                          ALM02940
029400         IF LK-EXISTING-QTY NOT = LK-FIFO-QTY                      ALM02950
029500             SET LK-ACTION-UPDATED TO TRUE                         ALM02960
029600             MOVE LK-FIFO-QTY TO AL-QUANTITY                       ALM02970
029700             MOVE LK-FIFO-AVG-PRICE TO AL-BUY-PRICE                ALM02980
029800             MOVE LK-FIFO-EARLIEST-DATE TO AL-BUY-DATE             ALM02990
029900         END-IF                                                    ALM03000
030000     END-IF                                                        ALM03010
030100 6000-EXIT.                                                        ALM03020
030200     EXIT.                                                         ALM03030
